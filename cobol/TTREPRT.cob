000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TTREPRT-COB.                                                 
000300****************************************************************          
000400*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                         
000500*    SISTEMA DE HORARIOS - FACULDADE                                      
000600*    PROGRAMA    : TTREPRT                                                
000700*    FINALIDADE  : ULTIMO PASSO DO LOTE DE HORARIOS - IMPRIME O           
000800*                  MAPA DE HORARIOS, AS ESTATISTICAS FINAIS E             
000900*                  GRAVA O ARQUIVO DE SOLUCAO (HORSOLUC).                 
001000*    AUTOR       : J. ALTOE                                               
001100*    DATA        : 22/10/1988                                             
001200****************************************************************          
001300*    HISTORICO DE ALTERACOES                                              
001400*    DATA        PROGRAMADOR     CHAMADO      DESCRICAO                   
001500*    22/10/1988  J.ALTOE         HOR-005      IMPLANTACAO - ADAPTADO      
001600*                                             DO RELNOT.COB               
001700*    19/07/1990  M.PASSOS        HOR-049      AJUSTE NO MAPA PARA         
001800*                                             ACOMPANHAR O TTPLACE        
001900*    03/03/1991  R.TEIXEIRA      HOR-053      INCLUSAO DO RESUMO DE       
002000*                                             ESTATISTICAS                
002100*    20/05/1992  R.TEIXEIRA      HOR-060      REVISAO DO LAYOUT DO        
002200*                                             MAPA (SALAS EM COLUNA)      
002300*    11/11/1992  R.TEIXEIRA      HOR-063      GRAVACAO DO ARQUIVO         
002400*                                             DE SOLUCAO (HORSOLUC)       
002500*    25/06/1993  R.TEIXEIRA      HOR-069      AJUSTE NA DECODIFICACAO     
002600*                                             DE DIA/HORA                 
002700*    14/01/1994  C.MORI          HOR-074      INCLUSAO DA VERIFICACAO     
002800*                                             RIGIDA FINAL (CHECK)        
002900*    09/01/1995  C.MORI          HOR-081      REVISAO DO RESUMO DE        
003000*                                             ESPACO VAZIO                
003100*    14/08/1996  C.MORI          HOR-093      DOCUMENTACAO                
003200*    17/04/1998  L.ABREU         HOR-099      PADRONIZACAO COLUNA         
003300*    08/12/1998  L.ABREU         HOR-2000-05  VIRADA DO SECULO -          
003400*                                             REVISAO DOS CAMPOS          
003500*                                             DE ANO (Y2K)                
003600*    26/01/1999  L.ABREU         HOR-2000-06  TESTE DE REGRESSAO          
003700*                                             PARA O ANO 2000             
003800*    19/05/2001  P.SOUZA         HOR-105      AJUSTE DE ARREDONDA-        
003900*                                             MENTO NAS MEDIAS            
004000*    03/09/2002  P.SOUZA         HOR-112      REVISAO FINAL               
004100*    12/03/2004  A.RIBEIRO       HOR-118      CORRIGIDO ROTULO DE SALA    
004200*                                             NO CABECALHO DO MAPA -      
004300*                                             O NUMERO DA SALA SE         
004400*                                             PERDIA AO MOVER ZZZ9        
004500*                                             PARA SUBSTRING DE 3         
004600*    19/03/2004  A.RIBEIRO       HOR-122      RESTAURADOS OS 88 NOS       
004700*                                             FLAGS S/N (ALOCACAO         
004800*                                             OCUPADA/DISPONIVEL,         
004900*                                             SALA BLOQUEADA, CUSTO       
005000*                                             JA ORDENADO, GRUPO/         
005100*                                             PROFESSOR JA CONTADO)       
005200****************************************************************          
005300 AUTHOR. R-TEIXEIRA.                                                      
005400 INSTALLATION. FESP-CPD.                                                  
005500 DATE-WRITTEN. 22/10/1988.                                                
005600 DATE-COMPILED.                                                           
005700 SECURITY. USO INTERNO DO CPD - FESP.                                     
005800                                                                          
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT TTWORK   ASSIGN TO DISK                                       
006700                      ORGANIZATION INDEXED                                
006800                      ACCESS MODE DYNAMIC                                 
006900                      RECORD KEY WK-KEY                                   
007000                      FILE STATUS FS-TTWORK.                              
007100     SELECT TURMA    ASSIGN TO DISK                                       
007200                      ORGANIZATION LINE SEQUENTIAL                        
007300                      FILE STATUS FS-TURMA.                               
007400     SELECT MATERIA  ASSIGN TO DISK                                       
007500                      ORGANIZATION LINE SEQUENTIAL                        
007600                      FILE STATUS FS-MATERIA.                             
007700     SELECT PROFESSR ASSIGN TO DISK                                       
007800                      ORGANIZATION LINE SEQUENTIAL                        
007900                      FILE STATUS FS-PROFESSR.                            
008000     SELECT SALA     ASSIGN TO DISK                                       
008100                      ORGANIZATION LINE SEQUENTIAL                        
008200                      FILE STATUS FS-SALA.                                
008300     SELECT MAPAHOR  ASSIGN TO PRINTER                                    
008400                      FILE STATUS FS-MAPAHOR.                             
008500     SELECT HORSOLUC ASSIGN TO DISK                                       
008600                      ORGANIZATION LINE SEQUENTIAL                        
008700                      FILE STATUS FS-HORSOLUC.                            
008800                                                                          
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100                                                                          
009200*---------------------------------------------------------------          
009300* ARQUIVO DE TRABALHO - MESMO LAYOUT DOS PASSOS ANTERIORES,               
009400* REPETIDO PORQUE A CASA NAO USA COPY                                     
009500*---------------------------------------------------------------          
009600 FD  TTWORK                                                               
009700     LABEL RECORD STANDARD                                                
009800     VALUE OF FILE-ID 'TTWORK.DAT'.                                       
009900 01  WK-RECORD.                                                           
010000     05  WK-KEY                   PIC X(01).                              
010100     05  WK-ALLOC-COUNT           PIC 9(04) COMP.                         
010200     05  WK-ROOM-COUNT            PIC 9(04) COMP.                         
010300     05  WK-RUN-NUMBER            PIC 9(02) COMP.                         
010400     05  WK-SIGMA                 PIC 9V9(04).                            
010500     05  WK-TEMPERATURE           PIC 9V9(04).                            
010600     05  WK-STAGNATION            PIC 9(04) COMP.                         
010700     05  WK-SUCCESS-COUNT         PIC 9(04) COMP.                         
010800     05  WK-ITER-COUNT            PIC 9(06) COMP.                         
010900     05  WK-RANDOM-SEED           PIC 9(09) COMP.                         
011000     05  FILLER                   PIC X(20).                              
011100     05  WK-ALLOC-TABLE OCCURS 400 TIMES                                  
011200                        INDEXED BY ALX, ALB.                              
011300         10  WK-ALC-ID            PIC 9(06).                              
011400         10  WK-ALC-GROUP-ID      PIC 9(04).                              
011500         10  WK-ALC-SUBJECT-ID    PIC 9(04).                              
011600         10  WK-ALC-TEACHER-ID    PIC 9(04).                              
011700         10  WK-ALC-DURATION      PIC 9(02).                              
011800         10  WK-ALC-ROOM-COUNT    PIC 9(02) COMP.                         
011900         10  WK-ALC-ROOM-LIST OCCURS 40 TIMES PIC 9(02) COMP.             
012000         10  WK-ALC-AVAIL-FLAG    PIC X(01).                              
012100             88  ALC-IS-AVAIL          VALUE 'Y'.                         
012200         10  WK-ALC-AVAIL-COUNT   PIC 9(02) COMP.                         
012300         10  WK-ALC-AVAIL-ROWS OCCURS 60 TIMES PIC 9(02) COMP.            
012400         10  WK-ALC-AVAIL-STR REDEFINES WK-ALC-AVAIL-ROWS                 
012500                                  PIC X(120).                             
012600         10  WK-ALC-PLACED        PIC X(01).                              
012700             88  ALC-IS-PLACED         VALUE 'Y'.                         
012800         10  WK-ALC-START-ROW     PIC 9(02) COMP.                         
012900         10  WK-ALC-COLUMN        PIC 9(02) COMP.                         
013000         10  WK-ALC-COST          PIC 9(04) COMP.                         
013100         10  FILLER               PIC X(05).                              
013200     05  WK-GRID OCCURS 60 TIMES.                                         
013300         10  WK-GRID-COL OCCURS 40 TIMES PIC 9(03) COMP.                  
013400         10  FILLER               PIC X(04).                              
013500     05  WK-GRID-FLAT REDEFINES WK-GRID.                                  
013600         10  WK-GRID-BYTES        PIC X(5040).                            
013700     05  WK-FREE-COUNT            PIC 9(04) COMP.                         
013800     05  WK-FREE-LIST OCCURS 2400 TIMES.                                  
013900         10  WK-FREE-ROW          PIC 9(02) COMP.                         
014000         10  WK-FREE-COL          PIC 9(02) COMP.                         
014100         10  FILLER               PIC X(01).                              
014200     05  WK-FREE-LIST-R REDEFINES WK-FREE-LIST.                           
014300         10  WK-FREE-KEY OCCURS 2400 TIMES PIC X(05).                     
014400                                                                          
014500*---------------------------------------------------------------          
014600* MESTRES REABERTOS SO PARA RESOLVER NOMES NO RELATORIO E NO              
014700* ARQUIVO DE SOLUCAO (SPEC - RECORD LAYOUTS)                              
014800*---------------------------------------------------------------          
014900 FD  TURMA                                                                
015000     LABEL RECORD STANDARD                                                
015100     VALUE OF FILE-ID 'TURMA.DAT'.                                        
015200 01  REG-TURMA.                                                           
015300     05  GRP-ID                   PIC 9(04).                              
015400     05  GRP-NAME                 PIC X(20).                              
015500     05  GRP-SEMESTER             PIC X(06).                              
015600     05  GRP-MODULE               PIC X(02).                              
015700     05  GRP-STUDENTS             PIC 9(04).                              
015800     05  GRP-COURSE-ID            PIC 9(04).                              
015900     05  GRP-SHIFT-ID             PIC 9(04).                              
016000     05  FILLER                   PIC X(02).                              
016100                                                                          
016200 FD  MATERIA                                                              
016300     LABEL RECORD STANDARD                                                
016400     VALUE OF FILE-ID 'MATERIA.DAT'.                                      
016500 01  REG-MATERIA.                                                         
016600     05  SUB-ID                   PIC 9(04).                              
016700     05  SUB-NAME                 PIC X(40).                              
016800     05  SUB-SPACE-TYPE-ID        PIC 9(04).                              
016900     05  SUB-COURSE-ID            PIC 9(04).                              
017000                                                                          
017100 FD  PROFESSR                                                             
017200     LABEL RECORD STANDARD                                                
017300     VALUE OF FILE-ID 'PROFESSR.DAT'.                                     
017400 01  REG-PROFESSR.                                                        
017500     05  TCH-ID                   PIC 9(04).                              
017600     05  TCH-NAME                 PIC X(40).                              
017700                                                                          
017800 FD  SALA                                                                 
017900     LABEL RECORD STANDARD                                                
018000     VALUE OF FILE-ID 'SALA.DAT'.                                         
018100 01  REG-SALA.                                                            
018200     05  ROOM-ID                  PIC 9(04).                              
018300     05  ROOM-NAME                PIC X(20).                              
018400     05  ROOM-FLOOR               PIC 9(02).                              
018500     05  ROOM-CAPACITY            PIC 9(04).                              
018600     05  ROOM-BLOCKED             PIC X(01).                              
018700     88  ROOM-IS-BLOCKED       VALUE 'Y'.                                 
018800     05  ROOM-SPACE-TYPE-ID       PIC 9(04).                              
018900     05  FILLER                   PIC X(02).                              
019000                                                                          
019100*---------------------------------------------------------------          
019200* MAPA DE HORARIOS IMPRESSO (SPEC - REPORTS, TIMETABLE GRID)              
019300*---------------------------------------------------------------          
019400 FD  MAPAHOR                                                              
019500     LABEL RECORD OMITTED.                                                
019600 01  LINHA-MAPA                   PIC X(132).                             
019700                                                                          
019800*---------------------------------------------------------------          
019900* ARQUIVO DE SOLUCAO - UM REGISTRO POR FAIXA OCUPADA DE CADA              
020000* ALOCACAO COLOCADA, MAIS O RESUMO FINAL DE ESTATISTICAS (SPEC -          
020100* SOLUTION OUTPUT, REPORTS - STATISTICS)                                  
020200*---------------------------------------------------------------          
020300 FD  HORSOLUC                                                             
020400     LABEL RECORD STANDARD                                                
020500     VALUE OF FILE-ID 'HORSOLUC.DAT'.                                     
020600 01  REG-SOLUCAO.                                                         
020700     05  SOL-ALC-ID               PIC 9(06).                              
020800     05  SOL-GROUP-NAME           PIC X(20).                              
020900     05  SOL-SUBJECT-NAME         PIC X(40).                              
021000     05  SOL-TEACHER-NAME         PIC X(40).                              
021100     05  SOL-ROOM-NAME            PIC X(20).                              
021200     05  SOL-DAY                  PIC X(09).                              
021300     05  SOL-HOUR                 PIC 9(02).                              
021400     05  SOL-DURATION             PIC 9(02).                              
021500                                                                          
021600 WORKING-STORAGE SECTION.                                                 
021700 01  WS-FILE-STATUSES.                                                    
021800     05  FS-TTWORK                PIC X(02) VALUE SPACES.                 
021900     05  FS-TURMA                 PIC X(02) VALUE SPACES.                 
022000     05  FS-MATERIA               PIC X(02) VALUE SPACES.                 
022100     05  FS-PROFESSR              PIC X(02) VALUE SPACES.                 
022200     05  FS-SALA                  PIC X(02) VALUE SPACES.                 
022300     05  FS-MAPAHOR               PIC X(02) VALUE SPACES.                 
022400     05  FS-HORSOLUC              PIC X(02) VALUE SPACES.                 
022500     05  FILLER                   PIC X(02).                              
022600                                                                          
022700*---------------------------------------------------------------          
022800* TABELAS DE MESTRES EM MEMORIA, PARA RESOLVER NOMES SEM RELER            
022900* O ARQUIVO A CADA LINHA DO RELATORIO                                     
023000*---------------------------------------------------------------          
023100 01  WS-LIMITES.                                                          
023200     05  WS-MAX-GRP               PIC 9(04) COMP VALUE 200.               
023300     05  WS-MAX-SUB               PIC 9(04) COMP VALUE 200.               
023400     05  WS-MAX-TCH               PIC 9(04) COMP VALUE 150.               
023500     05  WS-MAX-SAL               PIC 9(04) COMP VALUE 40.                
023600     05  FILLER                   PIC X(08).                              
023700                                                                          
023800 01  WS-TURMA-TAB.                                                        
023900     05  WS-TUR-CNT               PIC 9(04) COMP VALUE ZERO.              
024000     05  WS-TUR-ENT OCCURS 200 TIMES INDEXED BY TUX.                      
024100         10  WS-TUR-ID            PIC 9(04).                              
024200         10  WS-TUR-NOME          PIC X(20).                              
024300                                                                          
024400 01  WS-MATERIA-TAB.                                                      
024500     05  WS-MAT-CNT               PIC 9(04) COMP VALUE ZERO.              
024600     05  WS-MAT-ENT OCCURS 200 TIMES INDEXED BY MTX.                      
024700         10  WS-MAT-ID            PIC 9(04).                              
024800         10  WS-MAT-NOME          PIC X(40).                              
024900                                                                          
025000 01  WS-PROFESSR-TAB.                                                     
025100     05  WS-PRF-CNT               PIC 9(04) COMP VALUE ZERO.              
025200     05  WS-PRF-ENT OCCURS 150 TIMES INDEXED BY PFX.                      
025300         10  WS-PRF-ID            PIC 9(04).                              
025400         10  WS-PRF-NOME          PIC X(40).                              
025500                                                                          
025600 01  WS-SALA-TAB.                                                         
025700     05  WS-SAL-CNT               PIC 9(04) COMP VALUE ZERO.              
025800     05  WS-SAL-ENT OCCURS 40 TIMES INDEXED BY SLX2.                      
025900         10  WS-SAL-ID            PIC 9(04).                              
026000         10  WS-SAL-NOME          PIC X(20).                              
026100                                                                          
026200*---------------------------------------------------------------          
026300* NOMES DOS DIAS DA SEMANA - LINHA DO DIA CONFORME GRID ROW DIV           
026400* 12 (SPEC - GRID GEOMETRY)                                               
026500*---------------------------------------------------------------          
026600 01  WS-DIAS-SEMANA.                                                      
026700     05  FILLER                   PIC X(09) VALUE 'SEGUNDA'.              
026800     05  FILLER                   PIC X(09) VALUE 'TERCA'.                
026900     05  FILLER                   PIC X(09) VALUE 'QUARTA'.               
027000     05  FILLER                   PIC X(09) VALUE 'QUINTA'.               
027100     05  FILLER                   PIC X(09) VALUE 'SEXTA'.                
027200 01  WS-DIAS-SEMANA-R REDEFINES WS-DIAS-SEMANA.                           
027300     05  WS-DIA-NOME OCCURS 5 TIMES INDEXED BY DSX                        
027400                               PIC X(09).                                 
027500                                                                          
027600*---------------------------------------------------------------          
027700* SWITCH AVULSO DA CONFERENCIA DE CHOQUES - ITEM DE NIVEL 77,             
027800* NAO PRECISA DE GRUPO                                                    
027900*---------------------------------------------------------------          
028000 77  WS-ACHOU                 PIC X(01) VALUE 'N'.                        
028100 88  WS-FOI-ACHADO             VALUE 'Y'.                                 
028200 01  WS-DIVERSOS.                                                         
028300     05  WS-ROW                   PIC 9(02) COMP VALUE ZERO.              
028400     05  WS-COL                   PIC 9(04) COMP VALUE ZERO.              
028500     05  WS-COL2                  PIC 9(04) COMP VALUE ZERO.              
028600     05  WS-END-ROW               PIC 9(02) COMP VALUE ZERO.              
028700     05  WS-RX                    PIC 9(04) COMP VALUE ZERO.              
028800     05  WS-DUR-IX                PIC 9(02) COMP VALUE ZERO.              
028900     05  WS-TEMP-DIV              PIC 9(04) COMP VALUE ZERO.              
029000     05  WS-DIA-IX                PIC 9(02) COMP VALUE ZERO.              
029100     05  WS-HORA-IX               PIC 9(02) COMP VALUE ZERO.              
029200     05  WS-CELL-VAL              PIC 9(04) COMP VALUE ZERO.              
029300     05  WS-CELL-VAL-B            PIC 9(04) COMP VALUE ZERO.              
029400     05  WS-CHECK-COST            PIC 9(06) COMP VALUE ZERO.              
029500     05  FILLER                   PIC X(08).                              
029600                                                                          
029700 01  WS-LINHAS-OCUPADAS.                                                  
029800     05  WS-LO-CNT                PIC 9(04) COMP VALUE ZERO.              
029900     05  WS-LO-ROWS OCCURS 400 TIMES PIC 9(02) COMP.                      
030000     05  WS-LO-ORDENADO           PIC X(01) VALUE 'N'.                    
030100     88  WS-LO-JA-ORDENADO     VALUE 'Y'.                                 
030200     05  WS-LO-IX                 PIC 9(04) COMP VALUE ZERO.              
030300     05  WS-LO-SWAP               PIC 9(02) COMP VALUE ZERO.              
030400     05  FILLER                   PIC X(04).                              
030500                                                                          
030600 01  WS-ESPACO-VAZIO.                                                     
030700     05  WS-EV-GRP-TOTAL          PIC 9(06) COMP VALUE ZERO.              
030800     05  WS-EV-GRP-MAX            PIC 9(04) COMP VALUE ZERO.              
030900     05  WS-EV-GRP-ENT            PIC 9(04) COMP VALUE ZERO.              
031000     05  WS-EV-TCH-TOTAL          PIC 9(06) COMP VALUE ZERO.              
031100     05  WS-EV-TCH-MAX            PIC 9(04) COMP VALUE ZERO.              
031200     05  WS-EV-TCH-ENT            PIC 9(04) COMP VALUE ZERO.              
031300     05  WS-EV-BALDE              PIC 9(04) COMP VALUE ZERO.              
031400     05  WS-EV-JA-PROC            PIC X(01) VALUE 'N'.                    
031500     88  WS-EV-JA-PROCESSADA   VALUE 'Y'.                                 
031600     05  WS-EV-GRP-MEDIA          PIC 9(04)V99.                           
031700     05  WS-EV-TCH-MEDIA          PIC 9(04)V99.                           
031800     05  FILLER                   PIC X(04).                              
031900*---------------------------------------------------------------          
032000* LISTA DE CHAVES (GRUPO OU PROFESSOR) JA CONTADAS NO CUSTO DE            
032100* ESPACO VAZIO - EVITA CONTAR A MESMA ENTIDADE MAIS DE UMA VEZ            
032200* QUANDO ELA TEM MAIS DE UMA ALOCACAO (HOR-114)                           
032300*---------------------------------------------------------------          
032400 01  WS-EV-JA-CONTADAS.                                                   
032500     05  WS-EV-SEEN-CNT           PIC 9(04) COMP VALUE ZERO.              
032600     05  WS-EV-SEEN-ID OCCURS 400 TIMES INDEXED BY EVX                    
032700                                  PIC 9(04).                              
032800                                                                          
032900*---------------------------------------------------------------          
033000* LINHAS DE IMPRESSAO DO MAPA DE HORARIOS (SPEC - TIMETABLE GRID)         
033100*---------------------------------------------------------------          
033200 01  WS-LINHA-CAB.                                                        
033300     05  WS-CAB-ROTULO            PIC X(16) VALUE                         
033400                             '  DIA   HORARIO '.                          
033500     05  WS-CAB-SALA OCCURS 40 TIMES PIC X(05).                           
033600     05  FILLER                   PIC X(04).                              
033700                                                                          
033800 01  WS-LINHA-DET.                                                        
033900     05  WS-DET-DIA               PIC X(09).                              
034000     05  WS-DET-HORA              PIC X(07).                              
034100     05  WS-DET-SALA OCCURS 40 TIMES PIC X(04).                           
034200     05  FILLER                   PIC X(04).                              
034300                                                                          
034400 01  WS-CAMPO-CELULA              PIC X(04).                              
034500 01  WS-CAMPO-NUM                 PIC ZZZ9.                               
034600                                                                          
034700 PROCEDURE DIVISION.                                                      
034800                                                                          
034900 0000-MAIN-LINE.                                                          
035000     PERFORM 0100-LE-ESTADO       THRU 0100-EXIT.                         
035100     PERFORM 0200-VERIF-RIGIDA    THRU 0200-EXIT.                         
035200     PERFORM 0300-CUSTO-VAZIO     THRU 0390-EXIT.                         
035300     PERFORM 0500-IMPRIME-MAPA    THRU 0590-EXIT.                         
035400     PERFORM 0600-IMPRIME-ESTAT   THRU 0600-EXIT.                         
035500     PERFORM 0700-GRAVA-SOLUCAO   THRU 0790-EXIT.                         
035600     CLOSE TTWORK TURMA MATERIA PROFESSR SALA MAPAHOR                     
035700           HORSOLUC.                                                      
035800     STOP RUN.                                                            
035900                                                                          
036000*---------------------------------------------------------------          
036100* LEITURA DO ESTADO FINAL E DOS MESTRES NECESSARIOS PARA OS               
036200* NOMES DO RELATORIO E DO ARQUIVO DE SOLUCAO                              
036300*---------------------------------------------------------------          
036400 0100-LE-ESTADO.                                                          
036500     OPEN INPUT TTWORK.                                                   
036600     MOVE '1' TO WK-KEY.                                                  
036700     READ TTWORK INVALID KEY                                              
036800          DISPLAY 'TTREPRT - ESTADO NAO ENCONTRADO, ABORTA'               
036900          STOP RUN.                                                       
037000     OPEN INPUT TURMA.                                                    
037100     PERFORM 0110-CARREGA-TURMA.                                          
037200     CLOSE TURMA.                                                         
037300     OPEN INPUT MATERIA.                                                  
037400     PERFORM 0120-CARREGA-MATERIA.                                        
037500     CLOSE MATERIA.                                                       
037600     OPEN INPUT PROFESSR.                                                 
037700     PERFORM 0130-CARREGA-PROFESSR.                                       
037800     CLOSE PROFESSR.                                                      
037900     OPEN INPUT SALA.                                                     
038000     PERFORM 0140-CARREGA-SALA.                                           
038100     CLOSE SALA.                                                          
038200     OPEN OUTPUT MAPAHOR.                                                 
038300     OPEN OUTPUT HORSOLUC.                                                
038400 0100-EXIT.                                                               
038500     EXIT.                                                                
038600                                                                          
038700 0110-CARREGA-TURMA.                                                      
038800     READ TURMA AT END GO TO 0110-FIM.                                    
038900 0110-LOOP.                                                               
039000     ADD 1 TO WS-TUR-CNT.                                                 
039100     SET TUX TO WS-TUR-CNT.                                               
039200     MOVE GRP-ID   TO WS-TUR-ID (TUX).                                    
039300     MOVE GRP-NAME TO WS-TUR-NOME (TUX).                                  
039400     READ TURMA AT END GO TO 0110-FIM.                                    
039500     GO TO 0110-LOOP.                                                     
039600 0110-FIM.                                                                
039700     EXIT.                                                                
039800                                                                          
039900 0120-CARREGA-MATERIA.                                                    
040000     READ MATERIA AT END GO TO 0120-FIM.                                  
040100 0120-LOOP.                                                               
040200     ADD 1 TO WS-MAT-CNT.                                                 
040300     SET MTX TO WS-MAT-CNT.                                               
040400     MOVE SUB-ID   TO WS-MAT-ID (MTX).                                    
040500     MOVE SUB-NAME TO WS-MAT-NOME (MTX).                                  
040600     READ MATERIA AT END GO TO 0120-FIM.                                  
040700     GO TO 0120-LOOP.                                                     
040800 0120-FIM.                                                                
040900     EXIT.                                                                
041000                                                                          
041100 0130-CARREGA-PROFESSR.                                                   
041200     READ PROFESSR AT END GO TO 0130-FIM.                                 
041300 0130-LOOP.                                                               
041400     ADD 1 TO WS-PRF-CNT.                                                 
041500     SET PFX TO WS-PRF-CNT.                                               
041600     MOVE TCH-ID   TO WS-PRF-ID (PFX).                                    
041700     MOVE TCH-NAME TO WS-PRF-NOME (PFX).                                  
041800     READ PROFESSR AT END GO TO 0130-FIM.                                 
041900     GO TO 0130-LOOP.                                                     
042000 0130-FIM.                                                                
042100     EXIT.                                                                
042200                                                                          
042300 0140-CARREGA-SALA.                                                       
042400     READ SALA AT END GO TO 0140-FIM.                                     
042500 0140-LOOP.                                                               
042600     ADD 1 TO WS-SAL-CNT.                                                 
042700     SET SLX2 TO WS-SAL-CNT.                                              
042800     MOVE ROOM-ID   TO WS-SAL-ID (SLX2).                                  
042900     MOVE ROOM-NAME TO WS-SAL-NOME (SLX2).                                
043000     READ SALA AT END GO TO 0140-FIM.                                     
043100     GO TO 0140-LOOP.                                                     
043200 0140-FIM.                                                                
043300     EXIT.                                                                
043400                                                                          
043500*---------------------------------------------------------------          
043600* VERIFICACAO RIGIDA FINAL - CONTA OS CHOQUES DOS DOIS LADOS,             
043700* PARA DECLARAR SE AS RESTRICOES RIGIDAS FORAM SATISFEITAS                
043800* (HOR-074)                                                               
043900*---------------------------------------------------------------          
044000 0200-VERIF-RIGIDA.                                                       
044100     MOVE ZERO TO WS-CHECK-COST.                                          
044200     PERFORM 0210-LINHA-CHECK VARYING WS-ROW FROM 0 BY 1                  
044300             UNTIL WS-ROW > 59.                                           
044400     GO TO 0200-EXIT.                                                     
044500                                                                          
044600 0210-LINHA-CHECK.                                                        
044700     PERFORM 0220-COLUNA-CHECK VARYING WS-COL FROM 1 BY 1                 
044800             UNTIL WS-COL > WK-ROOM-COUNT.                                
044900                                                                          
045000 0220-COLUNA-CHECK.                                                       
045100     MOVE WK-GRID-COL (WS-ROW + 1, WS-COL) TO WS-CELL-VAL.                
045200     IF WS-CELL-VAL = 0                                                   
045300        GO TO 0220-EXIT.                                                  
045400     SET ALX TO WS-CELL-VAL.                                              
045500     PERFORM 0230-TESTA-SALA-CHK   THRU 0230-EXIT.                        
045600     PERFORM 0240-TESTA-DISPON-CHK THRU 0240-EXIT.                        
045700     PERFORM 0260-CHOQUE-CHECK     VARYING WS-COL2 FROM 1                 
045800             BY 1 UNTIL WS-COL2 > WK-ROOM-COUNT.                          
045900 0220-EXIT.                                                               
046000     EXIT.                                                                
046100                                                                          
046200 0230-TESTA-SALA-CHK.                                                     
046300     MOVE 'N' TO WS-ACHOU.                                                
046400     PERFORM 0232-TESTA-SALA-IX VARYING WS-RX FROM 1 BY 1                 
046500             UNTIL WS-RX > WK-ALC-ROOM-COUNT (ALX)                        
046600             OR WS-ACHOU = 'Y'.                                           
046700     IF WS-ACHOU NOT = 'Y'                                                
046800        ADD 1 TO WS-CHECK-COST.                                           
046900 0230-EXIT.                                                               
047000     EXIT.                                                                
047100                                                                          
047200 0232-TESTA-SALA-IX.                                                      
047300     IF WK-ALC-ROOM-LIST (ALX, WS-RX) = WS-COL                            
047400        MOVE 'Y' TO WS-ACHOU.                                             
047500                                                                          
047600 0240-TESTA-DISPON-CHK.                                                   
047700     IF WK-ALC-AVAIL-FLAG (ALX) NOT = 'Y'                                 
047800        GO TO 0240-EXIT.                                                  
047900     MOVE 'N' TO WS-ACHOU.                                                
048000     PERFORM 0242-TESTA-LINHA-IX VARYING WS-RX FROM 1 BY 1                
048100             UNTIL WS-RX > WK-ALC-AVAIL-COUNT (ALX)                       
048200             OR WS-ACHOU = 'Y'.                                           
048300     IF WS-ACHOU NOT = 'Y'                                                
048400        ADD 1 TO WS-CHECK-COST.                                           
048500 0240-EXIT.                                                               
048600     EXIT.                                                                
048700                                                                          
048800 0242-TESTA-LINHA-IX.                                                     
048900     IF WK-ALC-AVAIL-ROWS (ALX, WS-RX) = WS-ROW                           
049000        MOVE 'Y' TO WS-ACHOU.                                             
049100                                                                          
049200 0260-CHOQUE-CHECK.                                                       
049300     IF WS-COL2 = WS-COL                                                  
049400        GO TO 0260-EXIT.                                                  
049500     MOVE WK-GRID-COL (WS-ROW + 1, WS-COL2) TO WS-CELL-VAL-B.             
049600     IF WS-CELL-VAL-B = 0                                                 
049700        GO TO 0260-EXIT.                                                  
049800     SET ALB TO WS-CELL-VAL-B.                                            
049900     IF WK-ALC-TEACHER-ID (ALB) = WK-ALC-TEACHER-ID (ALX)                 
050000        ADD 1 TO WS-CHECK-COST.                                           
050100     IF WK-ALC-GROUP-ID (ALB) = WK-ALC-GROUP-ID (ALX)                     
050200        ADD 1 TO WS-CHECK-COST.                                           
050300 0260-EXIT.                                                               
050400     EXIT.                                                                
050500                                                                          
050600 0200-EXIT.                                                               
050700     EXIT.                                                                
050800                                                                          
050900*---------------------------------------------------------------          
051000* RECALCULO DO ESPACO VAZIO DE TURMAS E PROFESSORES PARA O                
051100* RESUMO DE ESTATISTICAS FINAL (HOR-081)                                  
051200*---------------------------------------------------------------          
051300 0300-CUSTO-VAZIO.                                                        
051400     MOVE ZERO TO WS-EV-GRP-TOTAL.                                        
051500     MOVE ZERO TO WS-EV-GRP-MAX.                                          
051600     MOVE ZERO TO WS-EV-GRP-ENT.                                          
051700     MOVE ZERO TO WS-EV-SEEN-CNT.                                         
051800     PERFORM 0310-TURMA-VAZIO VARYING WS-RX FROM 1 BY 1                   
051900             UNTIL WS-RX > WK-ALLOC-COUNT.                                
052000     MOVE ZERO TO WS-EV-TCH-TOTAL.                                        
052100     MOVE ZERO TO WS-EV-TCH-MAX.                                          
052200     MOVE ZERO TO WS-EV-TCH-ENT.                                          
052300     MOVE ZERO TO WS-EV-SEEN-CNT.                                         
052400     PERFORM 0330-PROF-VAZIO VARYING WS-RX FROM 1 BY 1                    
052500             UNTIL WS-RX > WK-ALLOC-COUNT.                                
052600     IF WS-EV-GRP-ENT > 0                                                 
052700        COMPUTE WS-EV-GRP-MEDIA ROUNDED =                                 
052800                WS-EV-GRP-TOTAL / WS-EV-GRP-ENT                           
052900     ELSE                                                                 
053000        MOVE 0 TO WS-EV-GRP-MEDIA.                                        
053100     IF WS-EV-TCH-ENT > 0                                                 
053200        COMPUTE WS-EV-TCH-MEDIA ROUNDED =                                 
053300                WS-EV-TCH-TOTAL / WS-EV-TCH-ENT                           
053400     ELSE                                                                 
053500        MOVE 0 TO WS-EV-TCH-MEDIA.                                        
053600     GO TO 0390-EXIT.                                                     
053700                                                                          
053800 0310-TURMA-VAZIO.                                                        
053900     PERFORM 0305-JA-CONTOU-GRP THRU 0305-EXIT.                           
054000     IF WS-EV-JA-PROC = 'Y'                                               
054100        GO TO 0310-EXIT.                                                  
054200     PERFORM 0312-MONTA-LINHAS-GRP THRU 0312-EXIT.                        
054300     IF WS-LO-CNT = 0                                                     
054400        GO TO 0310-EXIT.                                                  
054500     ADD 1 TO WS-EV-GRP-ENT.                                              
054600     IF WS-LO-CNT < 2                                                     
054700        GO TO 0310-EXIT.                                                  
054800     PERFORM 0320-ORDENA-LINHAS THRU 0320-EXIT.                           
054900     MOVE ZERO TO WS-EV-BALDE.                                            
055000     PERFORM 0325-GAP-PAR VARYING WS-LO-IX FROM 1 BY 1                    
055100             UNTIL WS-LO-IX > WS-LO-CNT - 2.                              
055200     IF WS-EV-BALDE > WS-EV-GRP-MAX                                       
055300        MOVE WS-EV-BALDE TO WS-EV-GRP-MAX.                                
055400     ADD WS-EV-BALDE TO WS-EV-GRP-TOTAL.                                  
055500 0310-EXIT.                                                               
055600     EXIT.                                                                
055700                                                                          
055800*---------------------------------------------------------------          
055900* MARCA O GRUPO DA ALOCACAO WS-RX COMO JA CONTADO, PARA QUE UMA           
056000* TURMA COM VARIAS ALOCACOES SO ENTRE UMA VEZ NA MEDIA (HOR-114)          
056100*---------------------------------------------------------------          
056200 0305-JA-CONTOU-GRP.                                                      
056300     MOVE 'N' TO WS-EV-JA-PROC.                                           
056400     PERFORM 0306-COMPARA-SEEN-GRP VARYING EVX FROM 1 BY 1                
056500             UNTIL EVX > WS-EV-SEEN-CNT OR WS-EV-JA-PROC = 'Y'.           
056600     IF WS-EV-JA-PROC = 'Y'                                               
056700        GO TO 0305-EXIT.                                                  
056800     ADD 1 TO WS-EV-SEEN-CNT.                                             
056900     SET EVX TO WS-EV-SEEN-CNT.                                           
057000     MOVE WK-ALC-GROUP-ID (WS-RX) TO WS-EV-SEEN-ID (EVX).                 
057100 0305-EXIT.                                                               
057200     EXIT.                                                                
057300                                                                          
057400 0306-COMPARA-SEEN-GRP.                                                   
057500     IF WS-EV-SEEN-ID (EVX) = WK-ALC-GROUP-ID (WS-RX)                     
057600        MOVE 'Y' TO WS-EV-JA-PROC.                                        
057700                                                                          
057800 0312-MONTA-LINHAS-GRP.                                                   
057900     MOVE ZERO TO WS-LO-CNT.                                              
058000     PERFORM 0314-VARRE-ALOC-GRP VARYING ALX FROM 1 BY 1                  
058100             UNTIL ALX > WK-ALLOC-COUNT.                                  
058200 0312-EXIT.                                                               
058300     EXIT.                                                                
058400                                                                          
058500 0314-VARRE-ALOC-GRP.                                                     
058600     IF WK-ALC-GROUP-ID (ALX) NOT = WK-ALC-GROUP-ID (WS-RX)               
058700        GO TO 0314-EXIT.                                                  
058800     IF WK-ALC-PLACED (ALX) NOT = 'Y'                                     
058900        GO TO 0314-EXIT.                                                  
059000     PERFORM 0316-ACRESCENTA-LINHAS VARYING WS-DUR-IX FROM 0              
059100             BY 1 UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.            
059200 0314-EXIT.                                                               
059300     EXIT.                                                                
059400                                                                          
059500 0316-ACRESCENTA-LINHAS.                                                  
059600     ADD 1 TO WS-LO-CNT.                                                  
059700     COMPUTE WS-LO-ROWS (WS-LO-CNT) =                                     
059800             WK-ALC-START-ROW (ALX) + WS-DUR-IX.                          
059900                                                                          
060000 0320-ORDENA-LINHAS.                                                      
060100     MOVE 'N' TO WS-LO-ORDENADO.                                          
060200 0322-PASSADA.                                                            
060300     MOVE 'Y' TO WS-LO-ORDENADO.                                          
060400     PERFORM 0324-COMPARA VARYING WS-LO-IX FROM 1 BY 1                    
060500             UNTIL WS-LO-IX > WS-LO-CNT - 1.                              
060600     IF WS-LO-ORDENADO NOT = 'Y'                                          
060700        GO TO 0322-PASSADA.                                               
060800 0320-EXIT.                                                               
060900     EXIT.                                                                
061000                                                                          
061100 0324-COMPARA.                                                            
061200     IF WS-LO-ROWS (WS-LO-IX) > WS-LO-ROWS (WS-LO-IX + 1)                 
061300        MOVE WS-LO-ROWS (WS-LO-IX)     TO WS-LO-SWAP                      
061400        MOVE WS-LO-ROWS (WS-LO-IX + 1) TO WS-LO-ROWS (WS-LO-IX)           
061500        MOVE WS-LO-SWAP             TO WS-LO-ROWS (WS-LO-IX+1)            
061600        MOVE 'N' TO WS-LO-ORDENADO.                                       
061700                                                                          
061800 0325-GAP-PAR.                                                            
061900     DIVIDE WS-LO-ROWS (WS-LO-IX) BY 12 GIVING WS-TEMP-DIV                
062000             REMAINDER WS-DIA-IX.                                         
062100     DIVIDE WS-LO-ROWS (WS-LO-IX + 1) BY 12 GIVING WS-TEMP-DIV            
062200             REMAINDER WS-HORA-IX.                                        
062300     IF WS-DIA-IX NOT = WS-HORA-IX                                        
062400        GO TO 0325-EXIT.                                                  
062500     COMPUTE WS-CELL-VAL = WS-LO-ROWS (WS-LO-IX + 1)                      
062600             - WS-LO-ROWS (WS-LO-IX).                                     
062700     IF WS-CELL-VAL > 1                                                   
062800        ADD WS-CELL-VAL TO WS-EV-BALDE                                    
062900        SUBTRACT 1 FROM WS-EV-BALDE.                                      
063000 0325-EXIT.                                                               
063100     EXIT.                                                                
063200                                                                          
063300 0330-PROF-VAZIO.                                                         
063400     PERFORM 0335-JA-CONTOU-TCH THRU 0335-EXIT.                           
063500     IF WS-EV-JA-PROC = 'Y'                                               
063600        GO TO 0330-EXIT.                                                  
063700     PERFORM 0332-MONTA-LINHAS-TCH THRU 0332-EXIT.                        
063800     IF WS-LO-CNT = 0                                                     
063900        GO TO 0330-EXIT.                                                  
064000     ADD 1 TO WS-EV-TCH-ENT.                                              
064100     IF WS-LO-CNT < 2                                                     
064200        GO TO 0330-EXIT.                                                  
064300     PERFORM 0320-ORDENA-LINHAS THRU 0320-EXIT.                           
064400     MOVE ZERO TO WS-EV-BALDE.                                            
064500     PERFORM 0325-GAP-PAR VARYING WS-LO-IX FROM 1 BY 1                    
064600             UNTIL WS-LO-IX > WS-LO-CNT - 2.                              
064700     IF WS-EV-BALDE > WS-EV-TCH-MAX                                       
064800        MOVE WS-EV-BALDE TO WS-EV-TCH-MAX.                                
064900     ADD WS-EV-BALDE TO WS-EV-TCH-TOTAL.                                  
065000 0330-EXIT.                                                               
065100     EXIT.                                                                
065200                                                                          
065300 0332-MONTA-LINHAS-TCH.                                                   
065400     MOVE ZERO TO WS-LO-CNT.                                              
065500     PERFORM 0334-VARRE-ALOC-TCH VARYING ALX FROM 1 BY 1                  
065600             UNTIL ALX > WK-ALLOC-COUNT.                                  
065700 0332-EXIT.                                                               
065800     EXIT.                                                                
065900                                                                          
066000 0334-VARRE-ALOC-TCH.                                                     
066100     IF WK-ALC-TEACHER-ID (ALX) NOT = WK-ALC-TEACHER-ID (WS-RX)           
066200        GO TO 0334-EXIT.                                                  
066300     IF WK-ALC-PLACED (ALX) NOT = 'Y'                                     
066400        GO TO 0334-EXIT.                                                  
066500     PERFORM 0316-ACRESCENTA-LINHAS VARYING WS-DUR-IX FROM 0              
066600             BY 1 UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.            
066700 0334-EXIT.                                                               
066800     EXIT.                                                                
066900                                                                          
067000*---------------------------------------------------------------          
067100* MARCA O PROFESSOR DA ALOCACAO WS-RX COMO JA CONTADO, PARA QUE           
067200* UM PROFESSOR COM VARIAS ALOCACOES SO ENTRE UMA VEZ NA MEDIA             
067300* (HOR-114)                                                               
067400*---------------------------------------------------------------          
067500 0335-JA-CONTOU-TCH.                                                      
067600     MOVE 'N' TO WS-EV-JA-PROC.                                           
067700     PERFORM 0336-COMPARA-SEEN-TCH VARYING EVX FROM 1 BY 1                
067800             UNTIL EVX > WS-EV-SEEN-CNT OR WS-EV-JA-PROC = 'Y'.           
067900     IF WS-EV-JA-PROC = 'Y'                                               
068000        GO TO 0335-EXIT.                                                  
068100     ADD 1 TO WS-EV-SEEN-CNT.                                             
068200     SET EVX TO WS-EV-SEEN-CNT.                                           
068300     MOVE WK-ALC-TEACHER-ID (WS-RX) TO WS-EV-SEEN-ID (EVX).               
068400 0335-EXIT.                                                               
068500     EXIT.                                                                
068600                                                                          
068700 0336-COMPARA-SEEN-TCH.                                                   
068800     IF WS-EV-SEEN-ID (EVX) = WK-ALC-TEACHER-ID (WS-RX)                   
068900        MOVE 'Y' TO WS-EV-JA-PROC.                                        
069000                                                                          
069100 0390-EXIT.                                                               
069200     EXIT.                                                                
069300                                                                          
069400*---------------------------------------------------------------          
069500* IMPRESSAO DO MAPA DE HORARIOS - CABECALHO COM OS ROTULOS DAS            
069600* SALAS (S0, S1, ...), UMA LINHA POR LINHA DA GRADE, LINHA EM             
069700* BRANCO A CADA MUDANCA DE DIA (HOR-060, SPEC - TIMETABLE GRID)           
069800*---------------------------------------------------------------          
069900 0500-IMPRIME-MAPA.                                                       
070000     PERFORM 0510-MONTA-CABECALHO THRU 0510-EXIT.                         
070100     WRITE LINHA-MAPA FROM WS-LINHA-CAB.                                  
070200     PERFORM 0530-LINHA-GRADE VARYING WS-ROW FROM 0 BY 1                  
070300             UNTIL WS-ROW > 59.                                           
070400     GO TO 0590-EXIT.                                                     
070500                                                                          
070600 0510-MONTA-CABECALHO.                                                    
070700     PERFORM 0512-ROTULO-SALA VARYING WS-COL FROM 1 BY 1                  
070800             UNTIL WS-COL > WK-ROOM-COUNT.                                
070900 0510-EXIT.                                                               
071000     EXIT.                                                                
071100                                                                          
071200 0512-ROTULO-SALA.                                                        
071300     MOVE 'S' TO WS-CAB-SALA (WS-COL) (1:1).                              
071400     MOVE WS-COL TO WS-CAMPO-NUM.                                         
071500     MOVE WS-CAMPO-NUM TO WS-CAB-SALA (WS-COL) (2:4).                     
071600                                                                          
071700 0530-LINHA-GRADE.                                                        
071800     DIVIDE WS-ROW BY 12 GIVING WS-DIA-IX                                 
071900             REMAINDER WS-HORA-IX.                                        
072000     SET DSX TO WS-DIA-IX.                                                
072100     SET DSX UP BY 1.                                                     
072200     MOVE WS-DIA-NOME (DSX) TO WS-DET-DIA.                                
072300     COMPUTE WS-CAMPO-NUM = WS-HORA-IX + 7.                               
072400     MOVE WS-CAMPO-NUM TO WS-DET-HORA (1:4).                              
072500     MOVE 'H ->' TO WS-DET-HORA (5:4).                                    
072600     PERFORM 0540-CELULA-GRADE VARYING WS-COL FROM 1 BY 1                 
072700             UNTIL WS-COL > WK-ROOM-COUNT.                                
072800     WRITE LINHA-MAPA FROM WS-LINHA-DET.                                  
072900     DIVIDE WS-ROW + 1 BY 12 GIVING WS-TEMP-DIV                           
073000             REMAINDER WS-DIA-IX.                                         
073100     IF WS-DIA-IX = 0                                                     
073200        MOVE SPACES TO LINHA-MAPA                                         
073300        WRITE LINHA-MAPA.                                                 
073400                                                                          
073500 0540-CELULA-GRADE.                                                       
073600     MOVE WK-GRID-COL (WS-ROW + 1, WS-COL) TO WS-CELL-VAL.                
073700     IF WS-CELL-VAL = 0                                                   
073800        MOVE '  - ' TO WS-DET-SALA (WS-COL)                               
073900        GO TO 0540-EXIT.                                                  
074000     MOVE WS-CELL-VAL TO WS-CAMPO-NUM.                                    
074100     MOVE WS-CAMPO-NUM TO WS-DET-SALA (WS-COL).                           
074200 0540-EXIT.                                                               
074300     EXIT.                                                                
074400                                                                          
074500 0590-EXIT.                                                               
074600     EXIT.                                                                
074700                                                                          
074800*---------------------------------------------------------------          
074900* RESUMO DE ESTATISTICAS - TEXTO FIXO CONFORME O MODELO DA CASA           
075000* PARA OS RELATORIOS DE FECHO (HOR-053, SPEC - STATISTICS BLOCK)          
075100*---------------------------------------------------------------          
075200 0600-IMPRIME-ESTAT.                                                      
075300     IF WS-CHECK-COST = 0                                                 
075400        MOVE                                                              
075500        'RESTRICOES RIGIDAS SATISFEITAS: 100,00 POR CENTO'                
075600        TO LINHA-MAPA                                                     
075700     ELSE                                                                 
075800        MOVE                                                              
075900        'RESTRICOES RIGIDAS NAO SATISFEITAS, CUSTO: '                     
076000        TO LINHA-MAPA                                                     
076100        MOVE WS-CHECK-COST TO WS-CAMPO-NUM                                
076200        MOVE WS-CAMPO-NUM TO LINHA-MAPA (45:4).                           
076300     WRITE LINHA-MAPA.                                                    
076400     MOVE SPACES TO LINHA-MAPA.                                           
076500     WRITE LINHA-MAPA.                                                    
076600     MOVE 'ESPACO VAZIO TURMAS (TOTAL): ' TO LINHA-MAPA.                  
076700     MOVE WS-EV-GRP-TOTAL TO WS-CAMPO-NUM.                                
076800     MOVE WS-CAMPO-NUM TO LINHA-MAPA (31:4).                              
076900     WRITE LINHA-MAPA.                                                    
077000     MOVE 'MAXIMO ESPACO VAZIO TURMA (POR DIA): '                         
077100          TO LINHA-MAPA.                                                  
077200     MOVE WS-EV-GRP-MAX TO WS-CAMPO-NUM.                                  
077300     MOVE WS-CAMPO-NUM TO LINHA-MAPA (39:4).                              
077400     WRITE LINHA-MAPA.                                                    
077500     MOVE 'MEDIA ESPACO VAZIO TURMAS (POR SEMANA): '                      
077600          TO LINHA-MAPA.                                                  
077700     MOVE WS-EV-GRP-MEDIA TO LINHA-MAPA (42:7).                           
077800     WRITE LINHA-MAPA.                                                    
077900     MOVE SPACES TO LINHA-MAPA.                                           
078000     WRITE LINHA-MAPA.                                                    
078100     MOVE 'ESPACO VAZIO PROFESSORES (TOTAL): ' TO LINHA-MAPA.             
078200     MOVE WS-EV-TCH-TOTAL TO WS-CAMPO-NUM.                                
078300     MOVE WS-CAMPO-NUM TO LINHA-MAPA (36:4).                              
078400     WRITE LINHA-MAPA.                                                    
078500     MOVE 'MAXIMO ESPACO VAZIO PROFESSOR (POR DIA): '                     
078600          TO LINHA-MAPA.                                                  
078700     MOVE WS-EV-TCH-MAX TO WS-CAMPO-NUM.                                  
078800     MOVE WS-CAMPO-NUM TO LINHA-MAPA (43:4).                              
078900     WRITE LINHA-MAPA.                                                    
079000     MOVE 'MEDIA ESPACO VAZIO PROFESSORES (POR SEMANA): '                 
079100          TO LINHA-MAPA.                                                  
079200     MOVE WS-EV-TCH-MEDIA TO LINHA-MAPA (47:7).                           
079300     WRITE LINHA-MAPA.                                                    
079400 0600-EXIT.                                                               
079500     EXIT.                                                                
079600                                                                          
079700*---------------------------------------------------------------          
079800* GRAVACAO DO ARQUIVO DE SOLUCAO - UM REGISTRO POR FAIXA OCUPADA          
079900* DE CADA ALOCACAO COLOCADA, COM OS NOMES RESOLVIDOS (HOR-063,            
080000* SPEC - SOLUTION OUTPUT)                                                 
080100*---------------------------------------------------------------          
080200 0700-GRAVA-SOLUCAO.                                                      
080300     PERFORM 0710-ALOC-SOLUCAO VARYING ALX FROM 1 BY 1                    
080400             UNTIL ALX > WK-ALLOC-COUNT.                                  
080500     GO TO 0790-EXIT.                                                     
080600                                                                          
080700 0710-ALOC-SOLUCAO.                                                       
080800     IF WK-ALC-PLACED (ALX) NOT = 'Y'                                     
080900        GO TO 0710-EXIT.                                                  
081000     MOVE WK-ALC-ID (ALX) TO SOL-ALC-ID.                                  
081100     PERFORM 0720-ACHA-NOME-TURMA    THRU 0720-EXIT.                      
081200     PERFORM 0730-ACHA-NOME-MATERIA  THRU 0730-EXIT.                      
081300     PERFORM 0740-ACHA-NOME-PROF     THRU 0740-EXIT.                      
081400     PERFORM 0750-ACHA-NOME-SALA     THRU 0750-EXIT.                      
081500     DIVIDE WK-ALC-START-ROW (ALX) BY 12 GIVING WS-DIA-IX                 
081600             REMAINDER WS-HORA-IX.                                        
081700     SET DSX TO WS-DIA-IX.                                                
081800     SET DSX UP BY 1.                                                     
081900     MOVE WS-DIA-NOME (DSX) TO SOL-DAY.                                   
082000     COMPUTE SOL-HOUR = WS-HORA-IX + 7.                                   
082100     MOVE WK-ALC-DURATION (ALX) TO SOL-DURATION.                          
082200     WRITE REG-SOLUCAO.                                                   
082300 0710-EXIT.                                                               
082400     EXIT.                                                                
082500                                                                          
082600 0720-ACHA-NOME-TURMA.                                                    
082700     MOVE SPACES TO SOL-GROUP-NAME.                                       
082800     PERFORM 0722-TESTA-TURMA VARYING TUX FROM 1 BY 1                     
082900             UNTIL TUX > WS-TUR-CNT.                                      
083000 0720-EXIT.                                                               
083100     EXIT.                                                                
083200                                                                          
083300 0722-TESTA-TURMA.                                                        
083400     IF WS-TUR-ID (TUX) = WK-ALC-GROUP-ID (ALX)                           
083500        MOVE WS-TUR-NOME (TUX) TO SOL-GROUP-NAME.                         
083600                                                                          
083700 0730-ACHA-NOME-MATERIA.                                                  
083800     MOVE SPACES TO SOL-SUBJECT-NAME.                                     
083900     PERFORM 0732-TESTA-MATERIA VARYING MTX FROM 1 BY 1                   
084000             UNTIL MTX > WS-MAT-CNT.                                      
084100 0730-EXIT.                                                               
084200     EXIT.                                                                
084300                                                                          
084400 0732-TESTA-MATERIA.                                                      
084500     IF WS-MAT-ID (MTX) = WK-ALC-SUBJECT-ID (ALX)                         
084600        MOVE WS-MAT-NOME (MTX) TO SOL-SUBJECT-NAME.                       
084700                                                                          
084800 0740-ACHA-NOME-PROF.                                                     
084900     MOVE SPACES TO SOL-TEACHER-NAME.                                     
085000     PERFORM 0742-TESTA-PROF VARYING PFX FROM 1 BY 1                      
085100             UNTIL PFX > WS-PRF-CNT.                                      
085200 0740-EXIT.                                                               
085300     EXIT.                                                                
085400                                                                          
085500 0742-TESTA-PROF.                                                         
085600     IF WS-PRF-ID (PFX) = WK-ALC-TEACHER-ID (ALX)                         
085700        MOVE WS-PRF-NOME (PFX) TO SOL-TEACHER-NAME.                       
085800                                                                          
085900*      A COLUNA DA ALOCACAO E O INDICE NA TABELA DE SALAS,                
086000*      NA MESMA ORDEM DE LEITURA DO ARQUIVO SALA.DAT, E NAO O             
086100*      CODIGO DA SALA - POR ISSO O ACESSO E DIRETO (HOR-069)              
086200 0750-ACHA-NOME-SALA.                                                     
086300     MOVE SPACES TO SOL-ROOM-NAME.                                        
086400     SET SLX2 TO WK-ALC-COLUMN (ALX).                                     
086500     IF SLX2 > ZERO AND SLX2 NOT > WS-SAL-CNT                             
086600        MOVE WS-SAL-NOME (SLX2) TO SOL-ROOM-NAME.                         
086700 0750-EXIT.                                                               
086800     EXIT.                                                                
086900                                                                          
087000 0790-EXIT.                                                               
087100     EXIT.                                                                
