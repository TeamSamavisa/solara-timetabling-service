000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TTANEAL-COB.                                                 
000300****************************************************************          
000400*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                         
000500*    SISTEMA DE HORARIOS - FACULDADE                                      
000600*    PROGRAMA    : TTANEAL                                                
000700*    FINALIDADE  : RECEBE O RESULTADO DO REPARO EVOLUTIVO (TTPLACE)       
000800*                  E REFINA O ESPACO VAZIO DAS TURMAS POR RECOZIMENTO     
000900*                  SIMULADO, SEM PIORAR O CUSTO RIGIDO JA OBTIDO.         
001000*    AUTOR       : R. TEIXEIRA                                            
001100*    DATA        : 04/09/1991                                             
001200****************************************************************          
001300*    HISTORICO DE ALTERACOES                                              
001400*    DATA        PROGRAMADOR     CHAMADO      DESCRICAO                   
001500*    04/09/1991  R.TEIXEIRA      HOR-055      IMPLANTACAO - ADAPTADO      
001600*                                             DO CLASSIF.COB              
001700*    20/05/1992  R.TEIXEIRA      HOR-059      INCLUSAO DO CALCULO DE      
001800*                                             ESPACO VAZIO DE TURMA       
001900*    11/11/1992  R.TEIXEIRA      HOR-062      AJUSTE NA FORMULA DE        
002000*                                             ESPACO VAZIO (EXCLUI O      
002100*                                             ULTIMO PAR ORDENADO)        
002200*    25/06/1993  R.TEIXEIRA      HOR-068      CORRECAO NO CALCULO DO      
002300*                                             ESPACO VAZIO DE PROFESSOR   
002400*    14/01/1994  C.MORI          HOR-073      REVISAO DO CRITERIO DE      
002500*                                             ACEITACAO DE METROPOLIS     
002600*    09/01/1995  C.MORI          HOR-080      INCLUSAO DO SNAPSHOT DE     
002700*                                             ESTADO PARA RESTAURACAO     
002800*    14/08/1996  C.MORI          HOR-085      REVISAO DO GERADOR DE       
002900*                                             NUMEROS ALEATORIOS          
003000*    30/10/1997  C.MORI          HOR-092      DOCUMENTACAO                
003100*    17/04/1998  L.ABREU         HOR-098      PADRONIZACAO COLUNA         
003200*    08/12/1998  L.ABREU         HOR-2000-03  VIRADA DO SECULO -          
003300*                                             REVISAO DOS CAMPOS          
003400*                                             DE ANO (Y2K)                
003500*    26/01/1999  L.ABREU         HOR-2000-04  TESTE DE REGRESSAO          
003600*                                             PARA O ANO 2000             
003700*    19/05/2001  P.SOUZA         HOR-104      REVISAO DO NUMERO DE        
003800*                                             ITERACOES (2500)            
003900*    03/09/2002  P.SOUZA         HOR-111      REVISAO FINAL               
004000*    12/03/2004  A.RIBEIRO       HOR-117      CORRIGIDO DIVISOR ZERO NO   
004100*                                             CRITERIO DE METROPOLIS      
004200*                                             QUANDO A TEMPERATURA        
004300*                                             TRUNCA A ZERO ANTES DAS     
004400*                                             2500 ITERACOES              
004500*    19/03/2004  A.RIBEIRO       HOR-121      RESTAURADOS OS 88 NOS       
004600*                                             FLAGS S/N (ALOCACAO         
004700*                                             OCUPADA/DISPONIVEL,         
004800*                                             FOTOGRAFIA OCUPADA,         
004900*                                             CUSTO JA ORDENADO, GRUPO/   
005000*                                             PROFESSOR JA CONTADO)       
005100****************************************************************          
005200 AUTHOR. R-TEIXEIRA.                                                      
005300 INSTALLATION. FESP-CPD.                                                  
005400 DATE-WRITTEN. 04/09/1991.                                                
005500 DATE-COMPILED.                                                           
005600 SECURITY. USO INTERNO DO CPD - FESP.                                     
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT TTWORK   ASSIGN TO DISK                                       
006600                      ORGANIZATION INDEXED                                
006700                      ACCESS MODE DYNAMIC                                 
006800                      RECORD KEY WK-KEY                                   
006900                      FILE STATUS FS-TTWORK.                              
007000                                                                          
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300                                                                          
007400*---------------------------------------------------------------          
007500* ARQUIVO DE TRABALHO ENTRE OS PASSOS DO LOTE - MESMO LAYOUT DO           
007600* TTLOAD/TTPLACE, REPETIDO PORQUE A CASA NAO USA COPY                     
007700*---------------------------------------------------------------          
007800 FD  TTWORK                                                               
007900     LABEL RECORD STANDARD                                                
008000     VALUE OF FILE-ID 'TTWORK.DAT'.                                       
008100 01  WK-RECORD.                                                           
008200     05  WK-KEY                   PIC X(01).                              
008300     05  WK-ALLOC-COUNT           PIC 9(04) COMP.                         
008400     05  WK-ROOM-COUNT            PIC 9(04) COMP.                         
008500     05  WK-RUN-NUMBER            PIC 9(02) COMP.                         
008600     05  WK-SIGMA                 PIC 9V9(04).                            
008700     05  WK-TEMPERATURE           PIC 9V9(04).                            
008800     05  WK-STAGNATION            PIC 9(04) COMP.                         
008900     05  WK-SUCCESS-COUNT         PIC 9(04) COMP.                         
009000     05  WK-ITER-COUNT            PIC 9(06) COMP.                         
009100     05  WK-RANDOM-SEED           PIC 9(09) COMP.                         
009200     05  FILLER                   PIC X(20).                              
009300     05  WK-ALLOC-TABLE OCCURS 400 TIMES                                  
009400                        INDEXED BY ALX, ALB.                              
009500         10  WK-ALC-ID            PIC 9(06).                              
009600         10  WK-ALC-GROUP-ID      PIC 9(04).                              
009700         10  WK-ALC-SUBJECT-ID    PIC 9(04).                              
009800         10  WK-ALC-TEACHER-ID    PIC 9(04).                              
009900         10  WK-ALC-DURATION      PIC 9(02).                              
010000         10  WK-ALC-ROOM-COUNT    PIC 9(02) COMP.                         
010100         10  WK-ALC-ROOM-LIST OCCURS 40 TIMES PIC 9(02) COMP.             
010200         10  WK-ALC-AVAIL-FLAG    PIC X(01).                              
010300             88  ALC-IS-AVAIL          VALUE 'Y'.                         
010400         10  WK-ALC-AVAIL-COUNT   PIC 9(02) COMP.                         
010500         10  WK-ALC-AVAIL-ROWS OCCURS 60 TIMES PIC 9(02) COMP.            
010600         10  WK-ALC-AVAIL-STR REDEFINES WK-ALC-AVAIL-ROWS                 
010700                                  PIC X(120).                             
010800         10  WK-ALC-PLACED        PIC X(01).                              
010900             88  ALC-IS-PLACED         VALUE 'Y'.                         
011000         10  WK-ALC-START-ROW     PIC 9(02) COMP.                         
011100         10  WK-ALC-COLUMN        PIC 9(02) COMP.                         
011200         10  WK-ALC-COST          PIC 9(04) COMP.                         
011300         10  FILLER               PIC X(05).                              
011400     05  WK-GRID OCCURS 60 TIMES.                                         
011500         10  WK-GRID-COL OCCURS 40 TIMES PIC 9(03) COMP.                  
011600         10  FILLER               PIC X(04).                              
011700     05  WK-GRID-FLAT REDEFINES WK-GRID.                                  
011800         10  WK-GRID-BYTES        PIC X(5040).                            
011900     05  WK-FREE-COUNT            PIC 9(04) COMP.                         
012000     05  WK-FREE-LIST OCCURS 2400 TIMES.                                  
012100         10  WK-FREE-ROW          PIC 9(02) COMP.                         
012200         10  WK-FREE-COL          PIC 9(02) COMP.                         
012300         10  FILLER               PIC X(01).                              
012400     05  WK-FREE-LIST-R REDEFINES WK-FREE-LIST.                           
012500         10  WK-FREE-KEY OCCURS 2400 TIMES PIC X(05).                     
012600                                                                          
012700 WORKING-STORAGE SECTION.                                                 
012800 01  WS-FILE-STATUSES.                                                    
012900     05  FS-TTWORK                PIC X(02) VALUE SPACES.                 
013000     05  FILLER                   PIC X(06).                              
013100                                                                          
013200*---------------------------------------------------------------          
013300* PARAMETROS DO RECOZIMENTO SIMULADO (HOR-055, HOR-104)                   
013400*---------------------------------------------------------------          
013500 01  WS-PARAMETROS.                                                       
013600     05  WS-MAX-ITER              PIC 9(06) COMP VALUE 2500.              
013700     05  WS-TEMP-INICIAL          PIC 9V9(04) VALUE 0.5.                  
013800     05  WS-FATOR-ESFRIA          PIC 9V9(04)                             
013900                                  VALUE 0.99.                             
014000     05  FILLER                   PIC X(04).                              
014100                                                                          
014200*---------------------------------------------------------------          
014300* SWITCHES AVULSOS DO RECOZIMENTO E DO REPARO - ITENS DE NIVEL            
014400* 77, NAO PRECISAM DE GRUPO                                               
014500*---------------------------------------------------------------          
014600 77  WS-FITS                  PIC X(01) VALUE 'N'.                        
014700 88  WS-ENCAIXOU               VALUE 'Y'.                                 
014800 77  WS-ACHOU                 PIC X(01) VALUE 'N'.                        
014900 88  WS-FOI-ACHADO             VALUE 'Y'.                                 
015000 01  WS-DIVERSOS.                                                         
015100     05  WS-ROW                   PIC 9(02) COMP VALUE ZERO.              
015200     05  WS-COL                   PIC 9(04) COMP VALUE ZERO.              
015300     05  WS-COL2                  PIC 9(04) COMP VALUE ZERO.              
015400     05  WS-END-ROW               PIC 9(02) COMP VALUE ZERO.              
015500     05  WS-RX                    PIC 9(04) COMP VALUE ZERO.              
015600     05  WS-JX                    PIC 9(04) COMP VALUE ZERO.              
015700     05  WS-DUR-IX                PIC 9(02) COMP VALUE ZERO.              
015800     05  WS-TEMP-DIV              PIC 9(04) COMP VALUE ZERO.              
015900     05  WS-ROW-MOD               PIC 9(02) COMP VALUE ZERO.              
016000     05  WS-END-MOD               PIC 9(02) COMP VALUE ZERO.              
016100     05  WS-CHK-ROW               PIC 9(02) COMP VALUE ZERO.              
016200     05  WS-CHK-COL               PIC 9(04) COMP VALUE ZERO.              
016300     05  WS-CELL-VAL              PIC 9(04) COMP VALUE ZERO.              
016400     05  WS-CELL-VAL-B            PIC 9(04) COMP VALUE ZERO.              
016500     05  WS-FLX                   PIC 9(04) COMP VALUE ZERO.              
016600     05  WS-FREE-PTR              PIC 9(04) COMP VALUE ZERO.              
016700     05  WS-TARGET-ALX            PIC 9(04) COMP VALUE ZERO.              
016800     05  FILLER                   PIC X(10).                              
016900                                                                          
017000*---------------------------------------------------------------          
017100* CUSTO DE ESPACO VAZIO (SOFT) - TOTAIS E BALDES POR DIA, PARA            
017200* TURMAS E PARA PROFESSORES, MESMA FORMULA NOS DOIS CASOS                 
017300* (HOR-059, HOR-068)                                                      
017400*---------------------------------------------------------------          
017500 01  WS-ESPACO-VAZIO.                                                     
017600     05  WS-EV-GRP-TOTAL          PIC 9(06) COMP VALUE ZERO.              
017700     05  WS-EV-GRP-MAX            PIC 9(04) COMP VALUE ZERO.              
017800     05  WS-EV-TCH-TOTAL          PIC 9(06) COMP VALUE ZERO.              
017900     05  WS-EV-TCH-MAX            PIC 9(04) COMP VALUE ZERO.              
018000     05  WS-EV-BALDE              PIC 9(04) COMP VALUE ZERO.              
018100     05  WS-EV-JA-PROC            PIC X(01) VALUE 'N'.                    
018200     88  WS-EV-JA-PROCESSADA   VALUE 'Y'.                                 
018300     05  FILLER                   PIC X(04).                              
018400*---------------------------------------------------------------          
018500* LISTA DE CHAVES (GRUPO OU PROFESSOR) JA CONTADAS NO CUSTO DE            
018600* ESPACO VAZIO - EVITA CONTAR A MESMA ENTIDADE MAIS DE UMA VEZ            
018700* QUANDO ELA TEM MAIS DE UMA ALOCACAO (HOR-114)                           
018800*---------------------------------------------------------------          
018900 01  WS-EV-JA-CONTADAS.                                                   
019000     05  WS-EV-SEEN-CNT           PIC 9(04) COMP VALUE ZERO.              
019100     05  WS-EV-SEEN-ID OCCURS 400 TIMES INDEXED BY EVX                    
019200                                  PIC 9(04).                              
019300                                                                          
019400*---------------------------------------------------------------          
019500* LISTA DE LINHAS OCUPADAS POR UMA ENTIDADE (TURMA OU PROFESSOR),         
019600* USADA NA ORDENACAO PARA O CALCULO DO ESPACO VAZIO                       
019700*---------------------------------------------------------------          
019800 01  WS-LINHAS-OCUPADAS.                                                  
019900     05  WS-LO-CNT                PIC 9(04) COMP VALUE ZERO.              
020000     05  WS-LO-ROWS OCCURS 400 TIMES PIC 9(02) COMP.                      
020100     05  WS-LO-ORDENADO           PIC X(01) VALUE 'N'.                    
020200     88  WS-LO-JA-ORDENADO     VALUE 'Y'.                                 
020300     05  WS-LO-IX                 PIC 9(04) COMP VALUE ZERO.              
020400     05  WS-LO-SWAP               PIC 9(02) COMP VALUE ZERO.              
020500     05  FILLER                   PIC X(04).                              
020600                                                                          
020700*---------------------------------------------------------------          
020800* FOTOGRAFIA DO ESTADO ANTES DA MUTACAO, PARA RESTAURAR SE O              
020900* RECOZIMENTO REJEITAR O MOVIMENTO (HOR-080)                              
021000*---------------------------------------------------------------          
021100 01  WS-SNAPSHOT.                                                         
021200     05  SS-ALLOC-TABLE OCCURS 400 TIMES INDEXED BY SLX.                  
021300         10  SS-PLACED            PIC X(01).                              
021400         88  SS-JA-COLOCADA        VALUE 'Y'.                             
021500         10  SS-START-ROW         PIC 9(02) COMP.                         
021600         10  SS-COLUMN            PIC 9(02) COMP.                         
021700     05  SS-GRID-BYTES            PIC X(5040).                            
021800     05  SS-FREE-COUNT            PIC 9(04) COMP.                         
021900     05  SS-FREE-LIST OCCURS 2400 TIMES.                                  
022000         10  SS-FREE-ROW          PIC 9(02) COMP.                         
022100         10  SS-FREE-COL          PIC 9(02) COMP.                         
022200         10  FILLER               PIC X(01).                              
022300                                                                          
022400 01  WS-RECOZIMENTO.                                                      
022500     05  WS-ITER                 PIC 9(06) COMP VALUE ZERO.               
022600     05  WS-QUARTIL-CNT           PIC 9(04) COMP VALUE ZERO.              
022700     05  WS-QX                    PIC 9(04) COMP VALUE ZERO.              
022800     05  WS-CUSTO-ATUAL           PIC 9(06) COMP VALUE ZERO.              
022900     05  WS-CUSTO-NOVO            PIC 9(06) COMP VALUE ZERO.              
023000     05  WS-DELTA                 PIC S9(06) COMP VALUE ZERO.             
023100     05  WS-DRAW                  PIC 9V9(04) VALUE ZERO.                 
023200     05  WS-EXPOENTE              PIC S9V9(04)                            
023300                                  VALUE ZERO.                             
023400     05  WS-EXP-RESULT            PIC 9V9(04)                             
023500                                  VALUE ZERO.                             
023600     05  WS-EXP-TERMO             PIC 9V9(08)                             
023700                                  VALUE ZERO.                             
023800     05  WS-EXP-IX                PIC 9(02) COMP VALUE ZERO.              
023900     05  FILLER                   PIC X(08).                              
024000                                                                          
024100 01  WS-GERADOR-ALEAT.                                                    
024200     05  WS-RAND-MULT             PIC 9(07) COMP VALUE 25173.             
024300     05  WS-RAND-INC              PIC 9(07) COMP VALUE 13849.             
024400     05  WS-RAND-MOD              PIC 9(07) COMP VALUE 32768.             
024500     05  WS-RAND-PROD             PIC 9(12) COMP VALUE ZERO.              
024600     05  WS-RAND-QUOC             PIC 9(12) COMP VALUE ZERO.              
024700     05  FILLER                   PIC X(04).                              
024800                                                                          
024900 PROCEDURE DIVISION.                                                      
025000                                                                          
025100 0000-MAIN-LINE.                                                          
025200     PERFORM 0100-LE-ESTADO   THRU 0100-EXIT.                             
025300     MOVE WS-TEMP-INICIAL TO WK-TEMPERATURE.                              
025400     PERFORM 0500-RECOZIMENTO THRU 0590-EXIT.                             
025500     PERFORM 0900-GRAVA-ESTADO THRU 0900-EXIT.                            
025600     CHAIN 'TTREPRT.EXE'.                                                 
025700                                                                          
025800 0100-LE-ESTADO.                                                          
025900     OPEN I-O TTWORK.                                                     
026000     MOVE '1' TO WK-KEY.                                                  
026100     READ TTWORK INVALID KEY                                              
026200          DISPLAY 'TTANEAL - ESTADO NAO ENCONTRADO, ABORTA'               
026300          STOP RUN.                                                       
026400 0100-EXIT.                                                               
026500     EXIT.                                                                
026600                                                                          
026700*---------------------------------------------------------------          
026800* CUSTO DE ESPACO VAZIO DAS TURMAS - SO ESTE ENTRA NO CRITERIO            
026900* DE ACEITACAO DO RECOZIMENTO (HOR-059). O CUSTO DE PROFESSORES           
027000* E CALCULADO A PARTE, SOMENTE PARA AS ESTATISTICAS FINAIS.               
027100*---------------------------------------------------------------          
027200 0200-CUSTO-TURMAS.                                                       
027300     MOVE ZERO TO WS-EV-GRP-TOTAL.                                        
027400     MOVE ZERO TO WS-EV-GRP-MAX.                                          
027500     MOVE ZERO TO WS-EV-SEEN-CNT.                                         
027600     PERFORM 0210-TURMA-VAZIO VARYING WS-RX FROM 1 BY 1                   
027700             UNTIL WS-RX > WK-ALLOC-COUNT.                                
027800     GO TO 0200-EXIT.                                                     
027900                                                                          
028000 0210-TURMA-VAZIO.                                                        
028100     PERFORM 0205-JA-CONTOU-GRP THRU 0205-EXIT.                           
028200     IF WS-EV-JA-PROC = 'Y'                                               
028300        GO TO 0210-EXIT.                                                  
028400     PERFORM 0220-MONTA-LINHAS-GRP THRU 0220-EXIT.                        
028500     IF WS-LO-CNT < 2                                                     
028600        GO TO 0210-EXIT.                                                  
028700     PERFORM 0230-ORDENA-LINHAS THRU 0230-EXIT.                           
028800     MOVE ZERO TO WS-EV-BALDE.                                            
028900     PERFORM 0240-GAP-PAR VARYING WS-LO-IX FROM 1 BY 1                    
029000             UNTIL WS-LO-IX > WS-LO-CNT - 2.                              
029100     IF WS-EV-BALDE > WS-EV-GRP-MAX                                       
029200        MOVE WS-EV-BALDE TO WS-EV-GRP-MAX.                                
029300     ADD WS-EV-BALDE TO WS-EV-GRP-TOTAL.                                  
029400 0210-EXIT.                                                               
029500     EXIT.                                                                
029600                                                                          
029700*---------------------------------------------------------------          
029800* MARCA O GRUPO DA ALOCACAO WS-RX COMO JA CONTADO, PARA QUE UMA           
029900* TURMA COM VARIAS ALOCACOES SO ENTRE UMA VEZ NO TOTAL (HOR-114)          
030000*---------------------------------------------------------------          
030100 0205-JA-CONTOU-GRP.                                                      
030200     MOVE 'N' TO WS-EV-JA-PROC.                                           
030300     PERFORM 0206-COMPARA-SEEN-GRP VARYING EVX FROM 1 BY 1                
030400             UNTIL EVX > WS-EV-SEEN-CNT OR WS-EV-JA-PROC = 'Y'.           
030500     IF WS-EV-JA-PROC = 'Y'                                               
030600        GO TO 0205-EXIT.                                                  
030700     ADD 1 TO WS-EV-SEEN-CNT.                                             
030800     SET EVX TO WS-EV-SEEN-CNT.                                           
030900     MOVE WK-ALC-GROUP-ID (WS-RX) TO WS-EV-SEEN-ID (EVX).                 
031000 0205-EXIT.                                                               
031100     EXIT.                                                                
031200                                                                          
031300 0206-COMPARA-SEEN-GRP.                                                   
031400     IF WS-EV-SEEN-ID (EVX) = WK-ALC-GROUP-ID (WS-RX)                     
031500        MOVE 'Y' TO WS-EV-JA-PROC.                                        
031600                                                                          
031700*---------------------------------------------------------------          
031800* MONTA A LISTA DE LINHAS OCUPADAS POR UMA TURMA (O INDICE DA             
031900* TURMA ESTA EM WS-RX, REAPROVEITADO COMO NUMERO DA TURMA)                
032000*---------------------------------------------------------------          
032100 0220-MONTA-LINHAS-GRP.                                                   
032200     MOVE ZERO TO WS-LO-CNT.                                              
032300     IF WS-RX > WK-ALLOC-COUNT                                            
032400        GO TO 0220-EXIT.                                                  
032500     PERFORM 0222-VARRE-ALOC-GRP VARYING ALX FROM 1 BY 1                  
032600             UNTIL ALX > WK-ALLOC-COUNT.                                  
032700 0220-EXIT.                                                               
032800     EXIT.                                                                
032900                                                                          
033000 0222-VARRE-ALOC-GRP.                                                     
033100     IF WK-ALC-GROUP-ID (ALX) NOT = WK-ALC-GROUP-ID (WS-RX)               
033200        GO TO 0222-EXIT.                                                  
033300     IF WK-ALC-PLACED (ALX) NOT = 'Y'                                     
033400        GO TO 0222-EXIT.                                                  
033500     PERFORM 0224-ACRESCENTA-LINHAS VARYING WS-DUR-IX FROM 0              
033600             BY 1 UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.            
033700 0222-EXIT.                                                               
033800     EXIT.                                                                
033900                                                                          
034000 0224-ACRESCENTA-LINHAS.                                                  
034100     ADD 1 TO WS-LO-CNT.                                                  
034200     COMPUTE WS-LO-ROWS (WS-LO-CNT) =                                     
034300             WK-ALC-START-ROW (ALX) + WS-DUR-IX.                          
034400                                                                          
034500*---------------------------------------------------------------          
034600* ORDENACAO DAS LINHAS OCUPADAS EM ORDEM CRESCENTE (BOLHA)                
034700*---------------------------------------------------------------          
034800 0230-ORDENA-LINHAS.                                                      
034900     MOVE 'N' TO WS-LO-ORDENADO.                                          
035000 0232-PASSADA.                                                            
035100     MOVE 'Y' TO WS-LO-ORDENADO.                                          
035200     PERFORM 0234-COMPARA VARYING WS-LO-IX FROM 1 BY 1                    
035300             UNTIL WS-LO-IX > WS-LO-CNT - 1.                              
035400     IF WS-LO-ORDENADO NOT = 'Y'                                          
035500        GO TO 0232-PASSADA.                                               
035600 0230-EXIT.                                                               
035700     EXIT.                                                                
035800                                                                          
035900 0234-COMPARA.                                                            
036000     IF WS-LO-ROWS (WS-LO-IX) > WS-LO-ROWS (WS-LO-IX + 1)                 
036100        MOVE WS-LO-ROWS (WS-LO-IX)     TO WS-LO-SWAP                      
036200        MOVE WS-LO-ROWS (WS-LO-IX + 1) TO WS-LO-ROWS (WS-LO-IX)           
036300        MOVE WS-LO-SWAP             TO WS-LO-ROWS (WS-LO-IX+1)            
036400        MOVE 'N' TO WS-LO-ORDENADO.                                       
036500                                                                          
036600*---------------------------------------------------------------          
036700* CONTA O VAZIO ENTRE UM PAR CONSECUTIVO DE LINHAS, SE AMBAS NO           
036800* MESMO DIA - O ULTIMO PAR DA LISTA NAO ENTRA (HOR-062)                   
036900*---------------------------------------------------------------          
037000 0240-GAP-PAR.                                                            
037100     DIVIDE WS-LO-ROWS (WS-LO-IX) BY 12 GIVING WS-TEMP-DIV                
037200             REMAINDER WS-ROW-MOD.                                        
037300     DIVIDE WS-LO-ROWS (WS-LO-IX + 1) BY 12 GIVING WS-TEMP-DIV            
037400             REMAINDER WS-END-MOD.                                        
037500     IF WS-ROW-MOD NOT = WS-END-MOD                                       
037600        GO TO 0240-EXIT.                                                  
037700     COMPUTE WS-CHK-ROW = WS-LO-ROWS (WS-LO-IX + 1)                       
037800             - WS-LO-ROWS (WS-LO-IX).                                     
037900     IF WS-CHK-ROW > 1                                                    
038000        ADD WS-CHK-ROW TO WS-EV-BALDE                                     
038100        SUBTRACT 1 FROM WS-EV-BALDE.                                      
038200 0240-EXIT.                                                               
038300     EXIT.                                                                
038400                                                                          
038500 0200-EXIT.                                                               
038600     EXIT.                                                                
038700                                                                          
038800*---------------------------------------------------------------          
038900* CUSTO DE ESPACO VAZIO DOS PROFESSORES - MESMA FORMULA, SO PARA          
039000* AS ESTATISTICAS FINAIS (NAO ENTRA NO CRITERIO DE ACEITACAO)             
039100*---------------------------------------------------------------          
039200 0250-CUSTO-PROFESSORES.                                                  
039300     MOVE ZERO TO WS-EV-TCH-TOTAL.                                        
039400     MOVE ZERO TO WS-EV-TCH-MAX.                                          
039500     MOVE ZERO TO WS-EV-SEEN-CNT.                                         
039600     PERFORM 0260-PROF-VAZIO VARYING WS-RX FROM 1 BY 1                    
039700             UNTIL WS-RX > WK-ALLOC-COUNT.                                
039800     GO TO 0250-EXIT.                                                     
039900                                                                          
040000 0260-PROF-VAZIO.                                                         
040100     PERFORM 0255-JA-CONTOU-TCH THRU 0255-EXIT.                           
040200     IF WS-EV-JA-PROC = 'Y'                                               
040300        GO TO 0260-EXIT.                                                  
040400     PERFORM 0270-MONTA-LINHAS-TCH THRU 0270-EXIT.                        
040500     IF WS-LO-CNT < 2                                                     
040600        GO TO 0260-EXIT.                                                  
040700     PERFORM 0230-ORDENA-LINHAS THRU 0230-EXIT.                           
040800     MOVE ZERO TO WS-EV-BALDE.                                            
040900     PERFORM 0240-GAP-PAR VARYING WS-LO-IX FROM 1 BY 1                    
041000             UNTIL WS-LO-IX > WS-LO-CNT - 2.                              
041100     IF WS-EV-BALDE > WS-EV-TCH-MAX                                       
041200        MOVE WS-EV-BALDE TO WS-EV-TCH-MAX.                                
041300     ADD WS-EV-BALDE TO WS-EV-TCH-TOTAL.                                  
041400 0260-EXIT.                                                               
041500     EXIT.                                                                
041600                                                                          
041700 0270-MONTA-LINHAS-TCH.                                                   
041800     MOVE ZERO TO WS-LO-CNT.                                              
041900     PERFORM 0272-VARRE-ALOC-TCH VARYING ALX FROM 1 BY 1                  
042000             UNTIL ALX > WK-ALLOC-COUNT.                                  
042100 0270-EXIT.                                                               
042200     EXIT.                                                                
042300                                                                          
042400 0272-VARRE-ALOC-TCH.                                                     
042500     IF WK-ALC-TEACHER-ID (ALX) NOT = WK-ALC-TEACHER-ID (WS-RX)           
042600        GO TO 0272-EXIT.                                                  
042700     IF WK-ALC-PLACED (ALX) NOT = 'Y'                                     
042800        GO TO 0272-EXIT.                                                  
042900     PERFORM 0224-ACRESCENTA-LINHAS VARYING WS-DUR-IX FROM 0              
043000             BY 1 UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.            
043100 0272-EXIT.                                                               
043200     EXIT.                                                                
043300                                                                          
043400*---------------------------------------------------------------          
043500* MARCA O PROFESSOR DA ALOCACAO WS-RX COMO JA CONTADO, PARA QUE           
043600* UM PROFESSOR COM VARIAS ALOCACOES SO ENTRE UMA VEZ NO TOTAL             
043700* (HOR-114)                                                               
043800*---------------------------------------------------------------          
043900 0255-JA-CONTOU-TCH.                                                      
044000     MOVE 'N' TO WS-EV-JA-PROC.                                           
044100     PERFORM 0256-COMPARA-SEEN-TCH VARYING EVX FROM 1 BY 1                
044200             UNTIL EVX > WS-EV-SEEN-CNT OR WS-EV-JA-PROC = 'Y'.           
044300     IF WS-EV-JA-PROC = 'Y'                                               
044400        GO TO 0255-EXIT.                                                  
044500     ADD 1 TO WS-EV-SEEN-CNT.                                             
044600     SET EVX TO WS-EV-SEEN-CNT.                                           
044700     MOVE WK-ALC-TEACHER-ID (WS-RX) TO WS-EV-SEEN-ID (EVX).               
044800 0255-EXIT.                                                               
044900     EXIT.                                                                
045000                                                                          
045100 0256-COMPARA-SEEN-TCH.                                                   
045200     IF WS-EV-SEEN-ID (EVX) = WK-ALC-TEACHER-ID (WS-RX)                   
045300        MOVE 'Y' TO WS-EV-JA-PROC.                                        
045400                                                                          
045500 0250-EXIT.                                                               
045600     EXIT.                                                                
045700                                                                          
045800*---------------------------------------------------------------          
045900* REPARO - IDENTICO AO DO TTPLACE, DUPLICADO AQUI PORQUE A CASA           
046000* NAO COMPARTILHA PARAGRAFOS ENTRE PROGRAMAS (VIDE TTPLACE.COB)           
046100*---------------------------------------------------------------          
046200 0400-REPARA-ALOC.                                                        
046300     SET ALX TO WS-TARGET-ALX.                                            
046400     IF WK-ALC-PLACED (ALX) NOT = 'Y'                                     
046500        GO TO 0490-EXIT.                                                  
046600     MOVE 'N' TO WS-FITS.                                                 
046700     PERFORM 0410-TESTA-LIVRE-REP VARYING WS-FREE-PTR                     
046800             FROM 1 BY 1 UNTIL WS-FREE-PTR > WK-FREE-COUNT                
046900             OR WS-FITS = 'Y'.                                            
047000     IF WS-FITS NOT = 'Y'                                                 
047100        GO TO 0490-EXIT.                                                  
047200     PERFORM 0460-DESOCUPA-BLOCO THRU 0460-EXIT.                          
047300     PERFORM 0470-OCUPA-BLOCO    THRU 0470-EXIT.                          
047400 0490-EXIT.                                                               
047500     EXIT.                                                                
047600                                                                          
047700 0410-TESTA-LIVRE-REP.                                                    
047800     MOVE WK-FREE-ROW (WS-FREE-PTR) TO WS-ROW.                            
047900     MOVE WK-FREE-COL (WS-FREE-PTR) TO WS-COL.                            
048000     COMPUTE WS-END-ROW = WS-ROW + WK-ALC-DURATION (ALX) - 1.             
048100     IF WS-END-ROW > 59                                                   
048200        GO TO 0410-EXIT.                                                  
048300     DIVIDE WS-ROW BY 12 GIVING WS-TEMP-DIV                               
048400             REMAINDER WS-ROW-MOD.                                        
048500     DIVIDE WS-END-ROW BY 12 GIVING WS-TEMP-DIV                           
048600             REMAINDER WS-END-MOD.                                        
048700     IF WS-ROW-MOD > WS-END-MOD                                           
048800        GO TO 0410-EXIT.                                                  
048900     MOVE 'N' TO WS-FITS.                                                 
049000     PERFORM 0420-TESTA-COLUNA-REP VARYING WS-JX FROM 1 BY 1              
049100             UNTIL WS-JX > WK-ALC-ROOM-COUNT (ALX)                        
049200             OR WS-FITS = 'Y'.                                            
049300     IF WS-FITS NOT = 'Y'                                                 
049400        GO TO 0410-EXIT.                                                  
049500     MOVE 'N' TO WS-FITS.                                                 
049600     PERFORM 0430-TESTA-BLOCO-REP VARYING WS-DUR-IX FROM 0                
049700             BY 1 UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.            
049800     IF WS-FITS NOT = 'Y'                                                 
049900        GO TO 0410-EXIT.                                                  
050000     MOVE 'Y' TO WS-FITS.                                                 
050100     PERFORM 0440-TESTA-CONFLITO-REP VARYING WS-DUR-IX                    
050200             FROM 0 BY 1                                                  
050300             UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1                  
050400             OR WS-FITS = 'N'.                                            
050500 0410-EXIT.                                                               
050600     EXIT.                                                                
050700                                                                          
050800 0420-TESTA-COLUNA-REP.                                                   
050900     IF WK-ALC-ROOM-LIST (ALX, WS-JX) = WS-COL                            
051000        MOVE 'Y' TO WS-FITS.                                              
051100                                                                          
051200 0430-TESTA-BLOCO-REP.                                                    
051300     IF WK-GRID-COL (WS-ROW + WS-DUR-IX + 1, WS-COL) NOT = 0              
051400        MOVE 'N' TO WS-FITS                                               
051500        GO TO 0430-EXIT.                                                  
051600     MOVE 'Y' TO WS-FITS.                                                 
051700 0430-EXIT.                                                               
051800     EXIT.                                                                
051900                                                                          
052000 0440-TESTA-CONFLITO-REP.                                                 
052100     COMPUTE WS-CHK-ROW = WS-ROW + WS-DUR-IX.                             
052200     IF WK-ALC-AVAIL-FLAG (ALX) NOT = 'Y'                                 
052300        GO TO 0441-TESTA-LINHA-CHOQUE.                                    
052400     MOVE 'N' TO WS-ACHOU.                                                
052500     PERFORM 0442-TESTA-LINHA-DISP VARYING WS-RX FROM 1 BY 1              
052600             UNTIL WS-RX > WK-ALC-AVAIL-COUNT (ALX)                       
052700             OR WS-ACHOU = 'Y'.                                           
052800     IF WS-ACHOU NOT = 'Y'                                                
052900        MOVE 'N' TO WS-FITS                                               
053000        GO TO 0440-EXIT.                                                  
053100 0441-TESTA-LINHA-CHOQUE.                                                 
053200     PERFORM 0444-TESTA-COLUNA-CONFLITO VARYING WS-COL2                   
053300             FROM 1 BY 1 UNTIL WS-COL2 > WK-ROOM-COUNT                    
053400             OR WS-FITS = 'N'.                                            
053500 0440-EXIT.                                                               
053600     EXIT.                                                                
053700                                                                          
053800 0442-TESTA-LINHA-DISP.                                                   
053900     IF WK-ALC-AVAIL-ROWS (ALX, WS-RX) = WS-CHK-ROW                       
054000        MOVE 'Y' TO WS-ACHOU.                                             
054100                                                                          
054200 0444-TESTA-COLUNA-CONFLITO.                                              
054300     MOVE WK-GRID-COL (WS-CHK-ROW + 1, WS-COL2) TO                        
054400          WS-CELL-VAL-B.                                                  
054500     IF WS-CELL-VAL-B = 0                                                 
054600        GO TO 0444-EXIT.                                                  
054700     IF WS-CELL-VAL-B = WS-TARGET-ALX                                     
054800        GO TO 0444-EXIT.                                                  
054900     SET ALB TO WS-CELL-VAL-B.                                            
055000     IF WK-ALC-TEACHER-ID (ALB) = WK-ALC-TEACHER-ID (ALX)                 
055100        MOVE 'N' TO WS-FITS                                               
055200        GO TO 0444-EXIT.                                                  
055300     IF WK-ALC-GROUP-ID (ALB) = WK-ALC-GROUP-ID (ALX)                     
055400        MOVE 'N' TO WS-FITS.                                              
055500 0444-EXIT.                                                               
055600     EXIT.                                                                
055700                                                                          
055800 0460-DESOCUPA-BLOCO.                                                     
055900     PERFORM 0462-LIBERA-CELULA VARYING WS-DUR-IX FROM 0                  
056000             BY 1 UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.            
056100 0460-EXIT.                                                               
056200     EXIT.                                                                
056300                                                                          
056400 0462-LIBERA-CELULA.                                                      
056500     COMPUTE WS-CHK-ROW = WK-ALC-START-ROW (ALX) + WS-DUR-IX.             
056600     MOVE 0 TO WK-GRID-COL (WS-CHK-ROW + 1,                               
056700                             WK-ALC-COLUMN (ALX)).                        
056800     ADD 1 TO WK-FREE-COUNT.                                              
056900     MOVE WS-CHK-ROW TO WK-FREE-ROW (WK-FREE-COUNT).                      
057000     MOVE WK-ALC-COLUMN (ALX) TO WK-FREE-COL (WK-FREE-COUNT).             
057100                                                                          
057200 0470-OCUPA-BLOCO.                                                        
057300     SET WS-CELL-VAL TO ALX.                                              
057400     MOVE WS-ROW TO WK-ALC-START-ROW (ALX).                               
057500     MOVE WS-COL TO WK-ALC-COLUMN (ALX).                                  
057600     MOVE 'Y' TO WK-ALC-PLACED (ALX).                                     
057700     PERFORM 0472-OCUPA-CELULA VARYING WS-DUR-IX FROM 0 BY 1              
057800             UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.                 
057900 0470-EXIT.                                                               
058000     EXIT.                                                                
058100                                                                          
058200 0472-OCUPA-CELULA.                                                       
058300     COMPUTE WS-CHK-ROW = WS-ROW + WS-DUR-IX.                             
058400     MOVE WS-COL TO WS-CHK-COL.                                           
058500     PERFORM 0480-REMOVE-LIVRE THRU 0480-EXIT.                            
058600     MOVE WS-CELL-VAL TO WK-GRID-COL (WS-CHK-ROW + 1, WS-COL).            
058700                                                                          
058800 0480-REMOVE-LIVRE.                                                       
058900     MOVE 'N' TO WS-ACHOU.                                                
059000     PERFORM 0482-ACHA-LIVRE VARYING WS-FLX FROM 1 BY 1                   
059100             UNTIL WS-FLX > WK-FREE-COUNT OR WS-ACHOU = 'Y'.              
059200     IF WS-ACHOU = 'N'                                                    
059300        GO TO 0480-EXIT.                                                  
059400     MOVE WK-FREE-ROW (WK-FREE-COUNT) TO WK-FREE-ROW (WS-FLX).            
059500     MOVE WK-FREE-COL (WK-FREE-COUNT) TO WK-FREE-COL (WS-FLX).            
059600     SUBTRACT 1 FROM WK-FREE-COUNT.                                       
059700 0480-EXIT.                                                               
059800     EXIT.                                                                
059900                                                                          
060000 0482-ACHA-LIVRE.                                                         
060100     IF WK-FREE-ROW (WS-FLX) = WS-CHK-ROW                                 
060200        AND WK-FREE-COL (WS-FLX) = WS-CHK-COL                             
060300        MOVE 'Y' TO WS-ACHOU.                                             
060400                                                                          
060500*---------------------------------------------------------------          
060600* FOTOGRAFA O ESTADO ANTES DE TENTAR UM LOTE DE MUTACOES                  
060700*---------------------------------------------------------------          
060800 0510-TIRA-FOTO.                                                          
060900     PERFORM 0512-FOTO-ALOC VARYING SLX FROM 1 BY 1                       
061000             UNTIL SLX > WK-ALLOC-COUNT.                                  
061100     MOVE WK-GRID-BYTES TO SS-GRID-BYTES.                                 
061200     MOVE WK-FREE-COUNT TO SS-FREE-COUNT.                                 
061300     PERFORM 0514-FOTO-LIVRE VARYING WS-FLX FROM 1 BY 1                   
061400             UNTIL WS-FLX > WK-FREE-COUNT.                                
061500 0510-EXIT.                                                               
061600     EXIT.                                                                
061700                                                                          
061800 0512-FOTO-ALOC.                                                          
061900     SET ALX TO SLX.                                                      
062000     MOVE WK-ALC-PLACED (ALX)    TO SS-PLACED (SLX).                      
062100     MOVE WK-ALC-START-ROW (ALX) TO SS-START-ROW (SLX).                   
062200     MOVE WK-ALC-COLUMN (ALX)    TO SS-COLUMN (SLX).                      
062300                                                                          
062400 0514-FOTO-LIVRE.                                                         
062500     MOVE WK-FREE-ROW (WS-FLX) TO SS-FREE-ROW (WS-FLX).                   
062600     MOVE WK-FREE-COL (WS-FLX) TO SS-FREE-COL (WS-FLX).                   
062700                                                                          
062800*---------------------------------------------------------------          
062900* RESTAURA O ESTADO DA FOTOGRAFIA, QUANDO O RECOZIMENTO REJEITA           
063000* O LOTE DE MUTACOES TENTADO                                              
063100*---------------------------------------------------------------          
063200 0520-RESTAURA-FOTO.                                                      
063300     PERFORM 0522-REST-ALOC VARYING SLX FROM 1 BY 1                       
063400             UNTIL SLX > WK-ALLOC-COUNT.                                  
063500     MOVE SS-GRID-BYTES TO WK-GRID-BYTES.                                 
063600     MOVE SS-FREE-COUNT TO WK-FREE-COUNT.                                 
063700     PERFORM 0524-REST-LIVRE VARYING WS-FLX FROM 1 BY 1                   
063800             UNTIL WS-FLX > WK-FREE-COUNT.                                
063900 0520-EXIT.                                                               
064000     EXIT.                                                                
064100                                                                          
064200 0522-REST-ALOC.                                                          
064300     SET ALX TO SLX.                                                      
064400     MOVE SS-PLACED (SLX)    TO WK-ALC-PLACED (ALX).                      
064500     MOVE SS-START-ROW (SLX) TO WK-ALC-START-ROW (ALX).                   
064600     MOVE SS-COLUMN (SLX)    TO WK-ALC-COLUMN (ALX).                      
064700                                                                          
064800 0524-REST-LIVRE.                                                         
064900     MOVE SS-FREE-ROW (WS-FLX) TO WK-FREE-ROW (WS-FLX).                   
065000     MOVE SS-FREE-COL (WS-FLX) TO WK-FREE-COL (WS-FLX).                   
065100                                                                          
065200*---------------------------------------------------------------          
065300* LACO PRINCIPAL DO RECOZIMENTO SIMULADO - 2500 ITERACOES, COM            
065400* RESFRIAMENTO GEOMETRICO E ACEITACAO DE METROPOLIS (HOR-055,             
065500* HOR-073, HOR-104)                                                       
065600*---------------------------------------------------------------          
065700 0500-RECOZIMENTO.                                                        
065800     PERFORM 0200-CUSTO-TURMAS THRU 0200-EXIT.                            
065900     MOVE WS-EV-GRP-TOTAL TO WS-CUSTO-ATUAL.                              
066000     COMPUTE WS-QUARTIL-CNT = WK-ALLOC-COUNT / 4.                         
066100     PERFORM 0530-UMA-ITERACAO VARYING WS-ITER FROM 1 BY 1                
066200             UNTIL WS-ITER > WS-MAX-ITER.                                 
066300     PERFORM 0200-CUSTO-TURMAS     THRU 0200-EXIT.                        
066400     PERFORM 0250-CUSTO-PROFESSORES THRU 0250-EXIT.                       
066500     GO TO 0590-EXIT.                                                     
066600                                                                          
066700 0530-UMA-ITERACAO.                                                       
066800     COMPUTE WK-TEMPERATURE = WK-TEMPERATURE * WS-FATOR-ESFRIA.           
066900     PERFORM 0510-TIRA-FOTO THRU 0510-EXIT.                               
067000     PERFORM 0540-MUTA-SORTEADA VARYING WS-QX FROM 1 BY 1                 
067100             UNTIL WS-QX > WS-QUARTIL-CNT.                                
067200     PERFORM 0200-CUSTO-TURMAS THRU 0200-EXIT.                            
067300     MOVE WS-EV-GRP-TOTAL TO WS-CUSTO-NOVO.                               
067400     PERFORM 0560-TESTA-METROPOLIS THRU 0560-EXIT.                        
067500     IF (WS-ITER / 100) * 100 = WS-ITER                                   
067600        DISPLAY 'TTANEAL - ITERACAO ' WS-ITER                             
067700                ' CUSTO ' WS-CUSTO-ATUAL.                                 
067800                                                                          
067900*---------------------------------------------------------------          
068000* SORTEIA UM INDICE DE ALOCACAO (COM REPOSICAO) E REPARA                  
068100*---------------------------------------------------------------          
068200 0540-MUTA-SORTEADA.                                                      
068300     PERFORM 0800-SORTEIA THRU 0800-EXIT.                                 
068400     COMPUTE WS-TARGET-ALX =                                              
068500             WS-DRAW * WK-ALLOC-COUNT + 1.                                
068600     IF WS-TARGET-ALX > WK-ALLOC-COUNT                                    
068700        MOVE WK-ALLOC-COUNT TO WS-TARGET-ALX.                             
068800     PERFORM 0400-REPARA-ALOC THRU 0490-EXIT.                             
068900                                                                          
069000*---------------------------------------------------------------          
069100* CRITERIO DE ACEITACAO DE METROPOLIS - ACEITA SE MELHOROU, OU            
069200* COM PROBABILIDADE EXP((ATUAL-NOVO)/T) SE PIOROU (HOR-073)               
069300*---------------------------------------------------------------          
069400 0560-TESTA-METROPOLIS.                                                   
069500     IF WS-CUSTO-NOVO < WS-CUSTO-ATUAL                                    
069600        MOVE WS-CUSTO-NOVO TO WS-CUSTO-ATUAL                              
069700        GO TO 0560-EXIT.                                                  
069800     IF WK-TEMPERATURE = ZERO                                             
069900        PERFORM 0520-RESTAURA-FOTO THRU 0520-EXIT                         
070000        GO TO 0560-EXIT.                                                  
070100     COMPUTE WS-EXPOENTE =                                                
070200             (WS-CUSTO-ATUAL - WS-CUSTO-NOVO) / WK-TEMPERATURE.           
070300     PERFORM 0570-CALCULA-EXP THRU 0570-EXIT.                             
070400     PERFORM 0800-SORTEIA THRU 0800-EXIT.                                 
070500     IF WS-DRAW NOT > WS-EXP-RESULT                                       
070600        MOVE WS-CUSTO-NOVO TO WS-CUSTO-ATUAL                              
070700        GO TO 0560-EXIT.                                                  
070800     PERFORM 0520-RESTAURA-FOTO THRU 0520-EXIT.                           
070900 0560-EXIT.                                                               
071000     EXIT.                                                                
071100                                                                          
071200*---------------------------------------------------------------          
071300* APROXIMACAO DE EXP(X) PARA X <= 0 POR SERIE DE TAYLOR TRUNCADA          
071400* EM 8 TERMOS - PRECISAO SUFICIENTE PARA O CRITERIO DE METROPOLIS         
071500* (NAO HA FUNCTION NESTE COMPILADOR)                                      
071600*---------------------------------------------------------------          
071700 0570-CALCULA-EXP.                                                        
071800     MOVE 1.0 TO WS-EXP-RESULT.                                           
071900     MOVE 1.0 TO WS-EXP-TERMO.                                            
072000     PERFORM 0572-TERMO-SERIE VARYING WS-EXP-IX FROM 1 BY 1               
072100             UNTIL WS-EXP-IX > 8.                                         
072200 0570-EXIT.                                                               
072300     EXIT.                                                                
072400                                                                          
072500 0572-TERMO-SERIE.                                                        
072600     COMPUTE WS-EXP-TERMO =                                               
072700             WS-EXP-TERMO * WS-EXPOENTE / WS-EXP-IX.                      
072800     COMPUTE WS-EXP-RESULT = WS-EXP-RESULT + WS-EXP-TERMO.                
072900     IF WS-EXP-RESULT < 0                                                 
073000        MOVE 0 TO WS-EXP-RESULT.                                          
073100                                                                          
073200 0590-EXIT.                                                               
073300     EXIT.                                                                
073400                                                                          
073500 0800-SORTEIA.                                                            
073600     COMPUTE WS-RAND-PROD =                                               
073700             WK-RANDOM-SEED * WS-RAND-MULT + WS-RAND-INC.                 
073800     DIVIDE WS-RAND-PROD BY WS-RAND-MOD GIVING WS-RAND-QUOC               
073900             REMAINDER WK-RANDOM-SEED.                                    
074000     COMPUTE WS-DRAW = WK-RANDOM-SEED / WS-RAND-MOD.                      
074100 0800-EXIT.                                                               
074200     EXIT.                                                                
074300                                                                          
074400 0900-GRAVA-ESTADO.                                                       
074500     REWRITE WK-RECORD INVALID KEY                                        
074600             DISPLAY 'TTANEAL - ERRO AO REGRAVAR O ESTADO'.               
074700     CLOSE TTWORK.                                                        
074800 0900-EXIT.                                                               
074900     EXIT.                                                                
