000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TTLOAD-COB.                                                  
000300****************************************************************          
000400*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                         
000500*    SISTEMA DE HORARIOS - FACULDADE                                      
000600*    PROGRAMA    : TTLOAD                                                 
000700*    FINALIDADE  : CARGA DOS ARQUIVOS MESTRES, CALCULO DAS SALAS          
000800*                  POSSIVEIS E DA DISPONIBILIDADE DE PROFESSOR,           
000900*                  MONTAGEM DA GRADE 60 X SALAS E ALOCACAO                
001000*                  INICIAL (PRIMEIRO ENCAIXE) DAS TURMAS.                 
001100*    AUTOR       : J. ALTOE                                               
001200*    DATA        : 08/04/1988                                             
001300****************************************************************          
001400*    HISTORICO DE ALTERACOES                                              
001500*    DATA        PROGRAMADOR     CHAMADO      DESCRICAO                   
001600*    08/04/1988  J.ALTOE         HOR-001      IMPLANTACAO                 
001700*    22/09/1988  J.ALTOE         HOR-014      AJUSTE NO CALCULO           
001800*                                             DE SALAS POSSIVEIS          
001900*    14/02/1989  M.PASSOS        HOR-031      INCLUIDA TABELA DE          
002000*                                             DISPONIBILIDADE DO          
002100*                                             PROFESSOR                   
002200*    19/07/1990  M.PASSOS        HOR-048      CORRIGIDO LIMITE            
002300*                                             DA TABELA DE SALAS          
002400*    03/03/1991  R.TEIXEIRA      HOR-052      REVISAO GERAL               
002500*    11/11/1992  R.TEIXEIRA      HOR-061      AMPLIADA TABELA DE          
002600*                                             PROFESSORES                 
002700*    25/06/1993  R.TEIXEIRA      HOR-067      CORRIGIDA LEITURA           
002800*                                             DE TURMAS SEM               
002900*                                             RESTRICAO                   
003000*    09/01/1995  C.MORI          HOR-079      REVISADA ROTINA DE          
003100*                                             ENCAIXE INICIAL             
003200*    14/08/1996  C.MORI          HOR-084      AJUSTE PIC SALAS            
003300*    30/10/1997  C.MORI          HOR-091      DOCUMENTACAO                
003400*    17/04/1998  L.ABREU         HOR-097      PADRONIZACAO COLUNA         
003500*    08/12/1998  L.ABREU         HOR-2000-01  VIRADA DO SECULO -          
003600*                                             REVISAO DOS CAMPOS          
003700*                                             DE ANO (Y2K)                
003800*    26/01/1999  L.ABREU         HOR-2000-02  TESTE DE REGRESSAO          
003900*                                             PARA O ANO 2000             
004000*    19/05/2001  P.SOUZA         HOR-103      INCLUIDO ARQUIVO            
004100*                                             SUBJECT-TEACHER             
004200*    03/09/2002  P.SOUZA         HOR-110      REVISAO FINAL               
004300*    12/03/2004  A.RIBEIRO       HOR-119      RESTAURADOS OS 88 NOS       
004400*                                             FLAGS S/N (BLOQUEIO DE      
004500*                                             SALA, ALOCACAO OCUPADA/     
004600*                                             DISPONIVEL) QUE HAVIAM      
004700*                                             SIDO OMITIDOS               
004800****************************************************************          
004900 AUTHOR. R-TEIXEIRA.                                                      
005000 INSTALLATION. FESP-CPD.                                                  
005100 DATE-WRITTEN. 04/08/1988.                                                
005200 DATE-COMPILED.                                                           
005300 SECURITY. USO INTERNO DO CPD - FESP.                                     
005400                                                                          
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT ESPACO   ASSIGN TO DISK                                       
006300                      ORGANIZATION IS LINE SEQUENTIAL                     
006400                      FILE STATUS IS FS-ESPACO.                           
006500                                                                          
006600     SELECT SALA     ASSIGN TO DISK                                       
006700                      ORGANIZATION IS LINE SEQUENTIAL                     
006800                      FILE STATUS IS FS-SALA.                             
006900                                                                          
007000     SELECT TCURSO   ASSIGN TO DISK                                       
007100                      ORGANIZATION IS LINE SEQUENTIAL                     
007200                      FILE STATUS IS FS-TCURSO.                           
007300                                                                          
007400     SELECT CURSO    ASSIGN TO DISK                                       
007500                      ORGANIZATION IS LINE SEQUENTIAL                     
007600                      FILE STATUS IS FS-CURSO.                            
007700                                                                          
007800     SELECT TURNO    ASSIGN TO DISK                                       
007900                      ORGANIZATION IS LINE SEQUENTIAL                     
008000                      FILE STATUS IS FS-TURNO.                            
008100                                                                          
008200     SELECT PROFESSR ASSIGN TO DISK                                       
008300                      ORGANIZATION IS LINE SEQUENTIAL                     
008400                      FILE STATUS IS FS-PROFESSR.                         
008500                                                                          
008600     SELECT MATERIA  ASSIGN TO DISK                                       
008700                      ORGANIZATION IS LINE SEQUENTIAL                     
008800                      FILE STATUS IS FS-MATERIA.                          
008900                                                                          
009000     SELECT HORARIO  ASSIGN TO DISK                                       
009100                      ORGANIZATION IS LINE SEQUENTIAL                     
009200                      FILE STATUS IS FS-HORARIO.                          
009300                                                                          
009400     SELECT TURMA    ASSIGN TO DISK                                       
009500                      ORGANIZATION IS LINE SEQUENTIAL                     
009600                      FILE STATUS IS FS-TURMA.                            
009700                                                                          
009800     SELECT ALOCACAO ASSIGN TO DISK                                       
009900                      ORGANIZATION IS LINE SEQUENTIAL                     
010000                      FILE STATUS IS FS-ALOCACAO.                         
010100                                                                          
010200     SELECT DISPPROF ASSIGN TO DISK                                       
010300                      ORGANIZATION IS LINE SEQUENTIAL                     
010400                      FILE STATUS IS FS-DISPPROF.                         
010500                                                                          
010600     SELECT HABILITA ASSIGN TO DISK                                       
010700                      ORGANIZATION IS LINE SEQUENTIAL                     
010800                      FILE STATUS IS FS-HABILITA.                         
010900                                                                          
011000     SELECT TTWORK   ASSIGN TO DISK                                       
011100                      ORGANIZATION INDEXED                                
011200                      ACCESS MODE DYNAMIC                                 
011300                      RECORD KEY WK-KEY                                   
011400                      FILE STATUS FS-TTWORK.                              
011500                                                                          
011600 DATA DIVISION.                                                           
011700 FILE SECTION.                                                            
011800                                                                          
011900*---------------------------------------------------------------          
012000* ARQUIVO MESTRE DE TIPOS DE ESPACO (SPACE-TYPE)                          
012100*---------------------------------------------------------------          
012200 FD  ESPACO                                                               
012300     LABEL RECORD STANDARD                                                
012400     VALUE OF FILE-ID 'ESPACO.DAT'                                        
012500     RECORD CONTAINS 36 CHARACTERS.                                       
012600 01  REG-ESPACO.                                                          
012700     05  ST-ID                   PIC 9(04).                               
012800     05  ST-NAME                 PIC X(30).                               
012900     05  FILLER                  PIC X(02).                               
013000                                                                          
013100*---------------------------------------------------------------          
013200* ARQUIVO MESTRE DE SALAS DE AULA (CLASSROOM)                             
013300*---------------------------------------------------------------          
013400 FD  SALA                                                                 
013500     LABEL RECORD STANDARD                                                
013600     VALUE OF FILE-ID 'SALA.DAT'                                          
013700     RECORD CONTAINS 37 CHARACTERS.                                       
013800 01  REG-SALA.                                                            
013900     05  ROOM-ID                 PIC 9(04).                               
014000     05  ROOM-NAME                PIC X(20).                              
014100     05  ROOM-FLOOR               PIC 9(02).                              
014200     05  ROOM-CAPACITY            PIC 9(04).                              
014300     05  ROOM-BLOCKED             PIC X(01).                              
014400     88  ROOM-IS-BLOCKED       VALUE 'Y'.                                 
014500     05  ROOM-SPACE-TYPE-ID       PIC 9(04).                              
014600     05  FILLER                   PIC X(02).                              
014700                                                                          
014800*---------------------------------------------------------------          
014900* ARQUIVO MESTRE DE TIPOS DE CURSO (COURSE-TYPE)                          
015000*---------------------------------------------------------------          
015100 FD  TCURSO                                                               
015200     LABEL RECORD STANDARD                                                
015300     VALUE OF FILE-ID 'TCURSO.DAT'                                        
015400     RECORD CONTAINS 36 CHARACTERS.                                       
015500 01  REG-TCURSO.                                                          
015600     05  CT-ID                    PIC 9(04).                              
015700     05  CT-NAME                  PIC X(30).                              
015800     05  FILLER                   PIC X(02).                              
015900                                                                          
016000*---------------------------------------------------------------          
016100* ARQUIVO MESTRE DE CURSOS (COURSE)                                       
016200*---------------------------------------------------------------          
016300 FD  CURSO                                                                
016400     LABEL RECORD STANDARD                                                
016500     VALUE OF FILE-ID 'CURSO.DAT'                                         
016600     RECORD CONTAINS 50 CHARACTERS.                                       
016700 01  REG-CURSO.                                                           
016800     05  CRS-ID                   PIC 9(04).                              
016900     05  CRS-NAME                 PIC X(40).                              
017000     05  CRS-TYPE-ID              PIC 9(04).                              
017100     05  FILLER                   PIC X(02).                              
017200                                                                          
017300*---------------------------------------------------------------          
017400* ARQUIVO MESTRE DE TURNOS (SHIFT)                                        
017500*---------------------------------------------------------------          
017600 FD  TURNO                                                                
017700     LABEL RECORD STANDARD                                                
017800     VALUE OF FILE-ID 'TURNO.DAT'                                         
017900     RECORD CONTAINS 26 CHARACTERS.                                       
018000 01  REG-TURNO.                                                           
018100     05  SHF-ID                   PIC 9(04).                              
018200     05  SHF-NAME                 PIC X(20).                              
018300     05  FILLER                   PIC X(02).                              
018400                                                                          
018500*---------------------------------------------------------------          
018600* ARQUIVO MESTRE DE PROFESSORES (TEACHER)                                 
018700*---------------------------------------------------------------          
018800 FD  PROFESSR                                                             
018900     LABEL RECORD STANDARD                                                
019000     VALUE OF FILE-ID 'PROFESSR.DAT'                                      
019100     RECORD CONTAINS 46 CHARACTERS.                                       
019200 01  REG-PROFESSR.                                                        
019300     05  TCH-ID                   PIC 9(04).                              
019400     05  TCH-NAME                 PIC X(40).                              
019500     05  FILLER                   PIC X(02).                              
019600                                                                          
019700*---------------------------------------------------------------          
019800* ARQUIVO MESTRE DE DISCIPLINAS (SUBJECT)                                 
019900*---------------------------------------------------------------          
020000 FD  MATERIA                                                              
020100     LABEL RECORD STANDARD                                                
020200     VALUE OF FILE-ID 'MATERIA.DAT'                                       
020300     RECORD CONTAINS 54 CHARACTERS.                                       
020400 01  REG-MATERIA.                                                         
020500     05  SUB-ID                   PIC 9(04).                              
020600     05  SUB-NAME                 PIC X(40).                              
020700     05  SUB-SPACE-TYPE-ID        PIC 9(04).                              
020800     05  SUB-COURSE-ID            PIC 9(04).                              
020900     05  FILLER                   PIC X(02).                              
021000                                                                          
021100*---------------------------------------------------------------          
021200* ARQUIVO MESTRE DE HORARIOS SEMANAIS (SCHEDULE)                          
021300*---------------------------------------------------------------          
021400 FD  HORARIO                                                              
021500     LABEL RECORD STANDARD                                                
021600     VALUE OF FILE-ID 'HORARIO.DAT'                                       
021700     RECORD CONTAINS 25 CHARACTERS.                                       
021800 01  REG-HORARIO.                                                         
021900     05  SCH-ID                   PIC 9(04).                              
022000     05  SCH-WEEKDAY              PIC X(09).                              
022100     05  SCH-START                PIC X(05).                              
022200     05  SCH-START-R REDEFINES SCH-START.                                 
022300         10  SCH-START-HH         PIC X(02).                              
022400         10  SCH-START-SEP        PIC X(01).                              
022500         10  SCH-START-MM         PIC X(02).                              
022600     05  SCH-END                  PIC X(05).                              
022700     05  SCH-END-R REDEFINES SCH-END.                                     
022800         10  SCH-END-HH           PIC X(02).                              
022900         10  SCH-END-SEP          PIC X(01).                              
023000         10  SCH-END-MM           PIC X(02).                              
023100     05  FILLER                   PIC X(02).                              
023200                                                                          
023300*---------------------------------------------------------------          
023400* ARQUIVO MESTRE DE TURMAS (CLASS-GROUP)                                  
023500*---------------------------------------------------------------          
023600 FD  TURMA                                                                
023700     LABEL RECORD STANDARD                                                
023800     VALUE OF FILE-ID 'TURMA.DAT'                                         
023900     RECORD CONTAINS 46 CHARACTERS.                                       
024000 01  REG-TURMA.                                                           
024100     05  GRP-ID                   PIC 9(04).                              
024200     05  GRP-NAME                 PIC X(20).                              
024300     05  GRP-SEMESTER             PIC X(06).                              
024400     05  GRP-SEMESTER-R REDEFINES GRP-SEMESTER.                           
024500         10  GRP-SEM-YEAR         PIC X(04).                              
024600         10  GRP-SEM-SEP          PIC X(01).                              
024700         10  GRP-SEM-TERM         PIC X(01).                              
024800     05  GRP-MODULE               PIC X(02).                              
024900     05  GRP-STUDENTS             PIC 9(04).                              
025000     05  GRP-COURSE-ID            PIC 9(04).                              
025100     05  GRP-SHIFT-ID             PIC 9(04).                              
025200     05  FILLER                   PIC X(02).                              
025300                                                                          
025400*---------------------------------------------------------------          
025500* ARQUIVO DE ALOCACOES DE TURMA (CLASS-ALLOCATION) - DIRETRIZ             
025600* DO LOTE.                                                                
025700*---------------------------------------------------------------          
025800 FD  ALOCACAO                                                             
025900     LABEL RECORD STANDARD                                                
026000     VALUE OF FILE-ID 'ALOCACAO.DAT'                                      
026100     RECORD CONTAINS 22 CHARACTERS.                                       
026200 01  REG-ALOCACAO.                                                        
026300     05  ALC-ID                   PIC 9(06).                              
026400     05  ALC-GROUP-ID             PIC 9(04).                              
026500     05  ALC-SUBJECT-ID           PIC 9(04).                              
026600     05  ALC-TEACHER-ID           PIC 9(04).                              
026700     05  ALC-DURATION             PIC 9(02).                              
026800     05  FILLER                   PIC X(02).                              
026900                                                                          
027000*---------------------------------------------------------------          
027100* ARQUIVO DE DISPONIBILIDADE DO PROFESSOR (TEACHER-SCHEDULE) -            
027200* OPCIONAL, PODE VIR VAZIO.                                               
027300*---------------------------------------------------------------          
027400 FD  DISPPROF                                                             
027500     LABEL RECORD STANDARD                                                
027600     VALUE OF FILE-ID 'DISPPROF.DAT'                                      
027700     RECORD CONTAINS 10 CHARACTERS.                                       
027800 01  REG-DISPPROF.                                                        
027900     05  TS-TEACHER-ID            PIC 9(04).                              
028000     05  TS-SCHEDULE-ID           PIC 9(04).                              
028100     05  FILLER                   PIC X(02).                              
028200                                                                          
028300*---------------------------------------------------------------          
028400* ARQUIVO DE HABILITACAO PROFESSOR/DISCIPLINA (SUBJECT-TEACHER)           
028500* - CARREGADO SO PARA FIDELIDADE, HOR-103, NAO E USADO NO                 
028600* ENCAIXE (VIDE MANUAL DE OPERACAO, ITEM 9).                              
028700*---------------------------------------------------------------          
028800 FD  HABILITA                                                             
028900     LABEL RECORD STANDARD                                                
029000     VALUE OF FILE-ID 'HABILITA.DAT'                                      
029100     RECORD CONTAINS 10 CHARACTERS.                                       
029200 01  REG-HABILITA.                                                        
029300     05  QT-SUBJECT-ID            PIC 9(04).                              
029400     05  QT-TEACHER-ID            PIC 9(04).                              
029500     05  FILLER                   PIC X(02).                              
029600                                                                          
029700*---------------------------------------------------------------          
029800* ARQUIVO DE TRABALHO ENTRE OS PASSOS DO LOTE (TTLOAD, TTPLACE,           
029900* TTANEAL, TTREPRT) - GUARDA A GRADE, A LISTA DE LIVRES E A               
030000* TABELA DE ALOCACOES ENTRE UM PASSO E O PROXIMO, DA MESMA                
030100* FORMA QUE O ARQUIVO OWORK SERVE DE PONTE ENTRE PASSOS DO                
030200* RELATORIO ALFABETICO.                                                   
030300*---------------------------------------------------------------          
030400 FD  TTWORK                                                               
030500     LABEL RECORD STANDARD                                                
030600     VALUE OF FILE-ID 'TTWORK.DAT'.                                       
030700 01  WK-RECORD.                                                           
030800     05  WK-KEY                   PIC X(01).                              
030900     05  WK-ALLOC-COUNT           PIC 9(04) COMP.                         
031000     05  WK-ROOM-COUNT            PIC 9(04) COMP.                         
031100     05  WK-RUN-NUMBER            PIC 9(02) COMP.                         
031200     05  WK-SIGMA                 PIC 9V9(04).                            
031300     05  WK-TEMPERATURE           PIC 9V9(04).                            
031400     05  WK-STAGNATION            PIC 9(04) COMP.                         
031500     05  WK-SUCCESS-COUNT         PIC 9(04) COMP.                         
031600     05  WK-ITER-COUNT            PIC 9(06) COMP.                         
031700     05  WK-RANDOM-SEED           PIC 9(09) COMP.                         
031800     05  FILLER                   PIC X(20).                              
031900     05  WK-ALLOC-TABLE OCCURS 400 TIMES INDEXED BY ALX.                  
032000         10  WK-ALC-ID            PIC 9(06).                              
032100         10  WK-ALC-GROUP-ID      PIC 9(04).                              
032200         10  WK-ALC-SUBJECT-ID    PIC 9(04).                              
032300         10  WK-ALC-TEACHER-ID    PIC 9(04).                              
032400         10  WK-ALC-DURATION      PIC 9(02).                              
032500         10  WK-ALC-ROOM-COUNT    PIC 9(02) COMP.                         
032600         10  WK-ALC-ROOM-LIST OCCURS 40 TIMES PIC 9(02) COMP.             
032700         10  WK-ALC-AVAIL-FLAG    PIC X(01).                              
032800             88  ALC-IS-AVAIL          VALUE 'Y'.                         
032900         10  WK-ALC-AVAIL-COUNT   PIC 9(02) COMP.                         
033000         10  WK-ALC-AVAIL-ROWS OCCURS 60 TIMES PIC 9(02) COMP.            
033100         10  WK-ALC-AVAIL-STR REDEFINES WK-ALC-AVAIL-ROWS                 
033200                                  PIC X(120).                             
033300         10  WK-ALC-PLACED        PIC X(01).                              
033400             88  ALC-IS-PLACED         VALUE 'Y'.                         
033500         10  WK-ALC-START-ROW     PIC 9(02) COMP.                         
033600         10  WK-ALC-COLUMN        PIC 9(02) COMP.                         
033700         10  WK-ALC-COST          PIC 9(04) COMP.                         
033800         10  FILLER               PIC X(05).                              
033900     05  WK-GRID OCCURS 60 TIMES.                                         
034000         10  WK-GRID-COL OCCURS 40 TIMES PIC 9(03) COMP.                  
034100         10  FILLER               PIC X(04).                              
034200     05  WK-GRID-FLAT REDEFINES WK-GRID.                                  
034300         10  WK-GRID-BYTES        PIC X(5040).                            
034400     05  WK-FREE-COUNT            PIC 9(04) COMP.                         
034500     05  WK-FREE-LIST OCCURS 2400 TIMES.                                  
034600         10  WK-FREE-ROW          PIC 9(02) COMP.                         
034700         10  WK-FREE-COL          PIC 9(02) COMP.                         
034800         10  FILLER               PIC X(01).                              
034900     05  WK-FREE-LIST-R REDEFINES WK-FREE-LIST.                           
035000         10  WK-FREE-KEY OCCURS 2400 TIMES PIC X(05).                     
035100                                                                          
035200 WORKING-STORAGE SECTION.                                                 
035300*---------------------------------------------------------------          
035400* SWITCHES DE FIM-DE-ARQUIVO E STATUS                                     
035500*---------------------------------------------------------------          
035600 01  WS-FILE-STATUSES.                                                    
035700     05  FS-ESPACO                PIC X(02) VALUE SPACES.                 
035800     05  FS-SALA                  PIC X(02) VALUE SPACES.                 
035900     05  FS-TCURSO                PIC X(02) VALUE SPACES.                 
036000     05  FS-CURSO                 PIC X(02) VALUE SPACES.                 
036100     05  FS-TURNO                 PIC X(02) VALUE SPACES.                 
036200     05  FS-PROFESSR              PIC X(02) VALUE SPACES.                 
036300     05  FS-MATERIA               PIC X(02) VALUE SPACES.                 
036400     05  FS-HORARIO               PIC X(02) VALUE SPACES.                 
036500     05  FS-TURMA                 PIC X(02) VALUE SPACES.                 
036600     05  FS-ALOCACAO              PIC X(02) VALUE SPACES.                 
036700     05  FS-DISPPROF              PIC X(02) VALUE SPACES.                 
036800     05  FS-HABILITA              PIC X(02) VALUE SPACES.                 
036900     05  FS-TTWORK                PIC X(02) VALUE SPACES.                 
037000     05  FILLER                   PIC X(06).                              
037100                                                                          
037200*---------------------------------------------------------------          
037300* LIMITES DAS TABELAS EM MEMORIA (CONSTANTES DE TRABALHO)                 
037400*---------------------------------------------------------------          
037500 01  WS-LIMITS.                                                           
037600     05  WS-MAX-ESPACO            PIC 9(04) COMP VALUE 20.                
037700     05  WS-MAX-SALA              PIC 9(04) COMP VALUE 40.                
037800     05  WS-MAX-TCURSO            PIC 9(04) COMP VALUE 20.                
037900     05  WS-MAX-CURSO             PIC 9(04) COMP VALUE 80.                
038000     05  WS-MAX-TURNO             PIC 9(04) COMP VALUE 10.                
038100     05  WS-MAX-PROFESSR          PIC 9(04) COMP VALUE 150.               
038200     05  WS-MAX-MATERIA           PIC 9(04) COMP VALUE 150.               
038300     05  WS-MAX-HORARIO           PIC 9(04) COMP VALUE 60.                
038400     05  WS-MAX-TURMA             PIC 9(04) COMP VALUE 150.               
038500     05  WS-MAX-ALOCACAO          PIC 9(04) COMP VALUE 400.               
038600     05  WS-MAX-DISPPROF          PIC 9(04) COMP VALUE 1200.              
038700     05  WS-MAX-HABILITA          PIC 9(04) COMP VALUE 600.               
038800     05  FILLER                   PIC X(04).                              
038900                                                                          
039000*---------------------------------------------------------------          
039100* TABELAS DE MEMORIA - CADA UMA E CARREGADA NA ORDEM DE CHEGADA           
039200* DO ARQUIVO MESTRE CORRESPONDENTE.                                       
039300*---------------------------------------------------------------          
039400 01  WS-ESPACO-TAB.                                                       
039500     05  WS-ESPACO-CNT            PIC 9(04) COMP VALUE ZERO.              
039600     05  WS-ESPACO-ENT OCCURS 20 TIMES INDEXED BY ESX.                    
039700         10  WS-ESP-ID            PIC 9(04).                              
039800         10  FILLER               PIC X(02).                              
039900                                                                          
040000 01  WS-SALA-TAB.                                                         
040100     05  WS-SALA-CNT              PIC 9(04) COMP VALUE ZERO.              
040200     05  WS-SALA-ENT OCCURS 40 TIMES INDEXED BY SAX.                      
040300         10  WS-SALA-ID           PIC 9(04).                              
040400         10  WS-SALA-ESPACO-ID    PIC 9(04).                              
040500         10  WS-SALA-BLOQ         PIC X(01).                              
040600         88  WS-SALA-E-BLOQUEADA   VALUE 'Y'.                             
040700         10  FILLER               PIC X(02).                              
040800                                                                          
040900*---------------------------------------------------------------          
041000* TABELAS DE TIPO DE CURSO, CURSO, TURNO, PROFESSOR E TURMA -             
041100* CARREGADAS SOMENTE PARA FIDELIDADE DO CADASTRO (HOR-167), NAO           
041200* PARTICIPAM DO CALCULO DE SALAS NEM DO ENCAIXE.                          
041300*---------------------------------------------------------------          
041400 01  WS-TCURSO-TAB.                                                       
041500     05  WS-TCURSO-CNT            PIC 9(04) COMP VALUE ZERO.              
041600     05  WS-TCU-ENT OCCURS 20 TIMES INDEXED BY TCX.                       
041700         10  WS-TCU-ID            PIC 9(04).                              
041800         10  FILLER               PIC X(02).                              
041900                                                                          
042000 01  WS-CURSO-TAB.                                                        
042100     05  WS-CURSO-CNT             PIC 9(04) COMP VALUE ZERO.              
042200     05  WS-CRS-ENT OCCURS 80 TIMES INDEXED BY CRX.                       
042300         10  WS-CRS-ID            PIC 9(04).                              
042400         10  WS-CRS-TIPO-ID       PIC 9(04).                              
042500         10  FILLER               PIC X(02).                              
042600                                                                          
042700 01  WS-TURNO-TAB.                                                        
042800     05  WS-TURNO-CNT             PIC 9(04) COMP VALUE ZERO.              
042900     05  WS-SHF-ENT OCCURS 10 TIMES INDEXED BY SHX.                       
043000         10  WS-SHF-ID            PIC 9(04).                              
043100         10  FILLER               PIC X(02).                              
043200                                                                          
043300 01  WS-PROFESSR-TAB.                                                     
043400     05  WS-PROFESSR-CNT          PIC 9(04) COMP VALUE ZERO.              
043500     05  WS-TCH-ENT OCCURS 150 TIMES INDEXED BY TCHX.                     
043600         10  WS-TCH-ID            PIC 9(04).                              
043700         10  FILLER               PIC X(02).                              
043800                                                                          
043900 01  WS-TURMA-TAB.                                                        
044000     05  WS-TURMA-CNT             PIC 9(04) COMP VALUE ZERO.              
044100     05  WS-GRP-ENT OCCURS 150 TIMES INDEXED BY GRX.                      
044200         10  WS-GRP-ID            PIC 9(04).                              
044300         10  FILLER               PIC X(02).                              
044400                                                                          
044500 01  WS-MATERIA-TAB.                                                      
044600     05  WS-MATERIA-CNT           PIC 9(04) COMP VALUE ZERO.              
044700     05  WS-MAT-ENT OCCURS 150 TIMES INDEXED BY MAX-I.                    
044800         10  WS-MAT-ID            PIC 9(04).                              
044900         10  WS-MAT-ESPACO-ID     PIC 9(04).                              
045000         10  FILLER               PIC X(02).                              
045100                                                                          
045200*---------------------------------------------------------------          
045300* TABELA DE HORARIOS (SCHEDULE), COM O DIA E A HORA DE INICIO             
045400* JA DECOMPOSTOS PARA O CALCULO DA LINHA DA GRADE (VIDE ROTINA            
045500* 0350).                                                                  
045600*---------------------------------------------------------------          
045700 01  WS-HORARIO-TAB.                                                      
045800     05  WS-HOR-CNT               PIC 9(04) COMP VALUE ZERO.              
045900     05  WS-HOR-ENT OCCURS 60 TIMES INDEXED BY HOX.                       
046000         10  WS-HOR-ID            PIC 9(04).                              
046100         10  WS-HOR-DIA-IDX       PIC 9(02) COMP.                         
046200         10  WS-HOR-HORA          PIC 9(02) COMP.                         
046300         10  FILLER               PIC X(02).                              
046400                                                                          
046500 01  WS-DISPPROF-TAB.                                                     
046600     05  WS-DISP-CNT              PIC 9(04) COMP VALUE ZERO.              
046700     05  WS-DISP-ENT OCCURS 1200 TIMES INDEXED BY DPX.                    
046800         10  WS-DISP-PROF-ID      PIC 9(04).                              
046900         10  WS-DISP-HOR-ID       PIC 9(04).                              
047000         10  FILLER               PIC X(02).                              
047100                                                                          
047200*---------------------------------------------------------------          
047300* AREA DE TRABALHO DIVERSA                                                
047400*---------------------------------------------------------------          
047500 01  WS-DIAS-SEMANA.                                                      
047600     05  FILLER                   PIC X(09) VALUE 'MONDAY   '.            
047700     05  FILLER                   PIC X(09) VALUE 'TUESDAY  '.            
047800     05  FILLER                   PIC X(09) VALUE 'WEDNESDAY'.            
047900     05  FILLER                   PIC X(09) VALUE 'THURSDAY '.            
048000     05  FILLER                   PIC X(09) VALUE 'FRIDAY   '.            
048100 01  WS-DIAS-SEMANA-R REDEFINES WS-DIAS-SEMANA.                           
048200     05  WS-DIA-NOME OCCURS 5 TIMES PIC X(09).                            
048300                                                                          
048400*---------------------------------------------------------------          
048500* CONTADOR DE TURMAS NAO ENCAIXADAS E CHAVES DE BUSCA AVULSAS DO          
048600* PRIMEIRO ENCAIXE - ITENS DE NIVEL 77, NAO PRECISAM DE GRUPO             
048700*---------------------------------------------------------------          
048800 77  WS-UNPLACED-CNT          PIC 9(04) COMP VALUE ZERO.                  
048900 77  WS-FITS                  PIC X(01) VALUE 'N'.                        
049000 88  WS-ENCAIXOU               VALUE 'Y'.                                 
049100 77  WS-ACHOU                 PIC X(01) VALUE 'N'.                        
049200 88  WS-FOI-ACHADO             VALUE 'Y'.                                 
049300 01  WS-DIVERSOS.                                                         
049400     05  WS-IX                    PIC 9(04) COMP VALUE ZERO.              
049500     05  WS-JX                    PIC 9(04) COMP VALUE ZERO.              
049600     05  WS-ROW                   PIC 9(02) COMP VALUE ZERO.              
049700     05  WS-COL                   PIC 9(04) COMP VALUE ZERO.              
049800     05  WS-END-ROW               PIC 9(02) COMP VALUE ZERO.              
049900     05  WS-FREE-PTR              PIC 9(04) COMP VALUE ZERO.              
050000     05  WS-REQ-ESPACO-ID         PIC 9(04) VALUE ZERO.                   
050100     05  WS-DUR-IX                PIC 9(02) COMP VALUE ZERO.              
050200     05  WS-TEMP-DIV              PIC 9(04) COMP VALUE ZERO.              
050300     05  WS-ROW-MOD               PIC 9(02) COMP VALUE ZERO.              
050400     05  WS-END-MOD               PIC 9(02) COMP VALUE ZERO.              
050500     05  WS-CELL-VAL              PIC 9(04) COMP VALUE ZERO.              
050600     05  WS-CHK-ROW               PIC 9(02) COMP VALUE ZERO.              
050700     05  WS-CHK-COL               PIC 9(04) COMP VALUE ZERO.              
050800     05  WS-FLX                   PIC 9(04) COMP VALUE ZERO.              
050900     05  FILLER                   PIC X(10).                              
051000                                                                          
051100 PROCEDURE DIVISION.                                                      
051200                                                                          
051300 0000-MAIN-LINE.                                                          
051400     PERFORM 0100-ABRE-ARQUIVOS.                                          
051500     PERFORM 0110-CARREGA-ESPACO    THRU 0110-EXIT.                       
051600     PERFORM 0120-CARREGA-SALA      THRU 0120-EXIT.                       
051700     PERFORM 0130-CARREGA-TCURSO    THRU 0130-EXIT.                       
051800     PERFORM 0140-CARREGA-CURSO     THRU 0140-EXIT.                       
051900     PERFORM 0150-CARREGA-TURNO     THRU 0150-EXIT.                       
052000     PERFORM 0160-CARREGA-PROFESSR  THRU 0160-EXIT.                       
052100     PERFORM 0165-CARREGA-TURMA     THRU 0165-EXIT.                       
052200     PERFORM 0170-CARREGA-MATERIA   THRU 0170-EXIT.                       
052300     PERFORM 0180-CARREGA-HORARIO   THRU 0180-EXIT.                       
052400     PERFORM 0200-CARREGA-ALOCACAO  THRU 0200-EXIT.                       
052500     PERFORM 0210-CARREGA-DISPPROF  THRU 0210-EXIT.                       
052600     PERFORM 0220-CARREGA-HABILITA  THRU 0220-EXIT.                       
052700     PERFORM 0300-CALCULA-SALAS     THRU 0300-EXIT.                       
052800     PERFORM 0350-CALCULA-DISPON    THRU 0350-EXIT.                       
052900     PERFORM 0400-MONTA-GRADE       THRU 0400-EXIT.                       
053000     PERFORM 0500-ENCAIXE-INICIAL   THRU 0500-EXIT.                       
053100     PERFORM 0900-GRAVA-ESTADO      THRU 0900-EXIT.                       
053200     CLOSE ESPACO SALA TCURSO CURSO TURNO PROFESSR                        
053300           MATERIA HORARIO TURMA ALOCACAO DISPPROF HABILITA.              
053400     CHAIN 'TTPLACE.EXE'.                                                 
053500                                                                          
053600 0100-ABRE-ARQUIVOS.                                                      
053700     OPEN INPUT ESPACO.                                                   
053800     OPEN INPUT SALA.                                                     
053900     OPEN INPUT TCURSO.                                                   
054000     OPEN INPUT CURSO.                                                    
054100     OPEN INPUT TURNO.                                                    
054200     OPEN INPUT PROFESSR.                                                 
054300     OPEN INPUT MATERIA.                                                  
054400     OPEN INPUT HORARIO.                                                  
054500     OPEN INPUT TURMA.                                                    
054600     OPEN INPUT ALOCACAO.                                                 
054700     OPEN INPUT DISPPROF.                                                 
054800     OPEN INPUT HABILITA.                                                 
054900     IF FS-ALOCACAO NOT = '00'                                            
055000        DISPLAY 'TTLOAD - ALOCACAO.DAT INEXISTENTE, ABORTA'               
055100        STOP RUN.                                                         
055200                                                                          
055300*---------------------------------------------------------------          
055400* CARGA DO MESTRE DE TIPOS DE ESPACO                                      
055500*---------------------------------------------------------------          
055600 0110-CARREGA-ESPACO.                                                     
055700     READ ESPACO AT END                                                   
055800          GO TO 0110-EXIT.                                                
055900     ADD 1 TO WS-ESPACO-CNT.                                              
056000     SET ESX TO WS-ESPACO-CNT.                                            
056100     MOVE ST-ID TO WS-ESP-ID (ESX).                                       
056200     GO TO 0110-CARREGA-ESPACO.                                           
056300 0110-EXIT.                                                               
056400     EXIT.                                                                
056500                                                                          
056600*---------------------------------------------------------------          
056700* CARGA DO MESTRE DE SALAS - GUARDA TIPO DE ESPACO E INDICADOR            
056800* DE BLOQUEIO PARA O CALCULO DE SALAS POSSIVEIS (0300)                    
056900*---------------------------------------------------------------          
057000 0120-CARREGA-SALA.                                                       
057100     READ SALA AT END                                                     
057200          GO TO 0120-EXIT.                                                
057300     ADD 1 TO WS-SALA-CNT.                                                
057400     SET SAX TO WS-SALA-CNT.                                              
057500     MOVE ROOM-ID            TO WS-SALA-ID (SAX).                         
057600     MOVE ROOM-SPACE-TYPE-ID TO WS-SALA-ESPACO-ID (SAX).                  
057700     MOVE ROOM-BLOCKED       TO WS-SALA-BLOQ (SAX).                       
057800     GO TO 0120-CARREGA-SALA.                                             
057900 0120-EXIT.                                                               
058000     EXIT.                                                                
058100                                                                          
058200*---------------------------------------------------------------          
058300* CARGA DO MESTRE DE TIPOS DE CURSO - SO PARA FIDELIDADE DO               
058400* CADASTRO (HOR-167), NAO PARTICIPA DO CALCULO DE SALAS NEM               
058500* DO ENCAIXE.                                                             
058600*---------------------------------------------------------------          
058700 0130-CARREGA-TCURSO.                                                     
058800     READ TCURSO AT END                                                   
058900          GO TO 0130-EXIT.                                                
059000     ADD 1 TO WS-TCURSO-CNT.                                              
059100     SET TCX TO WS-TCURSO-CNT.                                            
059200     MOVE CT-ID TO WS-TCU-ID (TCX).                                       
059300     GO TO 0130-CARREGA-TCURSO.                                           
059400 0130-EXIT.                                                               
059500     EXIT.                                                                
059600                                                                          
059700*---------------------------------------------------------------          
059800* CARGA DO MESTRE DE CURSOS - SO PARA FIDELIDADE DO CADASTRO              
059900* (HOR-167), NAO PARTICIPA DO CALCULO DE SALAS NEM DO ENCAIXE.            
060000*---------------------------------------------------------------          
060100 0140-CARREGA-CURSO.                                                      
060200     READ CURSO AT END                                                    
060300          GO TO 0140-EXIT.                                                
060400     ADD 1 TO WS-CURSO-CNT.                                               
060500     SET CRX TO WS-CURSO-CNT.                                             
060600     MOVE CRS-ID      TO WS-CRS-ID (CRX).                                 
060700     MOVE CRS-TYPE-ID TO WS-CRS-TIPO-ID (CRX).                            
060800     GO TO 0140-CARREGA-CURSO.                                            
060900 0140-EXIT.                                                               
061000     EXIT.                                                                
061100                                                                          
061200*---------------------------------------------------------------          
061300* CARGA DO MESTRE DE TURNOS - SO PARA FIDELIDADE DO CADASTRO              
061400* (HOR-167), NAO PARTICIPA DO CALCULO DE SALAS NEM DO ENCAIXE.            
061500*---------------------------------------------------------------          
061600 0150-CARREGA-TURNO.                                                      
061700     READ TURNO AT END                                                    
061800          GO TO 0150-EXIT.                                                
061900     ADD 1 TO WS-TURNO-CNT.                                               
062000     SET SHX TO WS-TURNO-CNT.                                             
062100     MOVE SHF-ID TO WS-SHF-ID (SHX).                                      
062200     GO TO 0150-CARREGA-TURNO.                                            
062300 0150-EXIT.                                                               
062400     EXIT.                                                                
062500                                                                          
062600*---------------------------------------------------------------          
062700* CARGA DO MESTRE DE PROFESSORES - SO PARA FIDELIDADE DO                  
062800* CADASTRO (HOR-167); O RELATORIO FINAL (TTREPRT) RECARREGA               
062900* ESTE MESTRE POR CONTA PROPRIA PARA RESOLVER O NOME NA GRADE.            
063000*---------------------------------------------------------------          
063100 0160-CARREGA-PROFESSR.                                                   
063200     READ PROFESSR AT END                                                 
063300          GO TO 0160-EXIT.                                                
063400     ADD 1 TO WS-PROFESSR-CNT.                                            
063500     SET TCHX TO WS-PROFESSR-CNT.                                         
063600     MOVE TCH-ID TO WS-TCH-ID (TCHX).                                     
063700     GO TO 0160-CARREGA-PROFESSR.                                         
063800 0160-EXIT.                                                               
063900     EXIT.                                                                
064000                                                                          
064100*---------------------------------------------------------------          
064200* CARGA DO MESTRE DE TURMAS - SO PARA FIDELIDADE DO CADASTRO              
064300* (HOR-167); O RELATORIO FINAL (TTREPRT) RECARREGA ESTE MESTRE            
064400* POR CONTA PROPRIA PARA RESOLVER O NOME NA GRADE.                        
064500*---------------------------------------------------------------          
064600 0165-CARREGA-TURMA.                                                      
064700     READ TURMA AT END                                                    
064800          GO TO 0165-EXIT.                                                
064900     ADD 1 TO WS-TURMA-CNT.                                               
065000     SET GRX TO WS-TURMA-CNT.                                             
065100     MOVE GRP-ID TO WS-GRP-ID (GRX).                                      
065200     GO TO 0165-CARREGA-TURMA.                                            
065300 0165-EXIT.                                                               
065400     EXIT.                                                                
065500                                                                          
065600*---------------------------------------------------------------          
065700* CARGA DO MESTRE DE DISCIPLINAS - GUARDA O TIPO DE ESPACO                
065800* EXIGIDO PELA DISCIPLINA                                                 
065900*---------------------------------------------------------------          
066000 0170-CARREGA-MATERIA.                                                    
066100     READ MATERIA AT END                                                  
066200          GO TO 0170-EXIT.                                                
066300     ADD 1 TO WS-MATERIA-CNT.                                             
066400     SET MAX-I TO WS-MATERIA-CNT.                                         
066500     MOVE SUB-ID              TO WS-MAT-ID (MAX-I).                       
066600     MOVE SUB-SPACE-TYPE-ID   TO WS-MAT-ESPACO-ID (MAX-I).                
066700     GO TO 0170-CARREGA-MATERIA.                                          
066800 0170-EXIT.                                                               
066900     EXIT.                                                                
067000                                                                          
067100*---------------------------------------------------------------          
067200* CARGA DO MESTRE DE HORARIOS SEMANAIS - DECOMPOE O DIA DA                
067300* SEMANA EM INDICE 1-5 (SEG=1 ... SEX=5) E A HORA INICIAL EM              
067400* NUMERO PARA MONTAR A LINHA DA GRADE MAIS TARDE.                         
067500*---------------------------------------------------------------          
067600 0180-CARREGA-HORARIO.                                                    
067700     READ HORARIO AT END                                                  
067800          GO TO 0180-EXIT.                                                
067900     ADD 1 TO WS-HOR-CNT.                                                 
068000     SET HOX TO WS-HOR-CNT.                                               
068100     MOVE SCH-ID TO WS-HOR-ID (HOX).                                      
068200     PERFORM 0185-ACHA-DIA THRU 0185-EXIT.                                
068300     MOVE SCH-START-HH TO WS-HOR-HORA (HOX).                              
068400     GO TO 0180-CARREGA-HORARIO.                                          
068500 0180-EXIT.                                                               
068600     EXIT.                                                                
068700                                                                          
068800 0185-ACHA-DIA.                                                           
068900     MOVE 0 TO WS-HOR-DIA-IDX (HOX).                                      
069000     PERFORM 0186-TESTA-DIA VARYING WS-IX FROM 1 BY 1                     
069100             UNTIL WS-IX > 5.                                             
069200     GO TO 0185-EXIT.                                                     
069300 0186-TESTA-DIA.                                                          
069400     IF SCH-WEEKDAY = WS-DIA-NOME (WS-IX)                                 
069500        MOVE WS-IX TO WS-HOR-DIA-IDX (HOX).                               
069600 0185-EXIT.                                                               
069700     EXIT.                                                                
069800                                                                          
069900*---------------------------------------------------------------          
070000* CARGA DAS ALOCACOES - O INDICE DE CHEGADA NO ARQUIVO (1..N)             
070100* E A CHAVE DE TRABALHO USADA PELO LOTE DO INICIO AO FIM                  
070200* (HOR-001)                                                               
070300*---------------------------------------------------------------          
070400 0200-CARREGA-ALOCACAO.                                                   
070500     READ ALOCACAO AT END                                                 
070600          GO TO 0200-EXIT.                                                
070700     ADD 1 TO WK-ALLOC-COUNT.                                             
070800     IF WK-ALLOC-COUNT > WS-MAX-ALOCACAO                                  
070900        DISPLAY 'TTLOAD - LIMITE DE ALOCACOES EXCEDIDO'                   
071000        SUBTRACT 1 FROM WK-ALLOC-COUNT                                    
071100        GO TO 0200-EXIT.                                                  
071200     SET ALX TO WK-ALLOC-COUNT.                                           
071300     MOVE ALC-ID         TO WK-ALC-ID (ALX).                              
071400     MOVE ALC-GROUP-ID   TO WK-ALC-GROUP-ID (ALX).                        
071500     MOVE ALC-SUBJECT-ID TO WK-ALC-SUBJECT-ID (ALX).                      
071600     MOVE ALC-TEACHER-ID TO WK-ALC-TEACHER-ID (ALX).                      
071700     MOVE ALC-DURATION   TO WK-ALC-DURATION (ALX).                        
071800     MOVE 'N'            TO WK-ALC-PLACED (ALX).                          
071900     MOVE ZERO           TO WK-ALC-COST (ALX).                            
072000     GO TO 0200-CARREGA-ALOCACAO.                                         
072100 0200-EXIT.                                                               
072200     EXIT.                                                                
072300                                                                          
072400*---------------------------------------------------------------          
072500* CARGA DA DISPONIBILIDADE DO PROFESSOR - ARQUIVO OPCIONAL                
072600* (HOR-031)                                                               
072700*---------------------------------------------------------------          
072800 0210-CARREGA-DISPPROF.                                                   
072900     READ DISPPROF AT END                                                 
073000          GO TO 0210-EXIT.                                                
073100     ADD 1 TO WS-DISP-CNT.                                                
073200     SET DPX TO WS-DISP-CNT.                                              
073300     MOVE TS-TEACHER-ID  TO WS-DISP-PROF-ID (DPX).                        
073400     MOVE TS-SCHEDULE-ID TO WS-DISP-HOR-ID (DPX).                         
073500     GO TO 0210-CARREGA-DISPPROF.                                         
073600 0210-EXIT.                                                               
073700     EXIT.                                                                
073800                                                                          
073900*---------------------------------------------------------------          
074000* CARGA DA HABILITACAO PROFESSOR/DISCIPLINA - SOMENTE PARA                
074100* FIDELIDADE DO CADASTRO, NAO PARTICIPA DO ENCAIXE (HOR-103)              
074200*---------------------------------------------------------------          
074300 0220-CARREGA-HABILITA.                                                   
074400     READ HABILITA AT END                                                 
074500          GO TO 0220-EXIT.                                                
074600     GO TO 0220-CARREGA-HABILITA.                                         
074700 0220-EXIT.                                                               
074800     EXIT.                                                                
074900                                                                          
075000*---------------------------------------------------------------          
075100* CALCULO DAS SALAS POSSIVEIS DE CADA ALOCACAO - SALA COMPATIVEL          
075200* E A QUE TEM O MESMO TIPO DE ESPACO DA DISCIPLINA E NAO ESTA             
075300* BLOQUEADA (HOR-014)                                                     
075400*---------------------------------------------------------------          
075500 0300-CALCULA-SALAS.                                                      
075600     PERFORM 0310-SALAS-DA-ALOC VARYING ALX FROM 1 BY 1                   
075700             UNTIL ALX > WK-ALLOC-COUNT.                                  
075800     GO TO 0300-EXIT.                                                     
075900                                                                          
076000 0310-SALAS-DA-ALOC.                                                      
076100     MOVE ZERO TO WK-ALC-ROOM-COUNT (ALX).                                
076200     MOVE ZERO TO WS-REQ-ESPACO-ID.                                       
076300     PERFORM 0315-ACHA-ESPACO-MATERIA VARYING MAX-I FROM 1 BY 1           
076400             UNTIL MAX-I > WS-MATERIA-CNT.                                
076500     PERFORM 0320-TESTA-SALA VARYING SAX FROM 1 BY 1                      
076600             UNTIL SAX > WS-SALA-CNT.                                     
076700                                                                          
076800 0315-ACHA-ESPACO-MATERIA.                                                
076900     IF WS-MAT-ID (MAX-I) = WK-ALC-SUBJECT-ID (ALX)                       
077000        MOVE WS-MAT-ESPACO-ID (MAX-I) TO WS-REQ-ESPACO-ID.                
077100                                                                          
077200 0320-TESTA-SALA.                                                         
077300     IF WS-SALA-ESPACO-ID (SAX) = WS-REQ-ESPACO-ID                        
077400        AND WS-SALA-BLOQ (SAX) = 'N'                                      
077500        ADD 1 TO WK-ALC-ROOM-COUNT (ALX)                                  
077600        MOVE SAX TO WK-ALC-ROOM-LIST (ALX                                 
077700                    WK-ALC-ROOM-COUNT (ALX)).                             
077800 0300-EXIT.                                                               
077900     EXIT.                                                                
078000                                                                          
078100*---------------------------------------------------------------          
078200* CALCULO DA DISPONIBILIDADE DO PROFESSOR EM LINHAS DA GRADE -            
078300* UM PROFESSOR SEM REGISTRO EM DISPPROF.DAT E LIVRE EM QUALQUER           
078400* HORARIO; COM UM OU MAIS REGISTROS, SO NOS HORARIOS LISTADOS             
078500* (HOR-031)                                                               
078600*---------------------------------------------------------------          
078700 0350-CALCULA-DISPON.                                                     
078800     PERFORM 0360-DISPON-DA-ALOC VARYING ALX FROM 1 BY 1                  
078900             UNTIL ALX > WK-ALLOC-COUNT.                                  
079000     GO TO 0350-EXIT.                                                     
079100                                                                          
079200 0360-DISPON-DA-ALOC.                                                     
079300     MOVE 'N' TO WK-ALC-AVAIL-FLAG (ALX).                                 
079400     MOVE ZERO TO WK-ALC-AVAIL-COUNT (ALX).                               
079500     PERFORM 0370-TESTA-DISP VARYING DPX FROM 1 BY 1                      
079600             UNTIL DPX > WS-DISP-CNT.                                     
079700     IF WK-ALC-AVAIL-COUNT (ALX) > 0                                      
079800        MOVE 'Y' TO WK-ALC-AVAIL-FLAG (ALX).                              
079900                                                                          
080000 0370-TESTA-DISP.                                                         
080100     IF WS-DISP-PROF-ID (DPX) = WK-ALC-TEACHER-ID (ALX)                   
080200        PERFORM 0380-ACHA-LINHA VARYING HOX FROM 1 BY 1                   
080300                UNTIL HOX > WS-HOR-CNT.                                   
080400                                                                          
080500 0380-ACHA-LINHA.                                                         
080600     IF WS-HOR-ID (HOX) = WS-DISP-HOR-ID (DPX)                            
080700        AND WS-HOR-DIA-IDX (HOX) NOT = 0                                  
080800        ADD 1 TO WK-ALC-AVAIL-COUNT (ALX)                                 
080900        COMPUTE WK-ALC-AVAIL-ROWS (ALX                                    
081000                WK-ALC-AVAIL-COUNT (ALX)) =                               
081100                (WS-HOR-DIA-IDX (HOX) - 1) * 12                           
081200                + WS-HOR-HORA (HOX) - 7.                                  
081300 0350-EXIT.                                                               
081400     EXIT.                                                                
081500                                                                          
081600*---------------------------------------------------------------          
081700* MONTAGEM DA GRADE 60 X SALAS E DA LISTA DE LIVRES EM ORDEM              
081800* LINHA-POR-LINHA (ROW-MAJOR) - HOR-001                                   
081900*---------------------------------------------------------------          
082000 0400-MONTA-GRADE.                                                        
082100     MOVE WS-SALA-CNT TO WK-ROOM-COUNT.                                   
082200     MOVE ZERO TO WK-FREE-COUNT.                                          
082300     PERFORM 0410-LIMPA-LINHA VARYING WS-ROW FROM 0 BY 1                  
082400             UNTIL WS-ROW > 59.                                           
082500     GO TO 0400-EXIT.                                                     
082600                                                                          
082700 0410-LIMPA-LINHA.                                                        
082800     PERFORM 0420-LIMPA-CELULA VARYING WS-COL FROM 1 BY 1                 
082900             UNTIL WS-COL > WK-ROOM-COUNT.                                
083000                                                                          
083100 0420-LIMPA-CELULA.                                                       
083200     MOVE ZERO TO WK-GRID-COL (WS-ROW + 1, WS-COL).                       
083300     ADD 1 TO WK-FREE-COUNT.                                              
083400     MOVE WS-ROW TO WK-FREE-ROW (WK-FREE-COUNT).                          
083500     MOVE WS-COL TO WK-FREE-COL (WK-FREE-COUNT).                          
083600 0400-EXIT.                                                               
083700     EXIT.                                                                
083800                                                                          
083900*---------------------------------------------------------------          
084000* ENCAIXE INICIAL (PRIMEIRO ENCAIXE LIVRE) - IGNORA DE PROPOSITO          
084100* CHOQUE DE PROFESSOR/TURMA E DISPONIBILIDADE; ISTO E REPARADO            
084200* DEPOIS PELO LOTE EVOLUTIVO (TTPLACE) - HOR-079                          
084300*---------------------------------------------------------------          
084400 0500-ENCAIXE-INICIAL.                                                    
084500     MOVE ZERO TO WS-UNPLACED-CNT.                                        
084600     PERFORM 0510-ENCAIXA-ALOC VARYING ALX FROM 1 BY 1                    
084700             UNTIL ALX > WK-ALLOC-COUNT.                                  
084800     IF WS-UNPLACED-CNT > 0                                               
084900        DISPLAY 'TTLOAD - ALOCACOES NAO ENCAIXADAS: '                     
085000                WS-UNPLACED-CNT.                                          
085100     GO TO 0500-EXIT.                                                     
085200                                                                          
085300 0510-ENCAIXA-ALOC.                                                       
085400     MOVE 'N' TO WS-FITS.                                                 
085500     PERFORM 0520-TESTA-LIVRE VARYING WS-FREE-PTR FROM 1 BY 1             
085600             UNTIL WS-FREE-PTR > WK-FREE-COUNT                            
085700             OR WS-FITS = 'Y'.                                            
085800     IF WS-FITS = 'Y'                                                     
085900        PERFORM 0550-OCUPA-INICIAL THRU 0550-EXIT                         
086000        GO TO 0510-EXIT.                                                  
086100     ADD 1 TO WS-UNPLACED-CNT.                                            
086200     DISPLAY 'TTLOAD - SEM ENCAIXE PARA ALOCACAO '                        
086300             WK-ALC-ID (ALX).                                             
086400 0510-EXIT.                                                               
086500     EXIT.                                                                
086600                                                                          
086700 0520-TESTA-LIVRE.                                                        
086800     MOVE WK-FREE-ROW (WS-FREE-PTR) TO WS-ROW.                            
086900     MOVE WK-FREE-COL (WS-FREE-PTR) TO WS-COL.                            
087000     COMPUTE WS-END-ROW = WS-ROW + WK-ALC-DURATION (ALX) - 1.             
087100     IF WS-END-ROW > 59                                                   
087200        GO TO 0520-EXIT.                                                  
087300     DIVIDE WS-ROW BY 12 GIVING WS-TEMP-DIV                               
087400             REMAINDER WS-ROW-MOD.                                        
087500     DIVIDE WS-END-ROW BY 12 GIVING WS-TEMP-DIV                           
087600             REMAINDER WS-END-MOD.                                        
087700     IF WS-ROW-MOD > WS-END-MOD                                           
087800        GO TO 0520-EXIT.                                                  
087900     PERFORM 0530-TESTA-COLUNA VARYING WS-JX FROM 1 BY 1                  
088000             UNTIL WS-JX > WK-ALC-ROOM-COUNT (ALX)                        
088100             OR WS-FITS = 'Y'.                                            
088200     IF WS-FITS NOT = 'Y'                                                 
088300        GO TO 0520-EXIT.                                                  
088400     MOVE 'N' TO WS-FITS.                                                 
088500     PERFORM 0540-TESTA-BLOCO VARYING WS-DUR-IX FROM 0 BY 1               
088600             UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.                 
088700 0520-EXIT.                                                               
088800     EXIT.                                                                
088900                                                                          
089000 0530-TESTA-COLUNA.                                                       
089100     IF WK-ALC-ROOM-LIST (ALX WS-JX) = WS-COL                             
089200        MOVE 'Y' TO WS-FITS.                                              
089300                                                                          
089400 0540-TESTA-BLOCO.                                                        
089500     IF WK-GRID-COL (WS-ROW + WS-DUR-IX + 1, WS-COL) NOT = 0              
089600        MOVE 'N' TO WS-FITS                                               
089700        GO TO 0540-EXIT.                                                  
089800     MOVE 'Y' TO WS-FITS.                                                 
089900 0540-EXIT.                                                               
090000     EXIT.                                                                
090100                                                                          
090200*---------------------------------------------------------------          
090300* OCUPA O BLOCO ENCONTRADO - GRAVA O INDICE DA ALOCACAO NAS               
090400* CELULAS DA GRADE E RETIRA CADA CELULA DA LISTA DE LIVRES                
090500* (HOR-079 - ANTES SO TESTAVA O ENCAIXE E NAO GRAVAVA NADA)               
090600*---------------------------------------------------------------          
090700 0550-OCUPA-INICIAL.                                                      
090800     SET WS-CELL-VAL TO ALX.                                              
090900     PERFORM 0552-OCUPA-CELULA-INI VARYING WS-DUR-IX FROM 0 BY 1          
091000             UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.                 
091100     MOVE WS-ROW TO WK-ALC-START-ROW (ALX).                               
091200     MOVE WS-COL TO WK-ALC-COLUMN (ALX).                                  
091300     MOVE 'Y' TO WK-ALC-PLACED (ALX).                                     
091400 0550-EXIT.                                                               
091500     EXIT.                                                                
091600                                                                          
091700 0552-OCUPA-CELULA-INI.                                                   
091800     COMPUTE WS-CHK-ROW = WS-ROW + WS-DUR-IX.                             
091900     MOVE WS-COL TO WS-CHK-COL.                                           
092000     PERFORM 0560-REMOVE-LIVRE THRU 0560-EXIT.                            
092100     MOVE WS-CELL-VAL TO WK-GRID-COL (WS-CHK-ROW + 1, WS-COL).            
092200                                                                          
092300*---------------------------------------------------------------          
092400* RETIRA UMA CELULA (LINHA/COLUNA) DA LISTA DE LIVRES, FECHANDO           
092500* O BURACO COM A ULTIMA ENTRADA DA LISTA (HOR-079)                        
092600*---------------------------------------------------------------          
092700 0560-REMOVE-LIVRE.                                                       
092800     MOVE 'N' TO WS-ACHOU.                                                
092900     PERFORM 0562-ACHA-LIVRE VARYING WS-FLX FROM 1 BY 1                   
093000             UNTIL WS-FLX > WK-FREE-COUNT                                 
093100             OR WS-ACHOU = 'Y'.                                           
093200     IF WS-ACHOU = 'N'                                                    
093300        GO TO 0560-EXIT.                                                  
093400     MOVE WK-FREE-ROW (WK-FREE-COUNT) TO WK-FREE-ROW (WS-FLX).            
093500     MOVE WK-FREE-COL (WK-FREE-COUNT) TO WK-FREE-COL (WS-FLX).            
093600     SUBTRACT 1 FROM WK-FREE-COUNT.                                       
093700 0560-EXIT.                                                               
093800     EXIT.                                                                
093900                                                                          
094000 0562-ACHA-LIVRE.                                                         
094100     IF WK-FREE-ROW (WS-FLX) = WS-CHK-ROW                                 
094200        AND WK-FREE-COL (WS-FLX) = WS-CHK-COL                             
094300        MOVE 'Y' TO WS-ACHOU.                                             
094400                                                                          
094500 0500-EXIT.                                                               
094600     EXIT.                                                                
094700                                                                          
094800*---------------------------------------------------------------          
094900* GRAVACAO DO ESTADO PARA O PROXIMO PASSO DO LOTE (TTPLACE)               
095000*---------------------------------------------------------------          
095100 0900-GRAVA-ESTADO.                                                       
095200     MOVE 0 TO WK-RUN-NUMBER.                                             
095300     MOVE 2.0 TO WK-SIGMA.                                                
095400     MOVE 0.5 TO WK-TEMPERATURE.                                          
095500     MOVE ZERO TO WK-STAGNATION.                                          
095600     MOVE ZERO TO WK-SUCCESS-COUNT.                                       
095700     MOVE ZERO TO WK-ITER-COUNT.                                          
095800     MOVE 12345 TO WK-RANDOM-SEED.                                        
095900     MOVE '1' TO WK-KEY.                                                  
096000     OPEN OUTPUT TTWORK.                                                  
096100     CLOSE TTWORK.                                                        
096200     OPEN I-O TTWORK.                                                     
096300     WRITE WK-RECORD INVALID KEY                                          
096400           DISPLAY 'TTLOAD - ERRO AO GRAVAR ESTADO INICIAL'.              
096500     CLOSE TTWORK.                                                        
096600 0900-EXIT.                                                               
096700     EXIT.                                                                
