000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TTPLACE-COB.                                                 
000300****************************************************************          
000400*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                         
000500*    SISTEMA DE HORARIOS - FACULDADE                                      
000600*    PROGRAMA    : TTPLACE                                                
000700*    FINALIDADE  : RECEBE O ENCAIXE INICIAL GRAVADO PELO TTLOAD           
000800*                  E EXECUTA O LOTE EVOLUTIVO DE REPAROS, ATE             
000900*                  ZERAR O CUSTO RIGIDO (CHOQUE DE SALA, PROFESSOR        
001000*                  E TURMA) OU ESTAGNAR.                                  
001100*    AUTOR       : M. PASSOS                                              
001200*    DATA        : 19/07/1990                                             
001300****************************************************************          
001400*    HISTORICO DE ALTERACOES                                              
001500*    DATA        PROGRAMADOR     CHAMADO      DESCRICAO                   
001600*    19/07/1990  M.PASSOS        HOR-048      IMPLANTACAO                 
001700*    03/03/1991  R.TEIXEIRA      HOR-052      REVISAO GERAL               
001800*    20/05/1992  R.TEIXEIRA      HOR-058      INCLUIDA ROTINA DE          
001900*                                             REPARO (MUTA PARA O         
002000*                                             MELHOR LOCAL LIVRE)         
002100*    11/11/1992  R.TEIXEIRA      HOR-061      AJUSTE NA TABELA DE         
002200*                                             CUSTO POR ALOCACAO          
002300*    25/06/1993  R.TEIXEIRA      HOR-067      REVISADA REGRA DE           
002400*                                             DISPONIBILIDADE             
002500*    14/01/1994  C.MORI          HOR-072      INCLUIDA ROTINA DE          
002600*                                             VERIFICACAO RIGIDA          
002700*                                             (CHECK) PARA FECHO          
002800*    09/01/1995  C.MORI          HOR-079      AJUSTE NO SORTEIO DO        
002900*                                             QUARTIL PARA MUTACAO        
003000*    14/08/1996  C.MORI          HOR-084      REVISAO DO GERADOR          
003100*                                             DE NUMEROS ALEATORIOS       
003200*    30/10/1997  C.MORI          HOR-091      DOCUMENTACAO                
003300*    17/04/1998  L.ABREU         HOR-097      PADRONIZACAO COLUNA         
003400*    08/12/1998  L.ABREU         HOR-2000-01  VIRADA DO SECULO -          
003500*                                             REVISAO DOS CAMPOS          
003600*                                             DE ANO (Y2K)                
003700*    26/01/1999  L.ABREU         HOR-2000-02  TESTE DE REGRESSAO          
003800*                                             PARA O ANO 2000             
003900*    19/05/2001  P.SOUZA         HOR-103      AJUSTE NA REGRA DE          
004000*                                             ESTAGNACAO (200 LACOS)      
004100*    03/09/2002  P.SOUZA         HOR-110      REVISAO FINAL               
004200*    12/03/2004  A.RIBEIRO       HOR-116      LIMITADO O SIGMA NO AJUSTE  
004300*                                             DE SCHWEFEL 1/5 - JANELAS   
004400*                                             DE SUCESSO PROLONGADAS      
004500*                                             ESTAVAM TRANSBORDANDO O     
004600*                                             CAMPO WK-SIGMA              
004700*    19/03/2004  A.RIBEIRO       HOR-120      RESTAURADOS OS 88 NOS       
004800*                                             FLAGS S/N (ALOCACAO         
004900*                                             OCUPADA/DISPONIVEL,         
005000*                                             CUSTO JA ORDENADO)          
005100****************************************************************          
005200 AUTHOR. R-TEIXEIRA.                                                      
005300 INSTALLATION. FESP-CPD.                                                  
005400 DATE-WRITTEN. 19/07/1990.                                                
005500 DATE-COMPILED.                                                           
005600 SECURITY. USO INTERNO DO CPD - FESP.                                     
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT TTWORK   ASSIGN TO DISK                                       
006600                      ORGANIZATION INDEXED                                
006700                      ACCESS MODE DYNAMIC                                 
006800                      RECORD KEY WK-KEY                                   
006900                      FILE STATUS FS-TTWORK.                              
007000                                                                          
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300                                                                          
007400*---------------------------------------------------------------          
007500* ARQUIVO DE TRABALHO ENTRE OS PASSOS DO LOTE - MESMO LAYOUT              
007600* GRAVADO PELO TTLOAD, REPETIDO AQUI PORQUE A CASA NAO USA                
007700* COPY (VIDE TTLOAD.COB)                                                  
007800*---------------------------------------------------------------          
007900 FD  TTWORK                                                               
008000     LABEL RECORD STANDARD                                                
008100     VALUE OF FILE-ID 'TTWORK.DAT'.                                       
008200 01  WK-RECORD.                                                           
008300     05  WK-KEY                   PIC X(01).                              
008400     05  WK-ALLOC-COUNT           PIC 9(04) COMP.                         
008500     05  WK-ROOM-COUNT            PIC 9(04) COMP.                         
008600     05  WK-RUN-NUMBER            PIC 9(02) COMP.                         
008700     05  WK-SIGMA                 PIC 9V9(04).                            
008800     05  WK-TEMPERATURE           PIC 9V9(04).                            
008900     05  WK-STAGNATION            PIC 9(04) COMP.                         
009000     05  WK-SUCCESS-COUNT         PIC 9(04) COMP.                         
009100     05  WK-ITER-COUNT            PIC 9(06) COMP.                         
009200     05  WK-RANDOM-SEED           PIC 9(09) COMP.                         
009300     05  FILLER                   PIC X(20).                              
009400     05  WK-ALLOC-TABLE OCCURS 400 TIMES                                  
009500                        INDEXED BY ALX, ALB.                              
009600         10  WK-ALC-ID            PIC 9(06).                              
009700         10  WK-ALC-GROUP-ID      PIC 9(04).                              
009800         10  WK-ALC-SUBJECT-ID    PIC 9(04).                              
009900         10  WK-ALC-TEACHER-ID    PIC 9(04).                              
010000         10  WK-ALC-DURATION      PIC 9(02).                              
010100         10  WK-ALC-ROOM-COUNT    PIC 9(02) COMP.                         
010200         10  WK-ALC-ROOM-LIST OCCURS 40 TIMES PIC 9(02) COMP.             
010300         10  WK-ALC-AVAIL-FLAG    PIC X(01).                              
010400             88  ALC-IS-AVAIL          VALUE 'Y'.                         
010500         10  WK-ALC-AVAIL-COUNT   PIC 9(02) COMP.                         
010600         10  WK-ALC-AVAIL-ROWS OCCURS 60 TIMES PIC 9(02) COMP.            
010700         10  WK-ALC-AVAIL-STR REDEFINES WK-ALC-AVAIL-ROWS                 
010800                                  PIC X(120).                             
010900         10  WK-ALC-PLACED        PIC X(01).                              
011000             88  ALC-IS-PLACED         VALUE 'Y'.                         
011100         10  WK-ALC-START-ROW     PIC 9(02) COMP.                         
011200         10  WK-ALC-COLUMN        PIC 9(02) COMP.                         
011300         10  WK-ALC-COST          PIC 9(04) COMP.                         
011400         10  FILLER               PIC X(05).                              
011500     05  WK-GRID OCCURS 60 TIMES.                                         
011600         10  WK-GRID-COL OCCURS 40 TIMES PIC 9(03) COMP.                  
011700         10  FILLER               PIC X(04).                              
011800     05  WK-GRID-FLAT REDEFINES WK-GRID.                                  
011900         10  WK-GRID-BYTES        PIC X(5040).                            
012000     05  WK-FREE-COUNT            PIC 9(04) COMP.                         
012100     05  WK-FREE-LIST OCCURS 2400 TIMES.                                  
012200         10  WK-FREE-ROW          PIC 9(02) COMP.                         
012300         10  WK-FREE-COL          PIC 9(02) COMP.                         
012400         10  FILLER               PIC X(01).                              
012500     05  WK-FREE-LIST-R REDEFINES WK-FREE-LIST.                           
012600         10  WK-FREE-KEY OCCURS 2400 TIMES PIC X(05).                     
012700                                                                          
012800 WORKING-STORAGE SECTION.                                                 
012900*---------------------------------------------------------------          
013000* SWITCH DE STATUS DO ARQUIVO DE TRABALHO                                 
013100*---------------------------------------------------------------          
013200 01  WS-FILE-STATUSES.                                                    
013300     05  FS-TTWORK                PIC X(02) VALUE SPACES.                 
013400     05  FILLER                   PIC X(06).                              
013500                                                                          
013600*---------------------------------------------------------------          
013700* PARAMETROS DO LACO EVOLUTIVO (HOR-048)                                  
013800*---------------------------------------------------------------          
013900 01  WS-PARAMETROS.                                                       
014000     05  WS-N-VALUE               PIC 9(02) COMP VALUE 3.                 
014100     05  WS-MAX-STAG              PIC 9(04) COMP VALUE 200.               
014200     05  WS-MAX-RUNS              PIC 9(02) COMP VALUE 5.                 
014300     05  WS-SIGMA-INICIAL         PIC 9V9(04) VALUE 2.0.                  
014400     05  FILLER                   PIC X(04).                              
014500                                                                          
014600*---------------------------------------------------------------          
014700* AREA DE TRABALHO DO CUSTO RIGIDO (0200) E DO REPARO (0400)              
014800*---------------------------------------------------------------          
014900*---------------------------------------------------------------          
015000* SWITCHES AVULSOS DO REPARO - ITENS DE NIVEL 77, NAO PRECISAM            
015100* DE GRUPO                                                                
015200*---------------------------------------------------------------          
015300 77  WS-FITS                  PIC X(01) VALUE 'N'.                        
015400 88  WS-ENCAIXOU               VALUE 'Y'.                                 
015500 77  WS-ACHOU                 PIC X(01) VALUE 'N'.                        
015600 88  WS-FOI-ACHADO             VALUE 'Y'.                                 
015700 01  WS-DIVERSOS.                                                         
015800     05  WS-ROW                   PIC 9(02) COMP VALUE ZERO.              
015900     05  WS-COL                   PIC 9(04) COMP VALUE ZERO.              
016000     05  WS-COL2                  PIC 9(04) COMP VALUE ZERO.              
016100     05  WS-END-ROW               PIC 9(02) COMP VALUE ZERO.              
016200     05  WS-RX                    PIC 9(04) COMP VALUE ZERO.              
016300     05  WS-JX                    PIC 9(04) COMP VALUE ZERO.              
016400     05  WS-DUR-IX                PIC 9(02) COMP VALUE ZERO.              
016500     05  WS-TEMP-DIV              PIC 9(04) COMP VALUE ZERO.              
016600     05  WS-ROW-MOD               PIC 9(02) COMP VALUE ZERO.              
016700     05  WS-END-MOD               PIC 9(02) COMP VALUE ZERO.              
016800     05  WS-CHK-ROW               PIC 9(02) COMP VALUE ZERO.              
016900     05  WS-CHK-COL               PIC 9(04) COMP VALUE ZERO.              
017000     05  WS-CELL-VAL              PIC 9(04) COMP VALUE ZERO.              
017100     05  WS-CELL-VAL-B            PIC 9(04) COMP VALUE ZERO.              
017200     05  WS-FLX                   PIC 9(04) COMP VALUE ZERO.              
017300     05  WS-FREE-PTR              PIC 9(04) COMP VALUE ZERO.              
017400     05  WS-TARGET-ALX            PIC 9(04) COMP VALUE ZERO.              
017500     05  WS-TOTAL-COST            PIC 9(06) COMP VALUE ZERO.              
017600     05  WS-CHECK-COST            PIC 9(06) COMP VALUE ZERO.              
017700     05  WS-PREV-COST             PIC 9(06) COMP VALUE ZERO.              
017800     05  FILLER                   PIC X(10).                              
017900                                                                          
018000*---------------------------------------------------------------          
018100* TABELA DE ORDENACAO DOS INDICES DAS ALOCACOES POR CUSTO                 
018200* DECRESCENTE, USADA NA SELECAO DO QUARTIL MAIS CUSTOSO (HOR-079)         
018300*---------------------------------------------------------------          
018400 01  WS-ORDEM-TAB.                                                        
018500     05  WS-ORDEM-ENT OCCURS 400 TIMES PIC 9(04) COMP.                    
018600                                                                          
018700 01  WS-LACO-EVOLUTIVO.                                                   
018800     05  WS-RUN-IX                PIC 9(02) COMP VALUE ZERO.              
018900     05  WS-QUARTIL-CNT           PIC 9(04) COMP VALUE ZERO.              
019000     05  WS-QX                    PIC 9(04) COMP VALUE ZERO.              
019100     05  WS-SWAP                  PIC 9(04) COMP VALUE ZERO.              
019200     05  WS-ORDENADO              PIC X(01) VALUE 'N'.                    
019300     88  WS-JA-ORDENADO        VALUE 'Y'.                                 
019400     05  WS-PROB                  PIC 9V9(04) VALUE ZERO.                 
019500     05  WS-DRAW                  PIC 9V9(04) VALUE ZERO.                 
019600     05  WS-SUCC-WINDOW           PIC 9(04) COMP VALUE ZERO.              
019700     05  FILLER                   PIC X(08).                              
019800                                                                          
019900*---------------------------------------------------------------          
020000* GERADOR CONGRUENTE LINEAR - SUBSTITUI FUNCTION RANDOM, QUE A            
020100* CASA NAO USA (HOR-084)                                                  
020200*---------------------------------------------------------------          
020300 01  WS-GERADOR-ALEAT.                                                    
020400     05  WS-RAND-MULT             PIC 9(07) COMP VALUE 25173.             
020500     05  WS-RAND-INC              PIC 9(07) COMP VALUE 13849.             
020600     05  WS-RAND-MOD              PIC 9(07) COMP VALUE 32768.             
020700     05  WS-RAND-PROD             PIC 9(12) COMP VALUE ZERO.              
020800     05  WS-RAND-QUOC             PIC 9(12) COMP VALUE ZERO.              
020900     05  FILLER                   PIC X(04).                              
021000                                                                          
021100 PROCEDURE DIVISION.                                                      
021200                                                                          
021300 0000-MAIN-LINE.                                                          
021400     PERFORM 0100-LE-ESTADO      THRU 0100-EXIT.                          
021500     PERFORM 0500-LACO-EVOLUTIVO THRU 0590-EXIT.                          
021600     PERFORM 0900-GRAVA-ESTADO   THRU 0900-EXIT.                          
021700     CHAIN 'TTANEAL.EXE'.                                                 
021800                                                                          
021900*---------------------------------------------------------------          
022000* LEITURA DO ESTADO GRAVADO PELO TTLOAD (OU PELA RODADA ANTERIOR          
022100* DESTE MESMO PROGRAMA)                                                   
022200*---------------------------------------------------------------          
022300 0100-LE-ESTADO.                                                          
022400     OPEN I-O TTWORK.                                                     
022500     MOVE '1' TO WK-KEY.                                                  
022600     READ TTWORK INVALID KEY                                              
022700          DISPLAY 'TTPLACE - ESTADO NAO ENCONTRADO, ABORTA'               
022800          STOP RUN.                                                       
022900     MOVE WS-SIGMA-INICIAL TO WK-SIGMA.                                   
023000 0100-EXIT.                                                               
023100     EXIT.                                                                
023200                                                                          
023300*---------------------------------------------------------------          
023400* CALCULO DO CUSTO RIGIDO TOTAL E POR ALOCACAO (HOR-048) E DA             
023500* VERIFICACAO RIGIDA (CHECK, HOR-072) - VARRE CADA CELULA OCUPADA         
023600* DA GRADE                                                                
023700*---------------------------------------------------------------          
023800 0200-CALCULA-CUSTO.                                                      
023900     MOVE ZERO TO WS-TOTAL-COST.                                          
024000     MOVE ZERO TO WS-CHECK-COST.                                          
024100     PERFORM 0205-ZERA-CUSTO VARYING ALX FROM 1 BY 1                      
024200             UNTIL ALX > WK-ALLOC-COUNT.                                  
024300     PERFORM 0210-LINHA-CUSTO VARYING WS-ROW FROM 0 BY 1                  
024400             UNTIL WS-ROW > 59.                                           
024500     GO TO 0200-EXIT.                                                     
024600                                                                          
024700 0205-ZERA-CUSTO.                                                         
024800     MOVE ZERO TO WK-ALC-COST (ALX).                                      
024900                                                                          
025000 0210-LINHA-CUSTO.                                                        
025100     PERFORM 0220-COLUNA-CUSTO VARYING WS-COL FROM 1 BY 1                 
025200             UNTIL WS-COL > WK-ROOM-COUNT.                                
025300                                                                          
025400 0220-COLUNA-CUSTO.                                                       
025500     MOVE WK-GRID-COL (WS-ROW + 1, WS-COL) TO WS-CELL-VAL.                
025600     IF WS-CELL-VAL = 0                                                   
025700        GO TO 0220-EXIT.                                                  
025800     SET ALX TO WS-CELL-VAL.                                              
025900     PERFORM 0230-TESTA-SALA     THRU 0230-EXIT.                          
026000     PERFORM 0240-TESTA-DISPON   THRU 0240-EXIT.                          
026100     PERFORM 0250-CHOQUE-COBRADO VARYING WS-COL2 FROM                     
026200             WS-COL + 1 BY 1 UNTIL WS-COL2 > WK-ROOM-COUNT.               
026300     PERFORM 0260-CHOQUE-CHECK   VARYING WS-COL2 FROM 1 BY 1              
026400             UNTIL WS-COL2 > WK-ROOM-COUNT.                               
026500 0220-EXIT.                                                               
026600     EXIT.                                                                
026700                                                                          
026800*---------------------------------------------------------------          
026900* REGRA 1 - COMPATIBILIDADE DE SALA (UMA VEZ POR CELULA, CONTA            
027000* PARA O TOTAL E PARA O CHECK DA MESMA FORMA)                             
027100*---------------------------------------------------------------          
027200 0230-TESTA-SALA.                                                         
027300     MOVE 'N' TO WS-ACHOU.                                                
027400     PERFORM 0232-TESTA-SALA-IX VARYING WS-RX FROM 1 BY 1                 
027500             UNTIL WS-RX > WK-ALC-ROOM-COUNT (ALX)                        
027600             OR WS-ACHOU = 'Y'.                                           
027700     IF WS-ACHOU = 'Y'                                                    
027800        GO TO 0230-EXIT.                                                  
027900     ADD 1 TO WK-ALC-COST (ALX).                                          
028000     ADD 1 TO WS-TOTAL-COST.                                              
028100     ADD 1 TO WS-CHECK-COST.                                              
028200 0230-EXIT.                                                               
028300     EXIT.                                                                
028400                                                                          
028500 0232-TESTA-SALA-IX.                                                      
028600     IF WK-ALC-ROOM-LIST (ALX, WS-RX) = WS-COL                            
028700        MOVE 'Y' TO WS-ACHOU.                                             
028800                                                                          
028900*---------------------------------------------------------------          
029000* REGRA 2 - DISPONIBILIDADE DO PROFESSOR (SO SE A ALOCACAO TEM            
029100* RESTRICAO; SEM RESTRICAO E LIVRE EM QUALQUER LINHA)                     
029200*---------------------------------------------------------------          
029300 0240-TESTA-DISPON.                                                       
029400     IF WK-ALC-AVAIL-FLAG (ALX) NOT = 'Y'                                 
029500        GO TO 0240-EXIT.                                                  
029600     MOVE 'N' TO WS-ACHOU.                                                
029700     PERFORM 0242-TESTA-LINHA-IX VARYING WS-RX FROM 1 BY 1                
029800             UNTIL WS-RX > WK-ALC-AVAIL-COUNT (ALX)                       
029900             OR WS-ACHOU = 'Y'.                                           
030000     IF WS-ACHOU = 'Y'                                                    
030100        GO TO 0240-EXIT.                                                  
030200     ADD 1 TO WK-ALC-COST (ALX).                                          
030300     ADD 1 TO WS-TOTAL-COST.                                              
030400     ADD 1 TO WS-CHECK-COST.                                              
030500 0240-EXIT.                                                               
030600     EXIT.                                                                
030700                                                                          
030800 0242-TESTA-LINHA-IX.                                                     
030900     IF WK-ALC-AVAIL-ROWS (ALX, WS-RX) = WS-ROW                           
031000        MOVE 'Y' TO WS-ACHOU.                                             
031100                                                                          
031200*---------------------------------------------------------------          
031300* REGRAS 3 E 4 - CHOQUE DE PROFESSOR E DE TURMA, COBRADO UMA SO           
031400* VEZ POR PAR, DO LADO DE MENOR COLUNA (HOR-061)                          
031500*---------------------------------------------------------------          
031600 0250-CHOQUE-COBRADO.                                                     
031700     MOVE WK-GRID-COL (WS-ROW + 1, WS-COL2) TO WS-CELL-VAL-B.             
031800     IF WS-CELL-VAL-B = 0                                                 
031900        GO TO 0250-EXIT.                                                  
032000     SET ALB TO WS-CELL-VAL-B.                                            
032100     IF WK-ALC-TEACHER-ID (ALB) = WK-ALC-TEACHER-ID (ALX)                 
032200        ADD 1 TO WK-ALC-COST (ALX)                                        
032300        ADD 1 TO WS-TOTAL-COST.                                           
032400     IF WK-ALC-GROUP-ID (ALB) = WK-ALC-GROUP-ID (ALX)                     
032500        ADD 1 TO WK-ALC-COST (ALX)                                        
032600        ADD 1 TO WS-TOTAL-COST.                                           
032700 0250-EXIT.                                                               
032800     EXIT.                                                                
032900                                                                          
033000*---------------------------------------------------------------          
033100* VERIFICACAO RIGIDA (CHECK) - CONTA O MESMO CHOQUE DOS DOIS              
033200* LADOS, USADA SO PARA DECLARAR OTIMO E PARA AS ESTATISTICAS              
033300* FINAIS (HOR-072)                                                        
033400*---------------------------------------------------------------          
033500 0260-CHOQUE-CHECK.                                                       
033600     IF WS-COL2 = WS-COL                                                  
033700        GO TO 0260-EXIT.                                                  
033800     MOVE WK-GRID-COL (WS-ROW + 1, WS-COL2) TO WS-CELL-VAL-B.             
033900     IF WS-CELL-VAL-B = 0                                                 
034000        GO TO 0260-EXIT.                                                  
034100     SET ALB TO WS-CELL-VAL-B.                                            
034200     IF WK-ALC-TEACHER-ID (ALB) = WK-ALC-TEACHER-ID (ALX)                 
034300        ADD 1 TO WS-CHECK-COST.                                           
034400     IF WK-ALC-GROUP-ID (ALB) = WK-ALC-GROUP-ID (ALX)                     
034500        ADD 1 TO WS-CHECK-COST.                                           
034600 0260-EXIT.                                                               
034700     EXIT.                                                                
034800                                                                          
034900 0200-EXIT.                                                               
035000     EXIT.                                                                
035100                                                                          
035200*---------------------------------------------------------------          
035300* REPARO - MUDA UMA ALOCACAO PARA O PRIMEIRO LOCAL LIVRE QUE NAO          
035400* FERE SALA, PROFESSOR OU TURMA (HOR-058). O INDICE A REPARAR VEM         
035500* EM WS-TARGET-ALX.                                                       
035600*---------------------------------------------------------------          
035700 0400-REPARA-ALOC.                                                        
035800     SET ALX TO WS-TARGET-ALX.                                            
035900     IF WK-ALC-PLACED (ALX) NOT = 'Y'                                     
036000        GO TO 0490-EXIT.                                                  
036100     MOVE 'N' TO WS-FITS.                                                 
036200     PERFORM 0410-TESTA-LIVRE-REP VARYING WS-FREE-PTR                     
036300             FROM 1 BY 1 UNTIL WS-FREE-PTR > WK-FREE-COUNT                
036400             OR WS-FITS = 'Y'.                                            
036500     IF WS-FITS NOT = 'Y'                                                 
036600        GO TO 0490-EXIT.                                                  
036700     PERFORM 0460-DESOCUPA-BLOCO THRU 0460-EXIT.                          
036800     PERFORM 0470-OCUPA-BLOCO    THRU 0470-EXIT.                          
036900 0490-EXIT.                                                               
037000     EXIT.                                                                
037100                                                                          
037200 0410-TESTA-LIVRE-REP.                                                    
037300     MOVE WK-FREE-ROW (WS-FREE-PTR) TO WS-ROW.                            
037400     MOVE WK-FREE-COL (WS-FREE-PTR) TO WS-COL.                            
037500     COMPUTE WS-END-ROW = WS-ROW + WK-ALC-DURATION (ALX) - 1.             
037600     IF WS-END-ROW > 59                                                   
037700        GO TO 0410-EXIT.                                                  
037800     DIVIDE WS-ROW BY 12 GIVING WS-TEMP-DIV                               
037900             REMAINDER WS-ROW-MOD.                                        
038000     DIVIDE WS-END-ROW BY 12 GIVING WS-TEMP-DIV                           
038100             REMAINDER WS-END-MOD.                                        
038200     IF WS-ROW-MOD > WS-END-MOD                                           
038300        GO TO 0410-EXIT.                                                  
038400     MOVE 'N' TO WS-FITS.                                                 
038500     PERFORM 0420-TESTA-COLUNA-REP VARYING WS-JX FROM 1 BY 1              
038600             UNTIL WS-JX > WK-ALC-ROOM-COUNT (ALX)                        
038700             OR WS-FITS = 'Y'.                                            
038800     IF WS-FITS NOT = 'Y'                                                 
038900        GO TO 0410-EXIT.                                                  
039000     MOVE 'N' TO WS-FITS.                                                 
039100     PERFORM 0430-TESTA-BLOCO-REP VARYING WS-DUR-IX FROM 0                
039200             BY 1 UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.            
039300     IF WS-FITS NOT = 'Y'                                                 
039400        GO TO 0410-EXIT.                                                  
039500     MOVE 'Y' TO WS-FITS.                                                 
039600     PERFORM 0440-TESTA-CONFLITO-REP VARYING WS-DUR-IX                    
039700             FROM 0 BY 1                                                  
039800             UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1                  
039900             OR WS-FITS = 'N'.                                            
040000 0410-EXIT.                                                               
040100     EXIT.                                                                
040200                                                                          
040300 0420-TESTA-COLUNA-REP.                                                   
040400     IF WK-ALC-ROOM-LIST (ALX, WS-JX) = WS-COL                            
040500        MOVE 'Y' TO WS-FITS.                                              
040600                                                                          
040700 0430-TESTA-BLOCO-REP.                                                    
040800     IF WK-GRID-COL (WS-ROW + WS-DUR-IX + 1, WS-COL) NOT = 0              
040900        MOVE 'N' TO WS-FITS                                               
041000        GO TO 0430-EXIT.                                                  
041100     MOVE 'Y' TO WS-FITS.                                                 
041200 0430-EXIT.                                                               
041300     EXIT.                                                                
041400                                                                          
041500*---------------------------------------------------------------          
041600* TESTE DE CONFLITO POR LINHA DO BLOCO - DISPONIBILIDADE DO               
041700* PROFESSOR E CHOQUE COM QUALQUER ALOCACAO JA PRESENTE NA LINHA           
041800*---------------------------------------------------------------          
041900 0440-TESTA-CONFLITO-REP.                                                 
042000     COMPUTE WS-CHK-ROW = WS-ROW + WS-DUR-IX.                             
042100     IF WK-ALC-AVAIL-FLAG (ALX) NOT = 'Y'                                 
042200        GO TO 0441-TESTA-LINHA-CHOQUE.                                    
042300     MOVE 'N' TO WS-ACHOU.                                                
042400     PERFORM 0442-TESTA-LINHA-DISP VARYING WS-RX FROM 1 BY 1              
042500             UNTIL WS-RX > WK-ALC-AVAIL-COUNT (ALX)                       
042600             OR WS-ACHOU = 'Y'.                                           
042700     IF WS-ACHOU NOT = 'Y'                                                
042800        MOVE 'N' TO WS-FITS                                               
042900        GO TO 0440-EXIT.                                                  
043000 0441-TESTA-LINHA-CHOQUE.                                                 
043100     PERFORM 0444-TESTA-COLUNA-CONFLITO VARYING WS-COL2                   
043200             FROM 1 BY 1 UNTIL WS-COL2 > WK-ROOM-COUNT                    
043300             OR WS-FITS = 'N'.                                            
043400 0440-EXIT.                                                               
043500     EXIT.                                                                
043600                                                                          
043700 0442-TESTA-LINHA-DISP.                                                   
043800     IF WK-ALC-AVAIL-ROWS (ALX, WS-RX) = WS-CHK-ROW                       
043900        MOVE 'Y' TO WS-ACHOU.                                             
044000                                                                          
044100 0444-TESTA-COLUNA-CONFLITO.                                              
044200     MOVE WK-GRID-COL (WS-CHK-ROW + 1, WS-COL2) TO                        
044300          WS-CELL-VAL-B.                                                  
044400     IF WS-CELL-VAL-B = 0                                                 
044500        GO TO 0444-EXIT.                                                  
044600     IF WS-CELL-VAL-B = WS-TARGET-ALX                                     
044700        GO TO 0444-EXIT.                                                  
044800     SET ALB TO WS-CELL-VAL-B.                                            
044900     IF WK-ALC-TEACHER-ID (ALB) = WK-ALC-TEACHER-ID (ALX)                 
045000        MOVE 'N' TO WS-FITS                                               
045100        GO TO 0444-EXIT.                                                  
045200     IF WK-ALC-GROUP-ID (ALB) = WK-ALC-GROUP-ID (ALX)                     
045300        MOVE 'N' TO WS-FITS.                                              
045400 0444-EXIT.                                                               
045500     EXIT.                                                                
045600                                                                          
045700*---------------------------------------------------------------          
045800* DESOCUPA O BLOCO VELHO - CELULAS VOLTAM A GRADE VAZIA E A LISTA         
045900* DE LIVRES RECEBE AS CELULAS DE VOLTA NO FINAL                           
046000*---------------------------------------------------------------          
046100 0460-DESOCUPA-BLOCO.                                                     
046200     PERFORM 0462-LIBERA-CELULA VARYING WS-DUR-IX FROM 0                  
046300             BY 1 UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.            
046400 0460-EXIT.                                                               
046500     EXIT.                                                                
046600                                                                          
046700 0462-LIBERA-CELULA.                                                      
046800     COMPUTE WS-CHK-ROW = WK-ALC-START-ROW (ALX) + WS-DUR-IX.             
046900     MOVE 0 TO WK-GRID-COL (WS-CHK-ROW + 1,                               
047000                             WK-ALC-COLUMN (ALX)).                        
047100     ADD 1 TO WK-FREE-COUNT.                                              
047200     MOVE WS-CHK-ROW TO WK-FREE-ROW (WK-FREE-COUNT).                      
047300     MOVE WK-ALC-COLUMN (ALX) TO WK-FREE-COL (WK-FREE-COUNT).             
047400                                                                          
047500*---------------------------------------------------------------          
047600* OCUPA O BLOCO NOVO (WS-ROW/WS-COL) E RETIRA CADA CELULA DA              
047700* LISTA DE LIVRES                                                         
047800*---------------------------------------------------------------          
047900 0470-OCUPA-BLOCO.                                                        
048000     SET WS-CELL-VAL TO ALX.                                              
048100     MOVE WS-ROW TO WK-ALC-START-ROW (ALX).                               
048200     MOVE WS-COL TO WK-ALC-COLUMN (ALX).                                  
048300     MOVE 'Y' TO WK-ALC-PLACED (ALX).                                     
048400     PERFORM 0472-OCUPA-CELULA VARYING WS-DUR-IX FROM 0 BY 1              
048500             UNTIL WS-DUR-IX > WK-ALC-DURATION (ALX) - 1.                 
048600 0470-EXIT.                                                               
048700     EXIT.                                                                
048800                                                                          
048900 0472-OCUPA-CELULA.                                                       
049000     COMPUTE WS-CHK-ROW = WS-ROW + WS-DUR-IX.                             
049100     MOVE WS-COL TO WS-CHK-COL.                                           
049200     PERFORM 0480-REMOVE-LIVRE THRU 0480-EXIT.                            
049300     MOVE WS-CELL-VAL TO WK-GRID-COL (WS-CHK-ROW + 1, WS-COL).            
049400                                                                          
049500 0480-REMOVE-LIVRE.                                                       
049600     MOVE 'N' TO WS-ACHOU.                                                
049700     PERFORM 0482-ACHA-LIVRE VARYING WS-FLX FROM 1 BY 1                   
049800             UNTIL WS-FLX > WK-FREE-COUNT OR WS-ACHOU = 'Y'.              
049900     IF WS-ACHOU = 'N'                                                    
050000        GO TO 0480-EXIT.                                                  
050100     MOVE WK-FREE-ROW (WK-FREE-COUNT) TO WK-FREE-ROW (WS-FLX).            
050200     MOVE WK-FREE-COL (WK-FREE-COUNT) TO WK-FREE-COL (WS-FLX).            
050300     SUBTRACT 1 FROM WK-FREE-COUNT.                                       
050400 0480-EXIT.                                                               
050500     EXIT.                                                                
050600                                                                          
050700 0482-ACHA-LIVRE.                                                         
050800     IF WK-FREE-ROW (WS-FLX) = WS-CHK-ROW                                 
050900        AND WK-FREE-COL (WS-FLX) = WS-CHK-COL                             
051000        MOVE 'Y' TO WS-ACHOU.                                             
051100                                                                          
051200*---------------------------------------------------------------          
051300* LACO EVOLUTIVO (1+1) COM A REGRA DE SCHWEFEL 1/5 - 5 RODADAS,           
051400* CADA UMA ATE ZERAR O CUSTO OU ESTAGNAR POR 200 ITERACOES                
051500* (HOR-048, HOR-079)                                                      
051600*---------------------------------------------------------------          
051700 0500-LACO-EVOLUTIVO.                                                     
051800     PERFORM 0510-UMA-RODADA VARYING WS-RUN-IX FROM 1 BY 1                
051900             UNTIL WS-RUN-IX > WS-MAX-RUNS.                               
052000     GO TO 0590-EXIT.                                                     
052100                                                                          
052200 0510-UMA-RODADA.                                                         
052300     MOVE WS-SIGMA-INICIAL TO WK-SIGMA.                                   
052400     MOVE ZERO TO WK-STAGNATION.                                          
052500     MOVE ZERO TO WK-SUCCESS-COUNT.                                       
052600     MOVE ZERO TO WK-ITER-COUNT.                                          
052700     MOVE ZERO TO WS-SUCC-WINDOW.                                         
052800 0515-ITERA-RODADA.                                                       
052900     PERFORM 0200-CALCULA-CUSTO THRU 0200-EXIT.                           
053000     IF WS-TOTAL-COST = 0 AND WS-CHECK-COST = 0                           
053100        DISPLAY 'TTPLACE - RODADA ' WS-RUN-IX                             
053200                ' OTIMA NO LACO ' WK-ITER-COUNT                           
053300        GO TO 0510-EXIT.                                                  
053400     MOVE WS-TOTAL-COST TO WS-PREV-COST.                                  
053500     PERFORM 0520-ORDENA-CUSTO    THRU 0520-EXIT.                         
053600     COMPUTE WS-QUARTIL-CNT = WK-ALLOC-COUNT / 4.                         
053700     IF WK-SIGMA > 1                                                      
053800        MOVE 1 TO WS-PROB                                                 
053900     ELSE                                                                 
054000        MOVE WK-SIGMA TO WS-PROB.                                         
054100     PERFORM 0530-MUTA-QUARTIL VARYING WS-QX FROM 1 BY 1                  
054200             UNTIL WS-QX > WS-QUARTIL-CNT.                                
054300     PERFORM 0200-CALCULA-CUSTO  THRU 0200-EXIT.                          
054400     IF WS-TOTAL-COST < WS-PREV-COST                                      
054500        MOVE ZERO TO WK-STAGNATION                                        
054600        ADD 1 TO WK-SUCCESS-COUNT                                         
054700        ADD 1 TO WS-SUCC-WINDOW                                           
054800     ELSE                                                                 
054900        ADD 1 TO WK-STAGNATION.                                           
055000     ADD 1 TO WK-ITER-COUNT.                                              
055100     PERFORM 0550-AJUSTA-SIGMA   THRU 0550-EXIT.                          
055200     IF WK-STAGNATION < WS-MAX-STAG                                       
055300        GO TO 0515-ITERA-RODADA.                                          
055400     DISPLAY 'TTPLACE - RODADA ' WS-RUN-IX ' ESTAGNADA EM '               
055500             WK-ITER-COUNT ' CUSTO ' WS-TOTAL-COST.                       
055600 0510-EXIT.                                                               
055700     EXIT.                                                                
055800                                                                          
055900*---------------------------------------------------------------          
056000* ORDENA OS INDICES DAS ALOCACOES POR CUSTO DECRESCENTE (METODO           
056100* DA BOLHA - O VOLUME DE ALOCACOES NAO JUSTIFICA OUTRA COISA)             
056200*---------------------------------------------------------------          
056300 0520-ORDENA-CUSTO.                                                       
056400     PERFORM 0522-INICIA-ORDEM VARYING WS-QX FROM 1 BY 1                  
056500             UNTIL WS-QX > WK-ALLOC-COUNT.                                
056600     MOVE 'N' TO WS-ORDENADO.                                             
056700 0524-PASSADA-BOLHA.                                                      
056800     MOVE 'Y' TO WS-ORDENADO.                                             
056900     PERFORM 0526-COMPARA-PAR VARYING WS-QX FROM 1 BY 1                   
057000             UNTIL WS-QX > WK-ALLOC-COUNT - 1.                            
057100     IF WS-ORDENADO NOT = 'Y'                                             
057200        GO TO 0524-PASSADA-BOLHA.                                         
057300     GO TO 0520-EXIT.                                                     
057400                                                                          
057500 0522-INICIA-ORDEM.                                                       
057600     MOVE WS-QX TO WS-ORDEM-ENT (WS-QX).                                  
057700                                                                          
057800 0526-COMPARA-PAR.                                                        
057900     SET ALX TO WS-ORDEM-ENT (WS-QX).                                     
058000     SET ALB TO WS-ORDEM-ENT (WS-QX + 1).                                 
058100     IF WK-ALC-COST (ALX) < WK-ALC-COST (ALB)                             
058200        MOVE WS-ORDEM-ENT (WS-QX)     TO WS-SWAP                          
058300        MOVE WS-ORDEM-ENT (WS-QX + 1) TO WS-ORDEM-ENT (WS-QX)             
058400        MOVE WS-SWAP                  TO WS-ORDEM-ENT (WS-QX+1)           
058500        MOVE 'N' TO WS-ORDENADO.                                          
058600 0520-EXIT.                                                               
058700     EXIT.                                                                
058800                                                                          
058900*---------------------------------------------------------------          
059000* SORTEIA SE A ALOCACAO DO QUARTIL MAIS CUSTOSO E MUTADA, COM             
059100* PROBABILIDADE MINIMO(SIGMA,1), E SO SE O CUSTO DELA NAO E ZERO          
059200*---------------------------------------------------------------          
059300 0530-MUTA-QUARTIL.                                                       
059400     SET ALX TO WS-ORDEM-ENT (WS-QX).                                     
059500     IF WK-ALC-COST (ALX) = 0                                             
059600        GO TO 0530-EXIT.                                                  
059700     PERFORM 0800-SORTEIA THRU 0800-EXIT.                                 
059800     IF WS-DRAW > WS-PROB                                                 
059900        GO TO 0530-EXIT.                                                  
060000     SET WS-TARGET-ALX TO ALX.                                            
060100     PERFORM 0400-REPARA-ALOC THRU 0490-EXIT.                             
060200 0530-EXIT.                                                               
060300     EXIT.                                                                
060400                                                                          
060500*---------------------------------------------------------------          
060600* REGRA DE SCHWEFEL 1/5 - A CADA N ITERACOES, A PARTIR DA DECIMA          
060700* VEZ N, AJUSTA SIGMA CONFORME A TAXA DE SUCESSO DA JANELA                
060800*---------------------------------------------------------------          
060900 0550-AJUSTA-SIGMA.                                                       
061000     IF WK-ITER-COUNT < WS-N-VALUE * 10                                   
061100        GO TO 0550-EXIT.                                                  
061200     DIVIDE WK-ITER-COUNT BY WS-N-VALUE GIVING WS-TEMP-DIV                
061300             REMAINDER WS-ROW-MOD.                                        
061400     IF WS-ROW-MOD NOT = 0                                                
061500        GO TO 0550-EXIT.                                                  
061600     IF WS-SUCC-WINDOW < 2 * WS-N-VALUE                                   
061700        COMPUTE WK-SIGMA = WK-SIGMA * 0.85                                
061800     ELSE                                                                 
061900        COMPUTE WK-SIGMA = WK-SIGMA / 0.85.                               
062000     IF WK-SIGMA > 9.9999                                                 
062100        MOVE 9.9999 TO WK-SIGMA.                                          
062200     MOVE ZERO TO WS-SUCC-WINDOW.                                         
062300 0550-EXIT.                                                               
062400     EXIT.                                                                
062500                                                                          
062600 0590-EXIT.                                                               
062700     EXIT.                                                                
062800                                                                          
062900*---------------------------------------------------------------          
063000* GERADOR CONGRUENTE LINEAR - SEMENTE EM WK-RANDOM-SEED, DEVOLVE          
063100* UM SORTEIO UNIFORME EM WS-DRAW NA FAIXA 0,0000 A 0,9999                 
063200* (HOR-084 - A CASA NAO TEM FUNCTION RANDOM NESTE COMPILADOR)             
063300*---------------------------------------------------------------          
063400 0800-SORTEIA.                                                            
063500     COMPUTE WS-RAND-PROD =                                               
063600             WK-RANDOM-SEED * WS-RAND-MULT + WS-RAND-INC.                 
063700     DIVIDE WS-RAND-PROD BY WS-RAND-MOD GIVING WS-RAND-QUOC               
063800             REMAINDER WK-RANDOM-SEED.                                    
063900     COMPUTE WS-DRAW = WK-RANDOM-SEED / WS-RAND-MOD.                      
064000 0800-EXIT.                                                               
064100     EXIT.                                                                
064200                                                                          
064300*---------------------------------------------------------------          
064400* GRAVACAO DO ESTADO PARA O PASSO SEGUINTE (TTANEAL)                      
064500*---------------------------------------------------------------          
064600 0900-GRAVA-ESTADO.                                                       
064700     REWRITE WK-RECORD INVALID KEY                                        
064800             DISPLAY 'TTPLACE - ERRO AO REGRAVAR O ESTADO'.               
064900     CLOSE TTWORK.                                                        
065000 0900-EXIT.                                                               
065100     EXIT.                                                                
